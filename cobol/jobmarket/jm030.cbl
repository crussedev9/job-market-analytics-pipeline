000100*                                                                         
000200*                                                                         
000300*    JM030 - STAGE LOAD (U3)                                              
000400*    COPIES THE SEVEN U2 OUTPUT FILES INTO THE STAGING FILES              
000500*    BYTE-FOR-BYTE, COUNTING ROWS AS IT GOES.  A MISSING INPUT            
000600*    IS NOT FATAL - IT IS WARNED AND TREATED AS ZERO ROWS SO              
000700*    THE OVERNIGHT CHAIN CAN STILL FINISH THE OTHER TABLES.               
000800*                                                                         
000900* 26/01/26 JRC - CREATED.                                                 
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200*========================================                                 
001300*                                                                         
001400 PROGRAM-ID.             JM030.                                           
001500*                                                                         
001600 AUTHOR.                 J R CONNELL.                                     
001700*                                                                         
001800 INSTALLATION.           DATA SERVICES DIVISION.                          
001900*                                                                         
002000 DATE-WRITTEN.           26/01/1988.                                      
002100*                                                                         
002200 DATE-COMPILED.                                                           
002300*                                                                         
002400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002500*                                                                         
002600*--------------------------------------------------------                 
002700*    CHANGE LOG                                                           
002800*--------------------------------------------------------                 
002900* 26/01/88 JRC 880126-01  INITIAL WRITE-UP - SEVEN TABLES, FIXED          
003000*                         LOAD ORDER, MISSING-FILE TOLERANT.              
003100* 11/09/91 JRC 910911-04  ADDED THE "MISSING - 0 ROWS" WARNING            
003200*                         LINE AFTER STEP 2 RAN WITH NO DIM_SKILL         
003300*                         FILE AND THE CHAIN ABENDED WITH NO              
003400*                         EXPLANATION.                                    
003500* 07/11/94 PDW 941107-09  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003600*                         NO CHANGE REQUIRED.                             
003700* 23/02/99 PDW 990223-13  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
003800* 02/06/04 LMK 040602-02  DATABASE SUMMARY NOW LISTED IN TABLE-NAME       
003900*                         ORDER TO MATCH THE OPERATIONS RUN BOOK.         
004000* 03/08/26 JRC 260803-09  REGROUPED THE PROCEDURE DIVISION INTO           
004100*                         AA000/AA100/AA600/AA900 SECTIONS CALLED         
004200*                         BY PLAIN PERFORM, MATCHING THE SHOP'S OWN       
004300*                         BATCH-DRIVER SHAPE IN PYRGSTR/VACPRINT -        
004400*                         THIS HAD BEEN LEFT AS ONE FLAT PARAGRAPH        
004500*                         LIST SINCE THE ORIGINAL WRITE-UP.               
004600* 10/08/26 JRC 260810-04  ADDED WS-FILE-STATUS-TABLE AS AN OCCURS         
004700*                         VIEW OVER THE 14 FILE-STATUS CELLS, SAME        
004800*                         ALTERNATE-VIEW HABIT AS THE OTHER RULE          
004900*                         MODULES' KEYWORD TABLES.                        
005000*                                                                         
005100 ENVIRONMENT             DIVISION.                                        
005200*========================================                                 
005300     COPY "jmenv.cob".                                                    
005400 INPUT-OUTPUT            SECTION.                                         
005500 FILE-CONTROL.                                                            
005600*                                                                         
005700     COPY "seljmjob.cob".                                                 
005800     COPY "seljmcom.cob".                                                 
005900     COPY "seljmloc.cob".                                                 
006000     COPY "seljmet.cob".                                                  
006100     COPY "seljmskl.cob".                                                 
006200     COPY "seljmbrg.cob".                                                 
006300     COPY "seljmfct.cob".                                                 
006400     COPY "selstgjob.cob".                                                
006500     COPY "selstgcom.cob".                                                
006600     COPY "selstgloc.cob".                                                
006700     COPY "selstget.cob".                                                 
006800     COPY "selstgskl.cob".                                                
006900     COPY "selstgbrg.cob".                                                
007000     COPY "selstgfct.cob".                                                
007100*                                                                         
007200 DATA                    DIVISION.                                        
007300*========================================                                 
007400 FILE                    SECTION.                                         
007500*                                                                         
007600 FD  JM-Dim-Job-File                                                      
007700     LABEL RECORDS ARE STANDARD.                                          
007800     COPY "wsjmjob.cob".                                                  
007900*                                                                         
008000 FD  JM-Dim-Company-File                                                  
008100     LABEL RECORDS ARE STANDARD.                                          
008200     COPY "wsjmcom.cob".                                                  
008300*                                                                         
008400 FD  JM-Dim-Location-File                                                 
008500     LABEL RECORDS ARE STANDARD.                                          
008600     COPY "wsjmloc.cob".                                                  
008700*                                                                         
008800 FD  JM-Dim-Employment-Type-File                                          
008900     LABEL RECORDS ARE STANDARD.                                          
009000 01  JM-Dim-Et-FD-Record.                                                 
009100     03  Jde-Fd-Employment-Type-Id  PIC 9.                                
009200     03  Jde-Fd-Employment-Type     PIC X(12).                            
009300     03  Jde-Fd-Work-Arrangement    PIC X(8).                             
009400     03  FILLER                    PIC X(9).                              
009500*                                                                         
009600 FD  JM-Dim-Skill-File                                                    
009700     LABEL RECORDS ARE STANDARD.                                          
009800     COPY "wsjmskl.cob".                                                  
009900*                                                                         
010000 FD  JM-Bridge-File                                                       
010100     LABEL RECORDS ARE STANDARD.                                          
010200     COPY "wsjmbrg.cob".                                                  
010300*                                                                         
010400 FD  JM-Fact-File                                                         
010500     LABEL RECORDS ARE STANDARD.                                          
010600     COPY "wsjmfct.cob".                                                  
010700*                                                                         
010800 FD  JM-Stg-Job-File                                                      
010900     LABEL RECORDS ARE STANDARD.                                          
011000     COPY "wsjmjob.cob"  REPLACING  JM-Dim-Job-Record                     
011100                          BY         JM-Stg-Job-Record.                   
011200*                                                                         
011300 FD  JM-Stg-Company-File                                                  
011400     LABEL RECORDS ARE STANDARD.                                          
011500     COPY "wsjmcom.cob"  REPLACING  JM-Dim-Company-Record                 
011600                          BY         JM-Stg-Company-Record.               
011700*                                                                         
011800 FD  JM-Stg-Location-File                                                 
011900     LABEL RECORDS ARE STANDARD.                                          
012000     COPY "wsjmloc.cob"  REPLACING  JM-Dim-Location-Record                
012100                          BY         JM-Stg-Location-Record.              
012200*                                                                         
012300 FD  JM-Stg-Employment-Type-File                                          
012400     LABEL RECORDS ARE STANDARD.                                          
012500 01  JM-Stg-Et-Record.                                                    
012600     03  Jde-Stg-Employment-Type-Id  PIC 9.                               
012700     03  Jde-Stg-Employment-Type     PIC X(12).                           
012800     03  Jde-Stg-Work-Arrangement    PIC X(8).                            
012900     03  FILLER                     PIC X(9).                             
013000*                                                                         
013100 FD  JM-Stg-Skill-File                                                    
013200     LABEL RECORDS ARE STANDARD.                                          
013300     COPY "wsjmskl.cob"  REPLACING  JM-Dim-Skill-Record                   
013400                          BY         JM-Stg-Skill-Record.                 
013500*                                                                         
013600 FD  JM-Stg-Bridge-File                                                   
013700     LABEL RECORDS ARE STANDARD.                                          
013800     COPY "wsjmbrg.cob"  REPLACING  JM-Bridge-Posting-Skill-Record        
013900                          BY         JM-Stg-Bridge-Record.                
014000*                                                                         
014100 FD  JM-Stg-Fact-File                                                     
014200     LABEL RECORDS ARE STANDARD.                                          
014300     COPY "wsjmfct.cob"  REPLACING  JM-Fact-Posting-Record                
014400                          BY         JM-Stg-Fact-Record.                  
014500*                                                                         
014600 WORKING-STORAGE         SECTION.                                         
014700*                                                                         
014800 COPY "jmdate.cob".                                                       
014900*                                                                         
015000 01  WS-File-Status.                                                      
015100     03  WS-Job-Status             PIC XX.                                
015200     03  WS-Com-Status             PIC XX.                                
015300     03  WS-Loc-Status             PIC XX.                                
015400     03  WS-Et-Status              PIC XX.                                
015500     03  WS-Skl-Status             PIC XX.                                
015600     03  WS-Brg-Status             PIC XX.                                
015700     03  WS-Fct-Status             PIC XX.                                
015800     03  WS-Stg-Job-Status         PIC XX.                                
015900     03  WS-Stg-Com-Status         PIC XX.                                
016000     03  WS-Stg-Loc-Status         PIC XX.                                
016100     03  WS-Stg-Et-Status          PIC XX.                                
016200     03  WS-Stg-Skl-Status         PIC XX.                                
016300     03  WS-Stg-Brg-Status         PIC XX.                                
016400     03  WS-Stg-Fct-Status         PIC XX.                                
016500     03  FILLER                    PIC X(6).                              
016600 01  WS-File-Status-Table  REDEFINES  WS-File-Status.                     
016700     03  WS-File-Status-Code       PIC XX  OCCURS 14.                     
016800     03  FILLER                    PIC X(6).                              
016900*                                                                         
017000*    ONE CELL PER STAGING TABLE, LOAD ORDER ON THE LEFT FOR               
017100*    STEP 1, PRINTED BACK OUT IN ASCENDING TABLE-NAME ORDER               
017200*    FOR THE DATABASE SUMMARY (A SELECTION LOOP OVER THIS                 
017300*    TABLE, NOT A SORT - ONLY SEVEN ROWS).                                
017400*                                                                         
017500 01  WS-Table-Work.                                                       
017600     03  WS-Table-Entry             OCCURS 7.                             
017700         05  WS-Table-Name-Wk       PIC X(24).                            
017800         05  WS-Table-Rows-Wk       PIC 9(7)    COMP.                     
017900         05  WS-Table-Listed-Wk     PIC X.                                
018000     03  FILLER                     PIC X(10).                            
018100 77  WS-Table-Count                 PIC 9        COMP  VALUE 7.           
018200*                                                                         
018300 01  WS-U3-Work-Area.                                                     
018400     03  WS-Tbx                     PIC 9        COMP.                    
018500     03  WS-Tx                      PIC 9        COMP.                    
018600     03  WS-Grand-Total             PIC 9(8)     COMP.                    
018700     03  WS-Best-Ix                 PIC 9        COMP.                    
018800     03  WS-Best-Name               PIC X(24).                            
018900     03  FILLER                     PIC X(10).                            
019000*                                                                         
019100 01  WS-Report-Line.                                                      
019200     03  WS-RL-Text                 PIC X(70).                            
019300     03  FILLER                     PIC X(10).                            
019400*                                                                         
019500 LINKAGE                 SECTION.                                         
019600*                                                                         
019700 PROCEDURE               DIVISION.                                        
019800*========================================================                 
019900*                                                                         
020000*    MAIN LINE - INIT, LOAD THE FIVE DIMENSIONS, LOAD BRIDGE              
020100*    AND FACT, PRINT THE DATABASE SUMMARY, EACH STEP ITS OWN              
020200*    SECTION BELOW - SAME SHAPE AS THE SHOP'S OTHER BATCH                 
020300*    DRIVERS (PYRGSTR, VACPRINT).                                         
020400*                                                                         
020500 AA000-Control                        SECTION.                            
020600*----------------------------------------------                           
020700     MOVE  ZERO  TO  WS-Grand-Total.                                      
020800     PERFORM  AA005-Init-One-Table  THRU  AA005-Exit                      
020900              VARYING  WS-Tbx  FROM  1  BY  1                             
021000              UNTIL    WS-Tbx  >  7.                                      
021100*                                                                         
021200     PERFORM  AA100-Load-Dims.                                            
021300     PERFORM  AA600-Load-Bridge-And-Fact.                                 
021400*                                                                         
021500     DISPLAY  SPACES.                                                     
021600     MOVE  SPACES  TO  WS-RL-Text.                                        
021700     STRING  "Grand total rows loaded: "  DELIMITED  BY  SIZE             
021800             WS-Grand-Total                DELIMITED  BY  SIZE            
021900             INTO  WS-RL-Text.                                            
022000     DISPLAY  WS-Report-Line.                                             
022100*                                                                         
022200     PERFORM  AA900-Print-Database-Summary.                               
022300     STOP  RUN.                                                           
022400 AA000-Exit.                                                              
022500     EXIT.                                                                
022600*                                                                         
022700 AA005-Init-One-Table.                                                    
022800     MOVE  SPACES  TO  WS-Table-Name-Wk (WS-Tbx).                         
022900     MOVE  ZERO    TO  WS-Table-Rows-Wk (WS-Tbx).                         
023000     MOVE  "N"     TO  WS-Table-Listed-Wk (WS-Tbx).                       
023100 AA005-Exit.                                                              
023200     EXIT.                                                                
023300*                                                                         
023400*========================================================                 
023500*    DIM_JOB, DIM_COMPANY, DIM_LOCATION, DIM_EMPLOYMENT_TYPE              
023600*    AND DIM_SKILL - ONE PARAGRAPH GROUP PER TABLE, EACH                  
023700*    FALLING THROUGH TO THE NEXT IN LOAD ORDER.                           
023800*========================================================                 
023900*                                                                         
024000 AA100-Load-Dims                      SECTION.                            
024100*----------------------------------------------                           
024200 AA100-Load-Dim-Job.                                                      
024300     MOVE  "stg_dim_job"  TO  WS-Table-Name-Wk (1).                       
024400     OPEN  INPUT  JM-Dim-Job-File.                                        
024500     IF  WS-Job-Status  NOT =  "00"                                       
024600         MOVE  "WARNING - dim_job is missing - treated as 0 rows"         
024700                                          TO  WS-RL-Text                  
024800         DISPLAY  WS-Report-Line                                          
024900         GO  TO  AA100-Exit.                                              
025000     OPEN  OUTPUT  JM-Stg-Job-File.                                       
025100     READ  JM-Dim-Job-File                                                
025200         AT END                                                           
025300             GO  TO  AA109-Close-Dim-Job.                                 
025400 AA101-Copy-One-Job.                                                      
025500     MOVE  JM-Dim-Job-Record  TO  JM-Stg-Job-Record.                      
025600     WRITE  JM-Stg-Job-Record.                                            
025700     ADD  1  TO  WS-Table-Rows-Wk (1).                                    
025800     READ  JM-Dim-Job-File                                                
025900         AT END                                                           
026000             GO  TO  AA109-Close-Dim-Job.                                 
026100     GO  TO  AA101-Copy-One-Job.                                          
026200 AA109-Close-Dim-Job.                                                     
026300     CLOSE  JM-Dim-Job-File  JM-Stg-Job-File.                             
026400     ADD  WS-Table-Rows-Wk (1)  TO  WS-Grand-Total.                       
026500     MOVE  SPACES  TO  WS-RL-Text.                                        
026600     STRING  "Loaded "  DELIMITED  BY  SIZE                               
026700             WS-Table-Rows-Wk (1)  DELIMITED  BY  SIZE                    
026800             " rows into stg_dim_job"  DELIMITED  BY  SIZE                
026900             INTO  WS-RL-Text.                                            
027000     DISPLAY  WS-Report-Line.                                             
027100 AA100-Exit.                                                              
027200     EXIT.                                                                
027300*                                                                         
027400*========================================================                 
027500*    DIM_COMPANY                                                          
027600*========================================================                 
027700*                                                                         
027800 AA200-Load-Dim-Company.                                                  
027900     MOVE  "stg_dim_company"  TO  WS-Table-Name-Wk (2).                   
028000     OPEN  INPUT  JM-Dim-Company-File.                                    
028100     IF  WS-Com-Status  NOT =  "00"                                       
028200         MOVE  "WARNING - dim_company is missing - treated as 0 rows"     
028300                                          TO  WS-RL-Text                  
028400         DISPLAY  WS-Report-Line                                          
028500         GO  TO  AA200-Exit.                                              
028600     OPEN  OUTPUT  JM-Stg-Company-File.                                   
028700     READ  JM-Dim-Company-File                                            
028800         AT END                                                           
028900             GO  TO  AA209-Close-Dim-Company.                             
029000 AA201-Copy-One-Company.                                                  
029100     MOVE  JM-Dim-Company-Record  TO  JM-Stg-Company-Record.              
029200     WRITE  JM-Stg-Company-Record.                                        
029300     ADD  1  TO  WS-Table-Rows-Wk (2).                                    
029400     READ  JM-Dim-Company-File                                            
029500         AT END                                                           
029600             GO  TO  AA209-Close-Dim-Company.                             
029700     GO  TO  AA201-Copy-One-Company.                                      
029800 AA209-Close-Dim-Company.                                                 
029900     CLOSE  JM-Dim-Company-File  JM-Stg-Company-File.                     
030000     ADD  WS-Table-Rows-Wk (2)  TO  WS-Grand-Total.                       
030100     MOVE  SPACES  TO  WS-RL-Text.                                        
030200     STRING  "Loaded "  DELIMITED  BY  SIZE                               
030300             WS-Table-Rows-Wk (2)  DELIMITED  BY  SIZE                    
030400             " rows into stg_dim_company"  DELIMITED  BY  SIZE            
030500             INTO  WS-RL-Text.                                            
030600     DISPLAY  WS-Report-Line.                                             
030700 AA200-Exit.                                                              
030800     EXIT.                                                                
030900*                                                                         
031000*========================================================                 
031100*    DIM_LOCATION                                                         
031200*========================================================                 
031300*                                                                         
031400 AA300-Load-Dim-Location.                                                 
031500     MOVE  "stg_dim_location"  TO  WS-Table-Name-Wk (3).                  
031600     OPEN  INPUT  JM-Dim-Location-File.                                   
031700     IF  WS-Loc-Status  NOT =  "00"                                       
031800         MOVE  "WARNING - dim_location is missing - treated as 0 rows"    
031900                                          TO  WS-RL-Text                  
032000         DISPLAY  WS-Report-Line                                          
032100         GO  TO  AA300-Exit.                                              
032200     OPEN  OUTPUT  JM-Stg-Location-File.                                  
032300     READ  JM-Dim-Location-File                                           
032400         AT END                                                           
032500             GO  TO  AA309-Close-Dim-Location.                            
032600 AA301-Copy-One-Location.                                                 
032700     MOVE  JM-Dim-Location-Record  TO  JM-Stg-Location-Record.            
032800     WRITE  JM-Stg-Location-Record.                                       
032900     ADD  1  TO  WS-Table-Rows-Wk (3).                                    
033000     READ  JM-Dim-Location-File                                           
033100         AT END                                                           
033200             GO  TO  AA309-Close-Dim-Location.                            
033300     GO  TO  AA301-Copy-One-Location.                                     
033400 AA309-Close-Dim-Location.                                                
033500     CLOSE  JM-Dim-Location-File  JM-Stg-Location-File.                   
033600     ADD  WS-Table-Rows-Wk (3)  TO  WS-Grand-Total.                       
033700     MOVE  SPACES  TO  WS-RL-Text.                                        
033800     STRING  "Loaded "  DELIMITED  BY  SIZE                               
033900             WS-Table-Rows-Wk (3)  DELIMITED  BY  SIZE                    
034000             " rows into stg_dim_location"  DELIMITED  BY  SIZE           
034100             INTO  WS-RL-Text.                                            
034200     DISPLAY  WS-Report-Line.                                             
034300 AA300-Exit.                                                              
034400     EXIT.                                                                
034500*                                                                         
034600*========================================================                 
034700*    DIM_EMPLOYMENT_TYPE                                                  
034800*========================================================                 
034900*                                                                         
035000 AA400-Load-Dim-Et.                                                       
035100     MOVE  "stg_dim_employment_type"  TO  WS-Table-Name-Wk (4).           
035200     OPEN  INPUT  JM-Dim-Employment-Type-File.                            
035300     IF  WS-Et-Status  NOT =  "00"                                        
035400         MOVE                                                             
035500          "WARNING - dim_employment_type is missing - treated as 0 rows"  
035600                                          TO  WS-RL-Text                  
035700         DISPLAY  WS-Report-Line                                          
035800         GO  TO  AA400-Exit.                                              
035900     OPEN  OUTPUT  JM-Stg-Employment-Type-File.                           
036000     READ  JM-Dim-Employment-Type-File                                    
036100         AT END                                                           
036200             GO  TO  AA409-Close-Dim-Et.                                  
036300 AA401-Copy-One-Et.                                                       
036400     MOVE  JM-Dim-Et-FD-Record  TO  JM-Stg-Et-Record.                     
036500     WRITE  JM-Stg-Et-Record.                                             
036600     ADD  1  TO  WS-Table-Rows-Wk (4).                                    
036700     READ  JM-Dim-Employment-Type-File                                    
036800         AT END                                                           
036900             GO  TO  AA409-Close-Dim-Et.                                  
037000     GO  TO  AA401-Copy-One-Et.                                           
037100 AA409-Close-Dim-Et.                                                      
037200     CLOSE  JM-Dim-Employment-Type-File  JM-Stg-Employment-Type-File.     
037300     ADD  WS-Table-Rows-Wk (4)  TO  WS-Grand-Total.                       
037400     MOVE  SPACES  TO  WS-RL-Text.                                        
037500     STRING  "Loaded "  DELIMITED  BY  SIZE                               
037600             WS-Table-Rows-Wk (4)  DELIMITED  BY  SIZE                    
037700             " rows into stg_dim_employment_type"  DELIMITED  BY  SIZE    
037800             INTO  WS-RL-Text.                                            
037900     DISPLAY  WS-Report-Line.                                             
038000 AA400-Exit.                                                              
038100     EXIT.                                                                
038200*                                                                         
038300*========================================================                 
038400*    DIM_SKILL                                                            
038500*========================================================                 
038600*                                                                         
038700 AA500-Load-Dim-Skill.                                                    
038800     MOVE  "stg_dim_skill"  TO  WS-Table-Name-Wk (5).                     
038900     OPEN  INPUT  JM-Dim-Skill-File.                                      
039000     IF  WS-Skl-Status  NOT =  "00"                                       
039100         MOVE  "WARNING - dim_skill is missing - treated as 0 rows"       
039200                                          TO  WS-RL-Text                  
039300         DISPLAY  WS-Report-Line                                          
039400         GO  TO  AA500-Exit.                                              
039500     OPEN  OUTPUT  JM-Stg-Skill-File.                                     
039600     READ  JM-Dim-Skill-File                                              
039700         AT END                                                           
039800             GO  TO  AA509-Close-Dim-Skill.                               
039900 AA501-Copy-One-Skill.                                                    
040000     MOVE  JM-Dim-Skill-Record  TO  JM-Stg-Skill-Record.                  
040100     WRITE  JM-Stg-Skill-Record.                                          
040200     ADD  1  TO  WS-Table-Rows-Wk (5).                                    
040300     READ  JM-Dim-Skill-File                                              
040400         AT END                                                           
040500             GO  TO  AA509-Close-Dim-Skill.                               
040600     GO  TO  AA501-Copy-One-Skill.                                        
040700 AA509-Close-Dim-Skill.                                                   
040800     CLOSE  JM-Dim-Skill-File  JM-Stg-Skill-File.                         
040900     ADD  WS-Table-Rows-Wk (5)  TO  WS-Grand-Total.                       
041000     MOVE  SPACES  TO  WS-RL-Text.                                        
041100     STRING  "Loaded "  DELIMITED  BY  SIZE                               
041200             WS-Table-Rows-Wk (5)  DELIMITED  BY  SIZE                    
041300             " rows into stg_dim_skill"  DELIMITED  BY  SIZE              
041400             INTO  WS-RL-Text.                                            
041500     DISPLAY  WS-Report-Line.                                             
041600 AA500-Exit.                                                              
041700     EXIT.                                                                
041800*                                                                         
041900*========================================================                 
042000*    BRIDGE_POSTING_SKILL AND JOB_POSTINGS_CLEANED - SAME                 
042100*    COPY-AND-COUNT SHAPE AS THE FIVE DIMENSIONS ABOVE.                   
042200*========================================================                 
042300*                                                                         
042400 AA600-Load-Bridge-And-Fact           SECTION.                            
042500*----------------------------------------------                           
042600 AA600-Load-Bridge.                                                       
042700     MOVE  "stg_bridge_posting_skill"  TO  WS-Table-Name-Wk (6).          
042800     OPEN  INPUT  JM-Bridge-File.                                         
042900     IF  WS-Brg-Status  NOT =  "00"                                       
043000         MOVE                                                             
043100          "WARNING - bridge_posting_skill is missing - treated as 0 rows" 
043200                                          TO  WS-RL-Text                  
043300         DISPLAY  WS-Report-Line                                          
043400         GO  TO  AA600-Exit.                                              
043500     OPEN  OUTPUT  JM-Stg-Bridge-File.                                    
043600     READ  JM-Bridge-File                                                 
043700         AT END                                                           
043800             GO  TO  AA609-Close-Bridge.                                  
043900 AA601-Copy-One-Bridge.                                                   
044000     MOVE  JM-Bridge-Posting-Skill-Record  TO  JM-Stg-Bridge-Record.      
044100     WRITE  JM-Stg-Bridge-Record.                                         
044200     ADD  1  TO  WS-Table-Rows-Wk (6).                                    
044300     READ  JM-Bridge-File                                                 
044400         AT END                                                           
044500             GO  TO  AA609-Close-Bridge.                                  
044600     GO  TO  AA601-Copy-One-Bridge.                                       
044700 AA609-Close-Bridge.                                                      
044800     CLOSE  JM-Bridge-File  JM-Stg-Bridge-File.                           
044900     ADD  WS-Table-Rows-Wk (6)  TO  WS-Grand-Total.                       
045000     MOVE  SPACES  TO  WS-RL-Text.                                        
045100     STRING  "Loaded "  DELIMITED  BY  SIZE                               
045200             WS-Table-Rows-Wk (6)  DELIMITED  BY  SIZE                    
045300             " rows into stg_bridge_posting_skill"  DELIMITED  BY  SIZE   
045400             INTO  WS-RL-Text.                                            
045500     DISPLAY  WS-Report-Line.                                             
045600 AA600-Exit.                                                              
045700     EXIT.                                                                
045800*                                                                         
045900*========================================================                 
046000*    JOB_POSTINGS_CLEANED (FACT)                                          
046100*========================================================                 
046200*                                                                         
046300 AA700-Load-Fact.                                                         
046400     MOVE  "stg_job_postings_cleaned"  TO  WS-Table-Name-Wk (7).          
046500     OPEN  INPUT  JM-Fact-File.                                           
046600     IF  WS-Fct-Status  NOT =  "00"                                       
046700         MOVE                                                             
046800          "WARNING - job_postings_cleaned is missing - treated as 0 rows" 
046900                                          TO  WS-RL-Text                  
047000         DISPLAY  WS-Report-Line                                          
047100         GO  TO  AA700-Exit.                                              
047200     OPEN  OUTPUT  JM-Stg-Fact-File.                                      
047300     READ  JM-Fact-File                                                   
047400         AT END                                                           
047500             GO  TO  AA709-Close-Fact.                                    
047600 AA701-Copy-One-Fact.                                                     
047700     MOVE  JM-Fact-Posting-Record  TO  JM-Stg-Fact-Record.                
047800     WRITE  JM-Stg-Fact-Record.                                           
047900     ADD  1  TO  WS-Table-Rows-Wk (7).                                    
048000     READ  JM-Fact-File                                                   
048100         AT END                                                           
048200             GO  TO  AA709-Close-Fact.                                    
048300     GO  TO  AA701-Copy-One-Fact.                                         
048400 AA709-Close-Fact.                                                        
048500     CLOSE  JM-Fact-File  JM-Stg-Fact-File.                               
048600     ADD  WS-Table-Rows-Wk (7)  TO  WS-Grand-Total.                       
048700     MOVE  SPACES  TO  WS-RL-Text.                                        
048800     STRING  "Loaded "  DELIMITED  BY  SIZE                               
048900             WS-Table-Rows-Wk (7)  DELIMITED  BY  SIZE                    
049000             " rows into stg_job_postings_cleaned"  DELIMITED  BY  SIZE   
049100             INTO  WS-RL-Text.                                            
049200     DISPLAY  WS-Report-Line.                                             
049300 AA700-Exit.                                                              
049400     EXIT.                                                                
049500*                                                                         
049600*========================================================                 
049700*    DATABASE SUMMARY - SEVEN ROWS ONLY, SO A PLAIN                       
049800*    SELECTION-OF-MINIMUM LOOP RUN SEVEN TIMES STANDS IN                  
049900*    FOR A SORT, SAME IDIOM AS THE TOP-5 SKILLS TABLE IN                  
050000*    JM020.                                                               
050100*========================================================                 
050200*                                                                         
050300 AA900-Print-Database-Summary         SECTION.                            
050400*----------------------------------------------                           
050500     DISPLAY  SPACES.                                                     
050600     MOVE  "DATABASE SUMMARY"  TO  WS-RL-Text.                            
050700     DISPLAY  WS-Report-Line.                                             
050800     PERFORM  AA910-Print-One-Table  THRU  AA910-Exit                     
050900              VARYING  WS-Tbx  FROM  1  BY  1                             
051000              UNTIL    WS-Tbx  >  7.                                      
051100     GO  TO  AA900-Exit.                                                  
051200*                                                                         
051300 AA910-Print-One-Table.                                                   
051400     MOVE  ZERO       TO  WS-Best-Ix.                                     
051500     MOVE  HIGH-VALUE  TO  WS-Best-Name.                                  
051600     PERFORM  AA911-Test-One-Table  THRU  AA911-Exit                      
051700              VARYING  WS-Tx  FROM  1  BY  1                              
051800              UNTIL    WS-Tx  >  7.                                       
051900     IF  WS-Best-Ix  =  ZERO                                              
052000         GO  TO  AA910-Exit.                                              
052100     MOVE  "Y"  TO  WS-Table-Listed-Wk (WS-Best-Ix).                      
052200     MOVE  SPACES  TO  WS-RL-Text.                                        
052300     STRING  WS-Table-Name-Wk (WS-Best-Ix)  DELIMITED  BY  SPACE          
052400             " - "                           DELIMITED  BY  SIZE          
052500             WS-Table-Rows-Wk (WS-Best-Ix)   DELIMITED  BY  SIZE          
052600             " rows"                         DELIMITED  BY  SIZE          
052700             INTO  WS-RL-Text.                                            
052800     DISPLAY  WS-Report-Line.                                             
052900 AA910-Exit.                                                              
053000     EXIT.                                                                
053100*                                                                         
053200 AA911-Test-One-Table.                                                    
053300     IF  WS-Table-Listed-Wk (WS-Tx)  =  "Y"                               
053400         GO  TO  AA911-Exit.                                              
053500     IF  WS-Table-Name-Wk (WS-Tx)  <  WS-Best-Name                        
053600         MOVE  WS-Table-Name-Wk (WS-Tx)  TO  WS-Best-Name                 
053700         MOVE  WS-Tx                     TO  WS-Best-Ix.                  
053800 AA911-Exit.                                                              
053900     EXIT.                                                                
054000*                                                                         
054100 AA900-Exit.                                                              
054200     EXIT.                                                                
