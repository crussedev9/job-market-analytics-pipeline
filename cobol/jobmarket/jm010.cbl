000100*                                                                         
000200*                                                                         
000300*    JM010 - INGEST RAW JOB POSTING FILE (U1)                             
000400*    VALIDATES THE RAW SCRAPE FILE, PROFILES NULLS COLUMN                 
000500*    BY COLUMN AND COPIES IT FORWARD UNCHANGED FOR JM020.                 
000600*                                                                         
000700* 22/01/26 JRC - CREATED.                                                 
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*========================================                                 
001100*                                                                         
001200 PROGRAM-ID.             JM010.                                           
001300*                                                                         
001400 AUTHOR.                 J R CONNELL.                                     
001500*                                                                         
001600 INSTALLATION.           DATA SERVICES DIVISION.                          
001700*                                                                         
001800 DATE-WRITTEN.           22/01/1988.                                      
001900*                                                                         
002000 DATE-COMPILED.                                                           
002100*                                                                         
002200 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002300*                                                                         
002400*--------------------------------------------------------                 
002500*    CHANGE LOG                                                           
002600*--------------------------------------------------------                 
002700* 22/01/88 JRC 880122-01  INITIAL WRITE-UP - OPEN, VALIDATE,              
002800*                         NULL-PROFILE, COPY-FORWARD.                     
002900* 04/06/90 JRC 900604-03  ADDED THE EMPTY-FILE CHECK AFTER AN             
003000*                         OVERNIGHT RUN SAILED THROUGH ON A               
003100*                         ZERO-BYTE SCRAPE FILE AND JM020 FELL            
003200*                         OVER WITH NOTHING TO READ.                      
003300* 07/11/94 PDW 941107-11  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003400*                         NO CHANGE REQUIRED.                             
003500* 23/02/99 PDW 990223-14  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
003600* 03/08/26 JRC 260803-07  REGROUPED THE PROCEDURE DIVISION INTO           
003700*                         AA000/AA020/AA040/ZZ900 SECTIONS CALLED BY      
003800*                         PLAIN PERFORM, MATCHING THE SHOP'S OWN          
003900*                         BATCH-DRIVER SHAPE IN PYRGSTR/VACPRINT -        
004000*                         THIS HAD BEEN LEFT AS ONE FLAT PARAGRAPH        
004100*                         LIST SINCE THE ORIGINAL WRITE-UP.               
004200*                                                                         
004300 ENVIRONMENT             DIVISION.                                        
004400*========================================                                 
004500     COPY "jmenv.cob".                                                    
004600 INPUT-OUTPUT            SECTION.                                         
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     COPY "seljmraw.cob".                                                 
005000     COPY "seljmcmb.cob".                                                 
005100*                                                                         
005200 DATA                    DIVISION.                                        
005300*========================================                                 
005400 FILE                    SECTION.                                         
005500*                                                                         
005600 FD  JM-Raw-File                                                          
005700     LABEL RECORDS ARE STANDARD.                                          
005800     COPY "wsjmraw.cob".                                                  
005900*                                                                         
006000 FD  JM-Combined-File                                                     
006100     LABEL RECORDS ARE STANDARD.                                          
006200     COPY "wsjmraw.cob" REPLACING JM-Raw-Posting-Record                   
006300                         BY        JM-Combined-Posting-Record.            
006400*                                                                         
006500 WORKING-STORAGE         SECTION.                                         
006600*                                                                         
006700 COPY "jmdate.cob".                                                       
006800*                                                                         
006900 01  WS-File-Status.                                                      
007000     03  WS-Raw-Status            PIC XX.                                 
007100     03  WS-Cmb-Status            PIC XX.                                 
007200     03  WS-First-Rec-Pending     PIC X.                                  
007300         88  WS-First-Rec-Is-Pending   VALUE "Y".                         
007400     03  FILLER                   PIC X(9).                               
007500*                                                                         
007600 01  WS-U1-Counters.                                                      
007700     03  WS-Total-Rows            PIC 9(7)    COMP.                       
007800     03  WS-Columns               PIC 99      COMP   VALUE 17.            
007900     03  WS-Col-Ix                PIC 99      COMP.                       
008000     03  WS-Null-Pct              PIC 999V99  COMP-3.                     
008100     03  FILLER                   PIC X(10).                              
008200*                                                                         
008300*    ONE NULL-COUNT CELL PER COLUMN OF THE RAW RECORD, SAME               
008400*    ORDER AS THE SPEC'D COLUMN LIST BELOW.                               
008500*                                                                         
008600 01  WS-Null-Counts.                                                      
008700     03  WS-Null-Count             PIC 9(7)    COMP   OCCURS 17.          
008800     03  FILLER                    PIC X(10).                             
008900*                                                                         
009000*    COLUMN NAME TABLE FOR THE "DATASET SHAPE" REPORT - HELD AS           
009100*    ONE LITERAL AND REDEFINED AS A TABLE, SAME TRICK AS                  
009200*    WSJMET'S EMPLOYMENT-TYPE SEED ROWS.                                  
009300*                                                                         
009400 01  WS-Col-Name-Data            PIC X(340)  VALUE                        
009500         "job_id_external     job_title           "                       
009600-"company_name        location            "                               
009700-"salary_low          salary_high         "                               
009800-"pay_low             pay_high            "                               
009900-"pay_period          company_size        "                               
010000-"company_rating      industry            "                               
010100-"sector              ownership_type      "                               
010200-"revenue             easy_apply          "                               
010300-"job_description     ".                                                  
010400 01  WS-Col-Name-Table  REDEFINES  WS-Col-Name-Data.                      
010500     03  WS-Col-Name               PIC X(20)   OCCURS 17.                 
010600*                                                                         
010700 01  WS-Report-Line.                                                      
010800     03  WS-RL-Text                PIC X(70).                             
010900     03  FILLER                    PIC X(10).                             
011000*                                                                         
011100 LINKAGE                 SECTION.                                         
011200*                                                                         
011300 PROCEDURE               DIVISION.                                        
011400*========================================================                 
011500*                                                                         
011600*    MAIN LINE - OPENS, READS/PROFILES, REPORTS AND CLOSES, IN            
011700*    THAT ORDER, EACH STEP ITS OWN SECTION BELOW.                         
011800*                                                                         
011900 AA000-Main                        SECTION.                               
012000*----------------------------------------                                 
012100     PERFORM  AA010-Open-Files.                                           
012200     PERFORM  AA020-Read-And-Profile.                                     
012300     PERFORM  AA040-Print-Summary.                                        
012400     PERFORM  AA050-Close-Files.                                          
012500     STOP     RUN.                                                        
012600 AA000-Exit.                                                              
012700     EXIT.                                                                
012800*                                                                         
012900 AA010-Open-Files.                                                        
013000     OPEN  INPUT   JM-Raw-File.                                           
013100     IF  WS-Raw-Status  NOT =  "00"                                       
013200         MOVE  "JM010 - ERROR - CANNOT OPEN job_postings_raw"             
013300                                        TO  WS-RL-Text                    
013400         DISPLAY  WS-Report-Line                                          
013500         GO  TO  ZZ900-Abend.                                             
013600*                                                                         
013700     OPEN  OUTPUT  JM-Combined-File.                                      
013800     IF  WS-Cmb-Status  NOT =  "00"                                       
013900         MOVE  "JM010 - ERROR - CANNOT OPEN job_postings_raw_combined"    
014000                                        TO  WS-RL-Text                    
014100         DISPLAY  WS-Report-Line                                          
014200         GO  TO  ZZ900-Abend.                                             
014300*                                                                         
014400*    U1 RULE 1 - THE FILE MUST EXIST AND CARRY AT LEAST ONE ROW.          
014500     READ  JM-Raw-File.                                                   
014600     IF  WS-Raw-Status  =  "10"                                           
014700         MOVE  "JM010 - ERROR - job_postings_raw IS EMPTY"                
014800                                        TO  WS-RL-Text                    
014900         DISPLAY  WS-Report-Line                                          
015000         GO  TO  ZZ900-Abend.                                             
015100     IF  WS-Raw-Status  NOT =  "00"                                       
015200         MOVE  "JM010 - ERROR - READ FAILED ON job_postings_raw"          
015300                                        TO  WS-RL-Text                    
015400         DISPLAY  WS-Report-Line                                          
015500         GO  TO  ZZ900-Abend.                                             
015600*                                                                         
015700     MOVE  ZERO  TO  WS-Total-Rows.                                       
015800     PERFORM  AA015-Clear-One-Count  THRU  AA015-Exit                     
015900              VARYING  WS-Col-Ix  FROM  1  BY  1                          
016000              UNTIL    WS-Col-Ix  >  WS-Columns.                          
016100*                                                                         
016200*    FIRST RECORD IS ALREADY IN JM-Raw-Posting-Record - THE READ          
016300*    LOOP BELOW CONSUMES IT BEFORE ITS FIRST ACTUAL READ.                 
016400     MOVE  "Y"  TO  WS-First-Rec-Pending.                                 
016500*                                                                         
016600 AA015-Clear-One-Count.                                                   
016700     MOVE  ZERO  TO  WS-Null-Count (WS-Col-Ix).                           
016800 AA015-Exit.                                                              
016900     EXIT.                                                                
017000*                                                                         
017100 AA020-Read-And-Profile            SECTION.                               
017200*-------------------------------------------                              
017300     IF  WS-First-Rec-Is-Pending                                          
017400         MOVE  "N"  TO  WS-First-Rec-Pending                              
017500         PERFORM  AA021-Process-One-Record  THRU  AA021-Exit              
017600         GO  TO  AA022-Read-Loop.                                         
017700*                                                                         
017800 AA022-Read-Loop.                                                         
017900     READ  JM-Raw-File                                                    
018000         AT END                                                           
018100             GO  TO  AA020-Exit.                                          
018200     PERFORM  AA021-Process-One-Record  THRU  AA021-Exit.                 
018300     GO  TO  AA022-Read-Loop.                                             
018400*                                                                         
018500 AA021-Process-One-Record.                                                
018600     ADD  1  TO  WS-Total-Rows.                                           
018700     PERFORM  AA030-Check-Nulls  THRU  AA030-Exit.                        
018800     WRITE  JM-Combined-Posting-Record  FROM  JM-Raw-Posting-Record.      
018900 AA021-Exit.                                                              
019000     EXIT.                                                                
019100*                                                                         
019200 AA030-Check-Nulls.                                                       
019300*    NUMERIC FIELDS ARE NULL WHEN ZERO; ALPHA FIELDS WHEN BLANK.          
019400*    COLUMN ORDER HERE MUST MATCH WS-Col-Name-Table ABOVE.                
019500     IF  Jmr-Job-Id-External        =  ZERO                               
019600         ADD  1  TO  WS-Null-Count (1).                                   
019700     IF  Jmr-Job-Title               =  SPACES                            
019800         ADD  1  TO  WS-Null-Count (2).                                   
019900     IF  Jmr-Company-Name            =  SPACES                            
020000         ADD  1  TO  WS-Null-Count (3).                                   
020100     IF  Jmr-Location                =  SPACES                            
020200         ADD  1  TO  WS-Null-Count (4).                                   
020300     IF  Jmr-Salary-Low              =  ZERO                              
020400         ADD  1  TO  WS-Null-Count (5).                                   
020500     IF  Jmr-Salary-High             =  ZERO                              
020600         ADD  1  TO  WS-Null-Count (6).                                   
020700     IF  Jmr-Pay-Low                 =  ZERO                              
020800         ADD  1  TO  WS-Null-Count (7).                                   
020900     IF  Jmr-Pay-High                =  ZERO                              
021000         ADD  1  TO  WS-Null-Count (8).                                   
021100     IF  Jmr-Pay-Period              =  SPACES                            
021200         ADD  1  TO  WS-Null-Count (9).                                   
021300     IF  Jmr-Company-Size            =  SPACES                            
021400         ADD  1  TO  WS-Null-Count (10).                                  
021500     IF  Jmr-Company-Rating          =  ZERO                              
021600         ADD  1  TO  WS-Null-Count (11).                                  
021700     IF  Jmr-Industry                =  SPACES                            
021800         ADD  1  TO  WS-Null-Count (12).                                  
021900     IF  Jmr-Sector                  =  SPACES                            
022000         ADD  1  TO  WS-Null-Count (13).                                  
022100     IF  Jmr-Ownership-Type          =  SPACES                            
022200         ADD  1  TO  WS-Null-Count (14).                                  
022300     IF  Jmr-Revenue                 =  SPACES                            
022400         ADD  1  TO  WS-Null-Count (15).                                  
022500     IF  Jmr-Easy-Apply              =  SPACE                             
022600         ADD  1  TO  WS-Null-Count (16).                                  
022700     IF  Jmr-Job-Description         =  SPACES                            
022800         ADD  1  TO  WS-Null-Count (17).                                  
022900 AA030-Exit.                                                              
023000     EXIT.                                                                
023100*                                                                         
023200 AA020-Exit.                                                              
023300     EXIT.                                                                
023400*                                                                         
023500 AA040-Print-Summary                SECTION.                              
023600*--------------------------------------------                             
023700     DISPLAY  SPACES.                                                     
023800     MOVE  "===== JM010 - U1 INGEST SUMMARY ====="  TO  WS-RL-Text.       
023900     DISPLAY  WS-Report-Line.                                             
024000     MOVE  SPACES  TO  WS-RL-Text.                                        
024100     STRING  "Dataset Shape: "  DELIMITED  BY  SIZE                       
024200             WS-Total-Rows       DELIMITED  BY  SIZE                      
024300             " rows x "          DELIMITED  BY  SIZE                      
024400             WS-Columns          DELIMITED  BY  SIZE                      
024500             " columns"          DELIMITED  BY  SIZE                      
024600             INTO  WS-RL-Text.                                            
024700     DISPLAY  WS-Report-Line.                                             
024800     MOVE  "Columns:"  TO  WS-RL-Text.                                    
024900     DISPLAY  WS-Report-Line.                                             
025000     PERFORM  AA041-List-One-Column  THRU  AA041-Exit                     
025100              VARYING  WS-Col-Ix  FROM  1  BY  1                          
025200              UNTIL    WS-Col-Ix  >  WS-Columns.                          
025300     MOVE  "Fields with nulls:"  TO  WS-RL-Text.                          
025400     DISPLAY  WS-Report-Line.                                             
025500     PERFORM  AA042-Report-One-Null  THRU  AA042-Exit                     
025600              VARYING  WS-Col-Ix  FROM  1  BY  1                          
025700              UNTIL    WS-Col-Ix  >  WS-Columns.                          
025800*                                                                         
025900 AA041-List-One-Column.                                                   
026000     MOVE  SPACES  TO  WS-RL-Text.                                        
026100     STRING  "  "               DELIMITED  BY  SIZE                       
026200             WS-Col-Ix           DELIMITED  BY  SIZE                      
026300             ". "                DELIMITED  BY  SIZE                      
026400             WS-Col-Name (WS-Col-Ix)  DELIMITED  BY  SIZE                 
026500             INTO  WS-RL-Text.                                            
026600     DISPLAY  WS-Report-Line.                                             
026700 AA041-Exit.                                                              
026800     EXIT.                                                                
026900*                                                                         
027000 AA042-Report-One-Null.                                                   
027100     IF  WS-Null-Count (WS-Col-Ix)  =  ZERO                               
027200         GO  TO  AA042-Exit.                                              
027300     COMPUTE  WS-Null-Pct  ROUNDED  =                                     
027400              WS-Null-Count (WS-Col-Ix)  *  100  /  WS-Total-Rows.        
027500     MOVE  SPACES  TO  WS-RL-Text.                                        
027600     STRING  "  "                      DELIMITED  BY  SIZE                
027700             WS-Col-Name (WS-Col-Ix)    DELIMITED  BY  SIZE               
027800             ": "                      DELIMITED  BY  SIZE                
027900             WS-Null-Count (WS-Col-Ix)  DELIMITED  BY  SIZE               
028000             " null ("                 DELIMITED  BY  SIZE                
028100             WS-Null-Pct                DELIMITED  BY  SIZE               
028200             "%)"                      DELIMITED  BY  SIZE                
028300             INTO  WS-RL-Text.                                            
028400     DISPLAY  WS-Report-Line.                                             
028500 AA042-Exit.                                                              
028600     EXIT.                                                                
028700*                                                                         
028800 AA040-Exit.                                                              
028900     EXIT.                                                                
029000*                                                                         
029100 AA050-Close-Files.                                                       
029200     CLOSE  JM-Raw-File  JM-Combined-File.                                
029300     MOVE  SPACES  TO  WS-RL-Text.                                        
029400     STRING  "JM010 COMPLETE - "      DELIMITED  BY  SIZE                 
029500             WS-Total-Rows             DELIMITED  BY  SIZE                
029600             " rows written to job_postings_raw_combined"                 
029700                                       DELIMITED  BY  SIZE                
029800             INTO  WS-RL-Text.                                            
029900     DISPLAY  WS-Report-Line.                                             
030000*                                                                         
030100 ZZ900-Abend                        SECTION.                              
030200*------------------------------------------                               
030300     CLOSE  JM-Raw-File  JM-Combined-File.                                
030400     MOVE  16  TO  RETURN-CODE.                                           
030500     STOP  RUN.                                                           
030600 ZZ900-Exit.                                                              
030700     EXIT.                                                                
