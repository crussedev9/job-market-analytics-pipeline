000100*                                                                         
000200*                                                                         
000300*    JM020 - CLEAN, NORMALIZE AND DIMENSION-BUILD (U2)                    
000400*    TWO PASSES OVER job_postings_raw_combined -                          
000500*    PASS 1 ENRICHES EACH POSTING AND BUILDS THE FIVE                     
000600*    NON-FACT/BRIDGE DIMENSIONS FROM SCRATCH; PASS 2 RE-READS             
000700*    THE SAME FILE, RE-RUNS THE SAME SIX RULES AND RESOLVES               
000800*    THE FOREIGN KEYS NOW THAT EVERY DIMENSION IS COMPLETE.               
000900*                                                                         
001000* 24/01/26 JRC - CREATED.                                                 
001100*                                                                         
001200 IDENTIFICATION          DIVISION.                                        
001300*========================================                                 
001400*                                                                         
001500 PROGRAM-ID.             JM020.                                           
001600*                                                                         
001700 AUTHOR.                 J R CONNELL.                                     
001800*                                                                         
001900 INSTALLATION.           DATA SERVICES DIVISION.                          
002000*                                                                         
002100 DATE-WRITTEN.           24/01/1988.                                      
002200*                                                                         
002300 DATE-COMPILED.                                                           
002400*                                                                         
002500 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002600*                                                                         
002700*--------------------------------------------------------                 
002800*    CHANGE LOG                                                           
002900*--------------------------------------------------------                 
003000* 24/01/88 JRC 880124-01  INITIAL WRITE-UP - TWO PASSES, SIX              
003100*                         CALLED RULE MODULES, FIVE DIMENSIONS            
003200*                         PLUS BRIDGE AND FACT.                           
003300* 02/03/88 JRC 880302-02  SWITCHED DIM_JOB/DIM_COMPANY/DIM_LOCATION       
003400*                         LOOKUP FROM A HOME-GROWN SCAN TO SEARCH         
003500*                         AGAINST INDEXED TABLES - SAME IDIOM AS          
003600*                         MAPS09'S CHECK-DIGIT TABLE.                     
003700* 19/07/90 JRC 900719-05  RAISED WS-Job-Table AND WS-Company-Table        
003800*                         FROM 2000 TO 5000 ENTRIES AFTER THE             
003900*                         QUARTERLY FEED OVERFLOWED THE OLD LIMIT.        
004000* 07/11/94 PDW 941107-12  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
004100*                         NO CHANGE REQUIRED.                             
004200* 23/02/99 PDW 990223-15  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
004300* 14/05/03 LMK 030514-03  ADDED THE TOP-5 SKILLS TABLE TO THE             
004400*                         CLEANING SUMMARY AFTER ANALYTICS ASKED          
004500*                         FOR IT ON THE MONTHLY CALL.                     
004600* 03/08/26 JRC 260803-08  REGROUPED THE PROCEDURE DIVISION INTO           
004700*                         AA000/AA020/AA100/AA300/AA900 SECTIONS          
004800*                         CALLED BY PLAIN PERFORM, MATCHING THE           
004900*                         SHOP'S OWN BATCH-DRIVER SHAPE IN                
005000*                         PYRGSTR/VACPRINT - THIS HAD BEEN LEFT AS        
005100*                         ONE FLAT PARAGRAPH LIST SINCE THE               
005200*                         ORIGINAL WRITE-UP.                              
005300*                                                                         
005400 ENVIRONMENT             DIVISION.                                        
005500*========================================                                 
005600     COPY "jmenv.cob".                                                    
005700 INPUT-OUTPUT            SECTION.                                         
005800 FILE-CONTROL.                                                            
005900*                                                                         
006000     COPY "seljmcmb.cob".                                                 
006100     COPY "seljmjob.cob".                                                 
006200     COPY "seljmcom.cob".                                                 
006300     COPY "seljmloc.cob".                                                 
006400     COPY "seljmet.cob".                                                  
006500     COPY "seljmskl.cob".                                                 
006600     COPY "seljmbrg.cob".                                                 
006700     COPY "seljmfct.cob".                                                 
006800*                                                                         
006900 DATA                    DIVISION.                                        
007000*========================================                                 
007100 FILE                    SECTION.                                         
007200*                                                                         
007300 FD  JM-Combined-File                                                     
007400     LABEL RECORDS ARE STANDARD.                                          
007500     COPY "wsjmraw.cob" REPLACING JM-Raw-Posting-Record                   
007600                         BY        JM-Combined-Posting-Record.            
007700*                                                                         
007800 FD  JM-Dim-Job-File                                                      
007900     LABEL RECORDS ARE STANDARD.                                          
008000     COPY "wsjmjob.cob".                                                  
008100*                                                                         
008200 FD  JM-Dim-Company-File                                                  
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY "wsjmcom.cob".                                                  
008500*                                                                         
008600 FD  JM-Dim-Location-File                                                 
008700     LABEL RECORDS ARE STANDARD.                                          
008800     COPY "wsjmloc.cob".                                                  
008900*                                                                         
009000 FD  JM-Dim-Employment-Type-File                                          
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  JM-Dim-Et-FD-Record.                                                 
009300     03  Jde-Fd-Employment-Type-Id  PIC 9.                                
009400     03  Jde-Fd-Employment-Type     PIC X(12).                            
009500     03  Jde-Fd-Work-Arrangement    PIC X(8).                             
009600     03  FILLER                    PIC X(9).                              
009700*                                                                         
009800 FD  JM-Dim-Skill-File                                                    
009900     LABEL RECORDS ARE STANDARD.                                          
010000     COPY "wsjmskl.cob".                                                  
010100*                                                                         
010200 FD  JM-Bridge-File                                                       
010300     LABEL RECORDS ARE STANDARD.                                          
010400     COPY "wsjmbrg.cob".                                                  
010500*                                                                         
010600 FD  JM-Fact-File                                                         
010700     LABEL RECORDS ARE STANDARD.                                          
010800     COPY "wsjmfct.cob".                                                  
010900*                                                                         
011000 WORKING-STORAGE         SECTION.                                         
011100*                                                                         
011200 COPY "jmdate.cob".                                                       
011300*                                                                         
011400 COPY "wsjmenr.cob".                                                      
011500*                                                                         
011600 COPY "wsjmtax.cob".                                                      
011700*                                                                         
011800 COPY "wsjmet.cob".                                                       
011900*                                                                         
012000 COPY "wsjmstat.cob".                                                     
012100*                                                                         
012200 01  WS-File-Status.                                                      
012300     03  WS-Cmb-Status            PIC XX.                                 
012400     03  WS-Job-Status            PIC XX.                                 
012500     03  WS-Com-Status            PIC XX.                                 
012600     03  WS-Loc-Status            PIC XX.                                 
012700     03  WS-Et-Status             PIC XX.                                 
012800     03  WS-Skl-Status            PIC XX.                                 
012900     03  WS-Brg-Status            PIC XX.                                 
013000     03  WS-Fct-Status            PIC XX.                                 
013100     03  FILLER                   PIC X(4).                               
013200*                                                                         
013300*    DIMENSION WORK TABLES - ONE ENTRY PER DISTINCT ROW,                  
013400*    FIRST-SEEN ORDER, LOOKED UP BY SEARCH (SAME IDIOM AS                 
013500*    MAPS09'S Ar1 CHECK-DIGIT TABLE).                                     
013600*                                                                         
013700 01  WS-Dim-Job-Work.                                                     
013800     03  WS-Job-Entry                OCCURS 5000                          
013900                                      INDEXED BY WS-Job-Ix.               
014000         05  WS-Job-Title-Wk         PIC X(60).                           
014100         05  WS-Job-Category-Wk      PIC X(20).                           
014200         05  WS-Job-Seniority-Wk     PIC X(12).                           
014300     03  FILLER                      PIC X(10).                           
014400 77  WS-Job-Count                    PIC 9(5)    COMP    VALUE ZERO.      
014500 77  WS-Job-Found                    PIC X.                               
014600     88  WS-Job-Is-Found              VALUE "Y".                          
014700*                                                                         
014800 01  WS-Dim-Company-Work.                                                 
014900     03  WS-Company-Entry            OCCURS 5000                          
015000                                      INDEXED BY WS-Com-Ix.               
015100         05  WS-Company-Name-Wk      PIC X(40).                           
015200         05  WS-Company-Rating-Wk    PIC 9V9        COMP-3.               
015300         05  WS-Company-Size-Wk      PIC X(12).                           
015400         05  WS-Company-Owner-Wk     PIC X(30).                           
015500         05  WS-Company-Indus-Wk     PIC X(30).                           
015600         05  WS-Company-Sector-Wk    PIC X(30).                           
015700         05  WS-Company-Revenue-Wk   PIC X(30).                           
015800     03  FILLER                      PIC X(10).                           
015900 77  WS-Company-Count                PIC 9(5)    COMP    VALUE ZERO.      
016000 77  WS-Company-Found                PIC X.                               
016100     88  WS-Company-Is-Found          VALUE "Y".                          
016200*                                                                         
016300 01  WS-Dim-Location-Work.                                                
016400     03  WS-Location-Entry           OCCURS 1000                          
016500                                      INDEXED BY WS-Loc-Ix.               
016600         05  WS-Location-City-Wk     PIC X(30).                           
016700         05  WS-Location-State-Wk    PIC XX.                              
016800         05  WS-Location-Cntry-Wk    PIC X(20).                           
016900         05  WS-Location-Remote-Wk   PIC X.                               
017000     03  FILLER                      PIC X(10).                           
017100 77  WS-Location-Count               PIC 9(5)    COMP    VALUE ZERO.      
017200 77  WS-Location-Found               PIC X.                               
017300     88  WS-Location-Is-Found         VALUE "Y".                          
017400*                                                                         
017500*    UNION-OF-POSTINGS SKILL FLAGS AND PER-SKILL POSTING COUNTS,          
017600*    ONE CELL PER ROW OF THE WSJMTAX TABLE; FILLED DURING PASS 1,         
017700*    WALKED IN TAXONOMY (=ALPHA) ORDER TO BUILD DIM_SKILL.                
017800*                                                                         
017900 01  WS-Skill-Union-Work.                                                 
018000     03  WS-Skill-Union-Flag         PIC X       OCCURS 145.              
018100     03  WS-Skill-Id-Of-Tax          PIC 9(4)    COMP  OCCURS 145.        
018200     03  WS-Skill-Posting-Count      PIC 9(7)    COMP  OCCURS 145.        
018300     03  WS-Skill-Top5-Used          PIC X       OCCURS 145.              
018400     03  FILLER                     PIC X(10).                            
018500*                                                                         
018600 01  WS-Rule-Linkage-Areas.                                               
018700     03  WS-R1-Link.                                                      
018800         05  Wsr1-Salary-Low         PIC 9(7)V99  COMP-3.                 
018900         05  Wsr1-Salary-High        PIC 9(7)V99  COMP-3.                 
019000         05  Wsr1-Pay-Low            PIC 9(7)V99  COMP-3.                 
019100         05  Wsr1-Pay-High           PIC 9(7)V99  COMP-3.                 
019200         05  Wsr1-Pay-Period         PIC X(20).                           
019300         05  Wsr1-Salary-Min         PIC 9(7)V99  COMP-3.                 
019400         05  Wsr1-Salary-Max         PIC 9(7)V99  COMP-3.                 
019500         05  Wsr1-Salary-Currency    PIC X(3).                            
019600         05  Wsr1-Salary-Parsed      PIC X.                               
019700     03  WS-R2-Link.                                                      
019800         05  Wsr2-Location-Text      PIC X(80).                           
019900         05  Wsr2-City               PIC X(30).                           
020000         05  Wsr2-State              PIC XX.                              
020100         05  Wsr2-Country            PIC X(20).                           
020200         05  Wsr2-Is-Remote          PIC X.                               
020300     03  WS-R3-Link.                                                      
020400         05  Wsr3-Job-Title          PIC X(60).                           
020500         05  Wsr3-Seniority-Level    PIC X(12).                           
020600     03  WS-R4-Link.                                                      
020700         05  Wsr4-Job-Title          PIC X(60).                           
020800         05  Wsr4-Job-Category       PIC X(20).                           
020900     03  WS-R5-Link.                                                      
021000         05  Wsr5-Job-Description    PIC X(500).                          
021100         05  Wsr5-Match-Count        PIC 999      COMP.                   
021200         05  Wsr5-Match-Flag         PIC X        OCCURS 145.             
021300     03  WS-R6-Link.                                                      
021400         05  Wsr6-Company-Size-Raw   PIC X(30).                           
021500         05  Wsr6-Company-Size-Std   PIC X(12).                           
021600     03  FILLER                      PIC X(10).                           
021700*                                                                         
021800 01  WS-U2-Work-Area.                                                     
021900     03  WS-Region                  PIC X(12).                            
022000     03  WS-Tx                      PIC 999      COMP.                    
022100     03  WS-Top5-Cx                 PIC 9        COMP.                    
022200     03  WS-Top5-Best-Ix            PIC 999      COMP.                    
022300     03  WS-Top5-Best-Val           PIC 9(7)     COMP.                    
022400     03  WS-Skills-For-Posting      PIC 9(3)     COMP.                    
022500     03  FILLER                     PIC X(10).                            
022600*                                                                         
022700 01  WS-Report-Line.                                                      
022800     03  WS-RL-Text                 PIC X(70).                            
022900     03  FILLER                     PIC X(10).                            
023000*                                                                         
023100 LINKAGE                 SECTION.                                         
023200*                                                                         
023300 PROCEDURE               DIVISION.                                        
023400*========================================================                 
023500*                                                                         
023600*    MAIN LINE - INITIALISE, PASS 1, WRITE THE DIMENSIONS,                
023700*    PASS 2, PRINT SUMMARY, IN THAT ORDER, EACH ITS OWN                   
023800*    SECTION BELOW - SAME SHAPE AS THE SHOP'S OTHER BATCH                 
023900*    DRIVERS (PYRGSTR, VACPRINT).                                         
024000*                                                                         
024100 AA000-Control                        SECTION.                            
024200*----------------------------------------------                           
024300     PERFORM  AA010-Initialise       THRU  AA010-Exit.                    
024400     PERFORM  AA020-Pass1.                                                
024500     PERFORM  AA100-Write-Dims.                                           
024600     PERFORM  AA300-Pass2.                                                
024700     PERFORM  AA900-Print-Summary.                                        
024800     STOP  RUN.                                                           
024900 AA000-Exit.                                                              
025000     EXIT.                                                                
025100*                                                                         
025200 AA010-Initialise.                                                        
025300     MOVE  ZERO  TO  WS-Jm-Stats  Jst-Total-Postings.                     
025400     MOVE  ZERO  TO  Jst-Salary-Parsed-Cnt  Jst-Remote-Cnt.               
025500     MOVE  ZERO  TO  Jst-Unique-Companies  Jst-Unique-Skills.             
025600     MOVE  ZERO  TO  Jst-Total-Skill-Matches.                             
025700     PERFORM  AA011-Clear-Top5  THRU  AA011-Exit                          
025800              VARYING  WS-Top5-Cx  FROM  1  BY  1                         
025900              UNTIL    WS-Top5-Cx  >  5.                                  
026000     PERFORM  AA012-Clear-Skill-Cell  THRU  AA012-Exit                    
026100              VARYING  WS-Tx  FROM  1  BY  1                              
026200              UNTIL    WS-Tx  >  WS-Tax-Entries.                          
026300 AA010-Exit.                                                              
026400     EXIT.                                                                
026500*                                                                         
026600 AA011-Clear-Top5.                                                        
026700     MOVE  SPACES  TO  Jst-Top5-Name (WS-Top5-Cx).                        
026800     MOVE  ZERO    TO  Jst-Top5-Count (WS-Top5-Cx).                       
026900 AA011-Exit.                                                              
027000     EXIT.                                                                
027100*                                                                         
027200 AA012-Clear-Skill-Cell.                                                  
027300     MOVE  "N"     TO  WS-Skill-Union-Flag (WS-Tx).                       
027400     MOVE  ZERO    TO  WS-Skill-Id-Of-Tax (WS-Tx).                        
027500     MOVE  ZERO    TO  WS-Skill-Posting-Count (WS-Tx).                    
027600     MOVE  "N"     TO  WS-Skill-Top5-Used (WS-Tx).                        
027700 AA012-Exit.                                                              
027800     EXIT.                                                                
027900*                                                                         
028000*========================================================                 
028100*    PASS 1 - ENRICH EVERY POSTING AND BUILD DIM_JOB,                     
028200*    DIM_COMPANY, DIM_LOCATION AND THE SKILL UNION SET.                   
028300*========================================================                 
028400*                                                                         
028500 AA020-Pass1                          SECTION.                            
028600*----------------------------------------------                           
028700 AA020-Pass1-Open.                                                        
028800     OPEN  INPUT  JM-Combined-File.                                       
028900     IF  WS-Cmb-Status  NOT =  "00"                                       
029000         MOVE  "JM020 - ERROR - RUN STEP 1 FIRST - NO INTERIM FILE"       
029100                                         TO  WS-RL-Text                   
029200         DISPLAY  WS-Report-Line                                          
029300         MOVE  16  TO  RETURN-CODE                                        
029400         STOP  RUN.                                                       
029500*                                                                         
029600     READ  JM-Combined-File                                               
029700         AT END                                                           
029800             MOVE  "JM020 - ERROR - RUN STEP 1 FIRST - NO ROWS FOUND"     
029900                                         TO  WS-RL-Text                   
030000             DISPLAY  WS-Report-Line                                      
030100             MOVE  16  TO  RETURN-CODE                                    
030200             STOP  RUN.                                                   
030300*                                                                         
030400     GO  TO  AA031-Enrich-One-Record.                                     
030500*                                                                         
030600 AA030-Pass1-Read-Loop.                                                   
030700     READ  JM-Combined-File                                               
030800         AT END                                                           
030900             GO  TO  AA020-Exit.                                          
031000*                                                                         
031100 AA031-Enrich-One-Record.                                                 
031200     ADD  1  TO  Jst-Total-Postings.                                      
031300     MOVE  Jst-Total-Postings   TO  Jme-Posting-Id.                       
031400     MOVE  Jmr-Job-Id-External  TO  Jme-Job-Id-External.                  
031500     MOVE  Jmr-Job-Title        TO  Jme-Job-Title.                        
031600     MOVE  Jmr-Company-Name     TO  Jme-Company-Name.                     
031700     MOVE  Jmr-Location          TO  Jme-Location.                        
031800     MOVE  Jmr-Salary-Low        TO  Jme-Salary-Low.                      
031900     MOVE  Jmr-Salary-High       TO  Jme-Salary-High.                     
032000     MOVE  Jmr-Pay-Low           TO  Jme-Pay-Low.                         
032100     MOVE  Jmr-Pay-High          TO  Jme-Pay-High.                        
032200     MOVE  Jmr-Pay-Period        TO  Jme-Pay-Period.                      
032300     MOVE  Jmr-Company-Size      TO  Jme-Company-Size.                    
032400     MOVE  Jmr-Company-Rating    TO  Jme-Company-Rating.                  
032500     MOVE  Jmr-Industry          TO  Jme-Industry.                        
032600     MOVE  Jmr-Sector            TO  Jme-Sector.                          
032700     MOVE  Jmr-Ownership-Type    TO  Jme-Ownership-Type.                  
032800     MOVE  Jmr-Revenue           TO  Jme-Revenue.                         
032900     MOVE  Jmr-Easy-Apply        TO  Jme-Easy-Apply.                      
033000     MOVE  Jmr-Job-Description   TO  Jme-Job-Description.                 
033100*                                                                         
033200     PERFORM  AA040-Call-R1-Salary    THRU  AA040-Exit.                   
033300     PERFORM  AA050-Call-R2-Location  THRU  AA050-Exit.                   
033400     PERFORM  AA060-Call-R3-Senior    THRU  AA060-Exit.                   
033500     PERFORM  AA070-Call-R4-Category  THRU  AA070-Exit.                   
033600     PERFORM  AA080-Call-R5-Skills    THRU  AA080-Exit.                   
033700     PERFORM  AA090-Call-R6-Size      THRU  AA090-Exit.                   
033800*                                                                         
033900     IF  Jme-Salary-Was-Parsed                                            
034000         ADD  1  TO  Jst-Salary-Parsed-Cnt.                               
034100     IF  Jme-Is-Remote-Job                                                
034200         ADD  1  TO  Jst-Remote-Cnt.                                      
034300     ADD  Jme-Skill-Count  TO  Jst-Total-Skill-Matches.                   
034400*                                                                         
034500     PERFORM  AA045-Dedup-Job       THRU  AA045-Exit.                     
034600     PERFORM  AA055-Dedup-Company   THRU  AA055-Exit.                     
034700     PERFORM  AA065-Dedup-Location  THRU  AA065-Exit.                     
034800*                                                                         
034900     GO  TO  AA030-Pass1-Read-Loop.                                       
035000*                                                                         
035100 AA040-Call-R1-Salary.                                                    
035200     MOVE  Jme-Salary-Low    TO  Wsr1-Salary-Low.                         
035300     MOVE  Jme-Salary-High   TO  Wsr1-Salary-High.                        
035400     MOVE  Jme-Pay-Low       TO  Wsr1-Pay-Low.                            
035500     MOVE  Jme-Pay-High      TO  Wsr1-Pay-High.                           
035600     MOVE  SPACES            TO  Wsr1-Pay-Period.                         
035700     MOVE  Jme-Pay-Period    TO  Wsr1-Pay-Period.                         
035800     CALL  "JMR010"  USING  WS-R1-Link.                                   
035900     MOVE  Wsr1-Salary-Min       TO  Jme-Salary-Min.                      
036000     MOVE  Wsr1-Salary-Max       TO  Jme-Salary-Max.                      
036100     MOVE  Wsr1-Salary-Parsed    TO  Jme-Salary-Parsed.                   
036200     MOVE  Wsr1-Salary-Currency  TO  Jme-Salary-Currency.                 
036300 AA040-Exit.                                                              
036400     EXIT.                                                                
036500*                                                                         
036600 AA050-Call-R2-Location.                                                  
036700     MOVE  SPACES           TO  Wsr2-Location-Text.                       
036800     MOVE  Jme-Location     TO  Wsr2-Location-Text.                       
036900     CALL  "JMR020"  USING  WS-R2-Link.                                   
037000     MOVE  Wsr2-City        TO  Jme-City.                                 
037100     MOVE  Wsr2-State       TO  Jme-State.                                
037200     MOVE  Wsr2-Country     TO  Jme-Country.                              
037300     MOVE  Wsr2-Is-Remote   TO  Jme-Is-Remote.                            
037400 AA050-Exit.                                                              
037500     EXIT.                                                                
037600*                                                                         
037700 AA060-Call-R3-Senior.                                                    
037800     MOVE  Jme-Job-Title       TO  Wsr3-Job-Title.                        
037900     CALL  "JMR030"  USING  WS-R3-Link.                                   
038000     MOVE  Wsr3-Seniority-Level TO  Jme-Seniority-Level.                  
038100 AA060-Exit.                                                              
038200     EXIT.                                                                
038300*                                                                         
038400 AA070-Call-R4-Category.                                                  
038500     MOVE  Jme-Job-Title       TO  Wsr4-Job-Title.                        
038600     CALL  "JMR040"  USING  WS-R4-Link.                                   
038700     MOVE  Wsr4-Job-Category   TO  Jme-Job-Category.                      
038800 AA070-Exit.                                                              
038900     EXIT.                                                                
039000*                                                                         
039100 AA080-Call-R5-Skills.                                                    
039200     MOVE  Jme-Job-Description  TO  Wsr5-Job-Description.                 
039300     CALL  "JMR050"  USING  WS-R5-Link.                                   
039400     MOVE  Wsr5-Match-Count     TO  Jme-Skill-Count.                      
039500     PERFORM  AA081-Roll-Up-Skill  THRU  AA081-Exit                       
039600              VARYING  WS-Tx  FROM  1  BY  1                              
039700              UNTIL    WS-Tx  >  WS-Tax-Entries.                          
039800 AA080-Exit.                                                              
039900     EXIT.                                                                
040000*                                                                         
040100 AA081-Roll-Up-Skill.                                                     
040200     IF  Wsr5-Match-Flag (WS-Tx)  NOT =  "Y"                              
040300         GO  TO  AA081-Exit.                                              
040400     MOVE  "Y"  TO  WS-Skill-Union-Flag (WS-Tx).                          
040500     ADD  1     TO  WS-Skill-Posting-Count (WS-Tx).                       
040600 AA081-Exit.                                                              
040700     EXIT.                                                                
040800*                                                                         
040900 AA090-Call-R6-Size.                                                      
041000     MOVE  SPACES             TO  Wsr6-Company-Size-Raw.                  
041100     MOVE  Jme-Company-Size   TO  Wsr6-Company-Size-Raw.                  
041200     CALL  "JMR060"  USING  WS-R6-Link.                                   
041300     MOVE  Wsr6-Company-Size-Std  TO  Jme-Company-Size-Std.               
041400 AA090-Exit.                                                              
041500     EXIT.                                                                
041600*                                                                         
041700 AA045-Dedup-Job.                                                         
041800     SET  WS-Job-Ix  TO  1.                                               
041900     MOVE  "N"  TO  WS-Job-Found.                                         
042000     SEARCH  WS-Job-Entry                                                 
042100         AT END                                                           
042200             GO  TO  AA046-Add-Job                                        
042300         WHEN  WS-Job-Title-Wk (WS-Job-Ix)     =  Jme-Job-Title           
042400         AND   WS-Job-Category-Wk (WS-Job-Ix)  =  Jme-Job-Category        
042500         AND   WS-Job-Seniority-Wk (WS-Job-Ix) =  Jme-Seniority-Level     
042600             MOVE  "Y"  TO  WS-Job-Found.                                 
042700     IF  WS-Job-Is-Found                                                  
042800         GO  TO  AA045-Exit.                                              
042900 AA046-Add-Job.                                                           
043000     ADD  1  TO  WS-Job-Count.                                            
043100     SET  WS-Job-Ix  TO  WS-Job-Count.                                    
043200     MOVE  Jme-Job-Title        TO  WS-Job-Title-Wk (WS-Job-Ix).          
043300     MOVE  Jme-Job-Category     TO  WS-Job-Category-Wk (WS-Job-Ix).       
043400     MOVE  Jme-Seniority-Level  TO  WS-Job-Seniority-Wk (WS-Job-Ix).      
043500 AA045-Exit.                                                              
043600     EXIT.                                                                
043700*                                                                         
043800 AA055-Dedup-Company.                                                     
043900     SET  WS-Com-Ix  TO  1.                                               
044000     MOVE  "N"  TO  WS-Company-Found.                                     
044100     SEARCH  WS-Company-Entry                                             
044200         AT END                                                           
044300             GO  TO  AA056-Add-Company                                    
044400         WHEN  WS-Company-Name-Wk (WS-Com-Ix)  =  Jme-Company-Name        
044500             MOVE  "Y"  TO  WS-Company-Found.                             
044600     IF  WS-Company-Is-Found                                              
044700         GO  TO  AA055-Exit.                                              
044800 AA056-Add-Company.                                                       
044900     ADD  1  TO  WS-Company-Count.                                        
045000     SET  WS-Com-Ix  TO  WS-Company-Count.                                
045100     MOVE  Jme-Company-Name      TO  WS-Company-Name-Wk (WS-Com-Ix).      
045200     MOVE  Jme-Company-Rating    TO  WS-Company-Rating-Wk (WS-Com-Ix).    
045300     MOVE  Jme-Company-Size-Std  TO  WS-Company-Size-Wk (WS-Com-Ix).      
045400     MOVE  Jme-Ownership-Type    TO  WS-Company-Owner-Wk (WS-Com-Ix).     
045500     MOVE  Jme-Industry          TO  WS-Company-Indus-Wk (WS-Com-Ix).     
045600     MOVE  Jme-Sector            TO  WS-Company-Sector-Wk (WS-Com-Ix).    
045700     MOVE  Jme-Revenue           TO  WS-Company-Revenue-Wk (WS-Com-Ix).   
045800 AA055-Exit.                                                              
045900     EXIT.                                                                
046000*                                                                         
046100 AA065-Dedup-Location.                                                    
046200     SET  WS-Loc-Ix  TO  1.                                               
046300     MOVE  "N"  TO  WS-Location-Found.                                    
046400     SEARCH  WS-Location-Entry                                            
046500         AT END                                                           
046600             GO  TO  AA066-Add-Location                                   
046700         WHEN  WS-Location-City-Wk (WS-Loc-Ix)   =  Jme-City              
046800         AND   WS-Location-State-Wk (WS-Loc-Ix)  =  Jme-State             
046900         AND   WS-Location-Cntry-Wk (WS-Loc-Ix)  =  Jme-Country           
047000         AND   WS-Location-Remote-Wk (WS-Loc-Ix) =  Jme-Is-Remote         
047100             MOVE  "Y"  TO  WS-Location-Found.                            
047200     IF  WS-Location-Is-Found                                             
047300         GO  TO  AA065-Exit.                                              
047400 AA066-Add-Location.                                                      
047500     ADD  1  TO  WS-Location-Count.                                       
047600     SET  WS-Loc-Ix  TO  WS-Location-Count.                               
047700     MOVE  Jme-City        TO  WS-Location-City-Wk (WS-Loc-Ix).           
047800     MOVE  Jme-State       TO  WS-Location-State-Wk (WS-Loc-Ix).          
047900     MOVE  Jme-Country     TO  WS-Location-Cntry-Wk (WS-Loc-Ix).          
048000     MOVE  Jme-Is-Remote   TO  WS-Location-Remote-Wk (WS-Loc-Ix).         
048100 AA065-Exit.                                                              
048200     EXIT.                                                                
048300*                                                                         
048400*========================================================                 
048500*    END-OF-PASS-1 HOUSEKEEPING - CLOSE THE INPUT, WRITE                  
048600*    DIM_JOB/DIM_COMPANY/DIM_LOCATION, THEN FALL THROUGH                  
048700*    TO THE DIM_EMPLOYMENT_TYPE AND DIM_SKILL PARAGRAPHS.                 
048800*========================================================                 
048900*                                                                         
049000 AA095-Close-Pass1-And-Write-Dims.                                        
049100     CLOSE  JM-Combined-File.                                             
049200     MOVE  WS-Company-Count  TO  Jst-Unique-Companies.                    
049300*                                                                         
049400     OPEN  OUTPUT  JM-Dim-Job-File.                                       
049500     PERFORM  AA096-Write-One-Job  THRU  AA096-Exit                       
049600              VARYING  WS-Job-Ix  FROM  1  BY  1                          
049700              UNTIL    WS-Job-Ix  >  WS-Job-Count.                        
049800     CLOSE  JM-Dim-Job-File.                                              
049900     MOVE  SPACES  TO  WS-RL-Text.                                        
050000     STRING  "Saved dim_job - "  DELIMITED  BY  SIZE                      
050100             WS-Job-Count         DELIMITED  BY  SIZE                     
050200             " rows"              DELIMITED  BY  SIZE                     
050300             INTO  WS-RL-Text.                                            
050400     DISPLAY  WS-Report-Line.                                             
050500*                                                                         
050600     OPEN  OUTPUT  JM-Dim-Company-File.                                   
050700     PERFORM  AA097-Write-One-Company  THRU  AA097-Exit                   
050800              VARYING  WS-Com-Ix  FROM  1  BY  1                          
050900              UNTIL    WS-Com-Ix  >  WS-Company-Count.                    
051000     CLOSE  JM-Dim-Company-File.                                          
051100     MOVE  SPACES  TO  WS-RL-Text.                                        
051200     STRING  "Saved dim_company - "  DELIMITED  BY  SIZE                  
051300             WS-Company-Count         DELIMITED  BY  SIZE                 
051400             " rows"                  DELIMITED  BY  SIZE                 
051500             INTO  WS-RL-Text.                                            
051600     DISPLAY  WS-Report-Line.                                             
051700*                                                                         
051800     OPEN  OUTPUT  JM-Dim-Location-File.                                  
051900     PERFORM  AA098-Write-One-Location  THRU  AA098-Exit                  
052000              VARYING  WS-Loc-Ix  FROM  1  BY  1                          
052100              UNTIL    WS-Loc-Ix  >  WS-Location-Count.                   
052200     CLOSE  JM-Dim-Location-File.                                         
052300     MOVE  SPACES  TO  WS-RL-Text.                                        
052400     STRING  "Saved dim_location - "  DELIMITED  BY  SIZE                 
052500             WS-Location-Count         DELIMITED  BY  SIZE                
052600             " rows"                   DELIMITED  BY  SIZE                
052700             INTO  WS-RL-Text.                                            
052800     DISPLAY  WS-Report-Line.                                             
052900 AA095-Exit.                                                              
053000     EXIT.                                                                
053100*                                                                         
053200 AA096-Write-One-Job.                                                     
053300     MOVE  WS-Job-Ix                        TO  Jdj-Job-Id.               
053400     MOVE  WS-Job-Title-Wk (WS-Job-Ix)      TO  Jdj-Job-Title.            
053500     MOVE  WS-Job-Category-Wk (WS-Job-Ix)   TO  Jdj-Job-Category.         
053600     MOVE  WS-Job-Seniority-Wk (WS-Job-Ix)  TO  Jdj-Seniority-Level.      
053700     WRITE  JM-Dim-Job-Record.                                            
053800 AA096-Exit.                                                              
053900     EXIT.                                                                
054000*                                                                         
054100 AA097-Write-One-Company.                                                 
054200     MOVE  WS-Com-Ix                            TO  Jdc-Company-Id.       
054300     MOVE  WS-Company-Name-Wk (WS-Com-Ix)       TO  Jdc-Company-Name.     
054400     MOVE  WS-Company-Rating-Wk (WS-Com-Ix)     TO  Jdc-Company-Rating.   
054500     MOVE  WS-Company-Size-Wk (WS-Com-Ix)       TO  Jdc-Company-Size-Std. 
054600     MOVE  WS-Company-Owner-Wk (WS-Com-Ix)      TO  Jdc-Ownership-Type.   
054700     MOVE  WS-Company-Indus-Wk (WS-Com-Ix)      TO  Jdc-Industry.         
054800     MOVE  WS-Company-Sector-Wk (WS-Com-Ix)     TO  Jdc-Sector.           
054900     MOVE  WS-Company-Revenue-Wk (WS-Com-Ix)    TO  Jdc-Revenue.          
055000     WRITE  JM-Dim-Company-Record.                                        
055100 AA097-Exit.                                                              
055200     EXIT.                                                                
055300*                                                                         
055400 AA098-Write-One-Location.                                                
055500     MOVE  WS-Loc-Ix                          TO  Jdl-Location-Id.        
055600     MOVE  WS-Location-City-Wk (WS-Loc-Ix)    TO  Jdl-City.               
055700     MOVE  WS-Location-State-Wk (WS-Loc-Ix)   TO  Jdl-State.              
055800     MOVE  WS-Location-Cntry-Wk (WS-Loc-Ix)   TO  Jdl-Country.            
055900     MOVE  WS-Location-Remote-Wk (WS-Loc-Ix)  TO  Jdl-Is-Remote.          
056000     IF  WS-Location-State-Wk (WS-Loc-Ix)  =  "NY"                        
056100     OR  WS-Location-State-Wk (WS-Loc-Ix)  =  "MA"                        
056200     OR  WS-Location-State-Wk (WS-Loc-Ix)  =  "PA"                        
056300     OR  WS-Location-State-Wk (WS-Loc-Ix)  =  "NJ"                        
056400         MOVE  "Northeast"  TO  Jdl-Region                                
056500     ELSE                                                                 
056600         MOVE  "Other"      TO  Jdl-Region.                               
056700     WRITE  JM-Dim-Location-Record.                                       
056800 AA098-Exit.                                                              
056900     EXIT.                                                                
057000*                                                                         
057100 AA020-Exit.                                                              
057200     EXIT.                                                                
057300*                                                                         
057400*========================================================                 
057500*    DIM_EMPLOYMENT_TYPE AND DIM_SKILL - THE THREE STATIC                 
057600*    EMPLOYMENT-TYPE ROWS SEEDED FROM WSJMET'S                            
057700*    WS-Et-Seed-Table, THEN THE SKILL TAXONOMY WALKED IN                  
057800*    ITS OWN (ALREADY ALPHABETICAL) ORDER, A ROW WRITTEN                  
057900*    ONLY IF SOME POSTING'S DESCRIPTION MATCHED IT IN                     
058000*    PASS 1 - SEE R7 FOR WHY THIS GIVES ALPHA ORDER FREE.                 
058100*========================================================                 
058200*                                                                         
058300 AA100-Write-Dims                     SECTION.                            
058400*----------------------------------------------                           
058500 AA100-Write-Dim-Et.                                                      
058600     PERFORM  AA095-Close-Pass1-And-Write-Dims  THRU  AA095-Exit.         
058700     OPEN  OUTPUT  JM-Dim-Employment-Type-File.                           
058800     PERFORM  AA101-Write-One-Et  THRU  AA101-Exit                        
058900              VARYING  WS-Tx  FROM  1  BY  1                              
059000              UNTIL    WS-Tx  >  3.                                       
059100     CLOSE  JM-Dim-Employment-Type-File.                                  
059200     MOVE  "Saved dim_employment_type - 3 rows"  TO  WS-RL-Text.          
059300     DISPLAY  WS-Report-Line.                                             
059400*                                                                         
059500 AA200-Write-Dim-Skill.                                                   
059600     OPEN  OUTPUT  JM-Dim-Skill-File.                                     
059700     PERFORM  AA201-Write-One-Skill  THRU  AA201-Exit                     
059800              VARYING  WS-Tx  FROM  1  BY  1                              
059900              UNTIL    WS-Tx  >  WS-Tax-Entries.                          
060000     CLOSE  JM-Dim-Skill-File.                                            
060100     MOVE  SPACES  TO  WS-RL-Text.                                        
060200     STRING  "Saved dim_skill - "  DELIMITED  BY  SIZE                    
060300             Jst-Unique-Skills      DELIMITED  BY  SIZE                   
060400             " rows"                DELIMITED  BY  SIZE                   
060500             INTO  WS-RL-Text.                                            
060600     DISPLAY  WS-Report-Line.                                             
060700     GO  TO  AA100-Exit.                                                  
060800*                                                                         
060900 AA101-Write-One-Et.                                                      
061000     MOVE  WS-Et-Seed-Id (WS-Tx)    TO  Jde-Fd-Employment-Type-Id.        
061100     MOVE  WS-Et-Seed-Type (WS-Tx)  TO  Jde-Fd-Employment-Type.           
061200     MOVE  WS-Et-Seed-Arrgt (WS-Tx) TO  Jde-Fd-Work-Arrangement.          
061300     WRITE  JM-Dim-Et-FD-Record.                                          
061400 AA101-Exit.                                                              
061500     EXIT.                                                                
061600*                                                                         
061700 AA201-Write-One-Skill.                                                   
061800     IF  WS-Skill-Union-Flag (WS-Tx)  NOT =  "Y"                          
061900         GO  TO  AA201-Exit.                                              
062000     ADD  1  TO  Jst-Unique-Skills.                                       
062100     MOVE  Jst-Unique-Skills          TO  WS-Skill-Id-Of-Tax (WS-Tx).     
062200     MOVE  Jst-Unique-Skills          TO  Jds-Skill-Id.                   
062300     MOVE  WS-Tax-Seed-Name (WS-Tx)   TO  Jds-Skill-Name.                 
062400     MOVE  WS-Tax-Seed-Cat (WS-Tx)    TO  Jds-Skill-Category.             
062500     WRITE  JM-Dim-Skill-Record.                                          
062600 AA201-Exit.                                                              
062700     EXIT.                                                                
062800*                                                                         
062900 AA100-Exit.                                                              
063000     EXIT.                                                                
063100*                                                                         
063200*========================================================                 
063300*    PASS 2 - RE-ENRICH EACH POSTING (SAME SIX RULES,                     
063400*    SAME READ ORDER) AND RESOLVE FKS AGAINST THE NOW-                    
063500*    COMPLETE DIMENSIONS, WRITING BRIDGE AND FACT.                        
063600*========================================================                 
063700*                                                                         
063800 AA300-Pass2                          SECTION.                            
063900*----------------------------------------------                           
064000     OPEN  INPUT  JM-Combined-File.                                       
064100     OPEN  OUTPUT  JM-Bridge-File.                                        
064200     OPEN  OUTPUT  JM-Fact-File.                                          
064300     MOVE  ZERO  TO  Jst-Total-Postings.                                  
064400*                                                                         
064500     READ  JM-Combined-File                                               
064600         AT END                                                           
064700             GO  TO  AA390-Close-Pass2.                                   
064800     GO  TO  AA311-Resolve-One-Record.                                    
064900*                                                                         
065000 AA310-Pass2-Read-Loop.                                                   
065100     READ  JM-Combined-File                                               
065200         AT END                                                           
065300             GO  TO  AA390-Close-Pass2.                                   
065400*                                                                         
065500 AA311-Resolve-One-Record.                                                
065600     ADD  1  TO  Jst-Total-Postings.                                      
065700     MOVE  Jst-Total-Postings   TO  Jme-Posting-Id.                       
065800     MOVE  Jmr-Job-Id-External  TO  Jme-Job-Id-External.                  
065900     MOVE  Jmr-Job-Title        TO  Jme-Job-Title.                        
066000     MOVE  Jmr-Company-Name     TO  Jme-Company-Name.                     
066100     MOVE  Jmr-Location          TO  Jme-Location.                        
066200     MOVE  Jmr-Salary-Low        TO  Jme-Salary-Low.                      
066300     MOVE  Jmr-Salary-High       TO  Jme-Salary-High.                     
066400     MOVE  Jmr-Pay-Low           TO  Jme-Pay-Low.                         
066500     MOVE  Jmr-Pay-High          TO  Jme-Pay-High.                        
066600     MOVE  Jmr-Pay-Period        TO  Jme-Pay-Period.                      
066700     MOVE  Jmr-Company-Size      TO  Jme-Company-Size.                    
066800     MOVE  Jmr-Company-Rating    TO  Jme-Company-Rating.                  
066900     MOVE  Jmr-Easy-Apply        TO  Jme-Easy-Apply.                      
067000     MOVE  Jmr-Job-Description   TO  Jme-Job-Description.                 
067100*                                                                         
067200     PERFORM  AA040-Call-R1-Salary    THRU  AA040-Exit.                   
067300     PERFORM  AA050-Call-R2-Location  THRU  AA050-Exit.                   
067400     PERFORM  AA060-Call-R3-Senior    THRU  AA060-Exit.                   
067500     PERFORM  AA070-Call-R4-Category  THRU  AA070-Exit.                   
067600     PERFORM  AA080-Call-R5-Skills    THRU  AA080-Exit.                   
067700     PERFORM  AA090-Call-R6-Size      THRU  AA090-Exit.                   
067800*                                                                         
067900     PERFORM  AA320-Resolve-Job-Id      THRU  AA320-Exit.                 
068000     PERFORM  AA330-Resolve-Company-Id  THRU  AA330-Exit.                 
068100     PERFORM  AA340-Resolve-Location-Id THRU  AA340-Exit.                 
068200     PERFORM  AA350-Write-Fact          THRU  AA350-Exit.                 
068300     PERFORM  AA360-Write-Bridge-Rows   THRU  AA360-Exit.                 
068400*                                                                         
068500     GO  TO  AA310-Pass2-Read-Loop.                                       
068600*                                                                         
068700 AA320-Resolve-Job-Id.                                                    
068800     SET  WS-Job-Ix  TO  1.                                               
068900     SEARCH  WS-Job-Entry                                                 
069000         WHEN  WS-Job-Title-Wk (WS-Job-Ix)     =  Jme-Job-Title           
069100         AND   WS-Job-Category-Wk (WS-Job-Ix)  =  Jme-Job-Category        
069200         AND   WS-Job-Seniority-Wk (WS-Job-Ix) =  Jme-Seniority-Level     
069300             MOVE  WS-Job-Ix  TO  Jdf-Job-Id.                             
069400 AA320-Exit.                                                              
069500     EXIT.                                                                
069600*                                                                         
069700 AA330-Resolve-Company-Id.                                                
069800     SET  WS-Com-Ix  TO  1.                                               
069900     SEARCH  WS-Company-Entry                                             
070000         WHEN  WS-Company-Name-Wk (WS-Com-Ix)  =  Jme-Company-Name        
070100             MOVE  WS-Com-Ix  TO  Jdf-Company-Id.                         
070200 AA330-Exit.                                                              
070300     EXIT.                                                                
070400*                                                                         
070500 AA340-Resolve-Location-Id.                                               
070600     SET  WS-Loc-Ix  TO  1.                                               
070700     SEARCH  WS-Location-Entry                                            
070800         WHEN  WS-Location-City-Wk (WS-Loc-Ix)   =  Jme-City              
070900         AND   WS-Location-State-Wk (WS-Loc-Ix)  =  Jme-State             
071000         AND   WS-Location-Cntry-Wk (WS-Loc-Ix)  =  Jme-Country           
071100         AND   WS-Location-Remote-Wk (WS-Loc-Ix) =  Jme-Is-Remote         
071200             MOVE  WS-Loc-Ix  TO  Jdf-Location-Id.                        
071300 AA340-Exit.                                                              
071400     EXIT.                                                                
071500*                                                                         
071600 AA350-Write-Fact.                                                        
071700     MOVE  Jme-Posting-Id       TO  Jdf-Posting-Id.                       
071800     MOVE  Jme-Salary-Min       TO  Jdf-Salary-Min.                       
071900     MOVE  Jme-Salary-Max       TO  Jdf-Salary-Max.                       
072000     MOVE  Jme-Salary-Currency  TO  Jdf-Salary-Currency.                  
072100     MOVE  1                    TO  Jdf-Employment-Type-Id.               
072200     MOVE  Jme-Easy-Apply       TO  Jdf-Easy-Apply.                       
072300     WRITE  JM-Fact-Record.                                               
072400 AA350-Exit.                                                              
072500     EXIT.                                                                
072600*                                                                         
072700 AA360-Write-Bridge-Rows.                                                 
072800     PERFORM  AA361-Write-One-Bridge  THRU  AA361-Exit                    
072900              VARYING  WS-Tx  FROM  1  BY  1                              
073000              UNTIL    WS-Tx  >  WS-Tax-Entries.                          
073100 AA360-Exit.                                                              
073200     EXIT.                                                                
073300*                                                                         
073400 AA361-Write-One-Bridge.                                                  
073500     IF  Wsr5-Match-Flag (WS-Tx)  NOT =  "Y"                              
073600         GO  TO  AA361-Exit.                                              
073700     MOVE  Jme-Posting-Id            TO  Jbp-Posting-Id.                  
073800     MOVE  WS-Skill-Id-Of-Tax (WS-Tx) TO  Jbp-Skill-Id.                   
073900     WRITE  JM-Bridge-Posting-Skill-Record.                               
074000 AA361-Exit.                                                              
074100     EXIT.                                                                
074200*                                                                         
074300 AA390-Close-Pass2.                                                       
074400     CLOSE  JM-Combined-File  JM-Bridge-File  JM-Fact-File.               
074500     MOVE  SPACES  TO  WS-RL-Text.                                        
074600     STRING  "Saved bridge_posting_skill and job_postings_cleaned for "   
074700                                       DELIMITED  BY  SIZE                
074800             Jst-Total-Postings        DELIMITED  BY  SIZE                
074900             " postings"               DELIMITED  BY  SIZE                
075000             INTO  WS-RL-Text.                                            
075100     DISPLAY  WS-Report-Line.                                             
075200 AA300-Exit.                                                              
075300     EXIT.                                                                
075400*                                                                         
075500*========================================================                 
075600*    R8 CONTROL TOTALS - PERCENTAGES, AVERAGE AND THE                     
075700*    TOP-5 SKILLS TABLE, THEN THE CLEANING SUMMARY BLOCK.                 
075800*========================================================                 
075900*                                                                         
076000 AA900-Print-Summary                  SECTION.                            
076100*----------------------------------------------                           
076200     COMPUTE  Jst-Salary-Parsed-Pct  ROUNDED  =                           
076300              Jst-Salary-Parsed-Cnt  *  100  /  Jst-Total-Postings.       
076400     COMPUTE  Jst-Remote-Pct         ROUNDED  =                           
076500              Jst-Remote-Cnt         *  100  /  Jst-Total-Postings.       
076600     COMPUTE  Jst-Avg-Skills-Per-Job ROUNDED  =                           
076700              Jst-Total-Skill-Matches  /  Jst-Total-Postings.             
076800*                                                                         
076900     PERFORM  AA910-Build-Top5  THRU  AA910-Exit                          
077000              VARYING  WS-Top5-Cx  FROM  1  BY  1                         
077100              UNTIL    WS-Top5-Cx  >  5.                                  
077200*                                                                         
077300     DISPLAY  SPACES.                                                     
077400     MOVE  "CLEANING SUMMARY"  TO  WS-RL-Text.                            
077500     DISPLAY  WS-Report-Line.                                             
077600     MOVE  SPACES  TO  WS-RL-Text.                                        
077700     STRING  "Total job postings:        "  DELIMITED  BY  SIZE           
077800             Jst-Total-Postings              DELIMITED  BY  SIZE          
077900             INTO  WS-RL-Text.                                            
078000     DISPLAY  WS-Report-Line.                                             
078100     MOVE  SPACES  TO  WS-RL-Text.                                        
078200     STRING  "Jobs with salary data:     "   DELIMITED  BY  SIZE          
078300             Jst-Salary-Parsed-Cnt            DELIMITED  BY  SIZE         
078400             " ("                             DELIMITED  BY  SIZE         
078500             Jst-Salary-Parsed-Pct            DELIMITED  BY  SIZE         
078600             "%)"                             DELIMITED  BY  SIZE         
078700             INTO  WS-RL-Text.                                            
078800     DISPLAY  WS-Report-Line.                                             
078900     MOVE  SPACES  TO  WS-RL-Text.                                        
079000     STRING  "Remote positions:          "   DELIMITED  BY  SIZE          
079100             Jst-Remote-Cnt                   DELIMITED  BY  SIZE         
079200             " ("                             DELIMITED  BY  SIZE         
079300             Jst-Remote-Pct                   DELIMITED  BY  SIZE         
079400             "%)"                             DELIMITED  BY  SIZE         
079500             INTO  WS-RL-Text.                                            
079600     DISPLAY  WS-Report-Line.                                             
079700     MOVE  SPACES  TO  WS-RL-Text.                                        
079800     STRING  "Unique companies:          "   DELIMITED  BY  SIZE          
079900             Jst-Unique-Companies             DELIMITED  BY  SIZE         
080000             INTO  WS-RL-Text.                                            
080100     DISPLAY  WS-Report-Line.                                             
080200     MOVE  SPACES  TO  WS-RL-Text.                                        
080300     STRING  "Unique skills extracted:   "   DELIMITED  BY  SIZE          
080400             Jst-Unique-Skills                DELIMITED  BY  SIZE         
080500             INTO  WS-RL-Text.                                            
080600     DISPLAY  WS-Report-Line.                                             
080700     MOVE  SPACES  TO  WS-RL-Text.                                        
080800     STRING  "Average skills per job:    "   DELIMITED  BY  SIZE          
080900             Jst-Avg-Skills-Per-Job           DELIMITED  BY  SIZE         
081000             INTO  WS-RL-Text.                                            
081100     DISPLAY  WS-Report-Line.                                             
081200     MOVE  "Top 5 skills:"  TO  WS-RL-Text.                               
081300     DISPLAY  WS-Report-Line.                                             
081400     PERFORM  AA920-Print-One-Top5  THRU  AA920-Exit                      
081500              VARYING  WS-Top5-Cx  FROM  1  BY  1                         
081600              UNTIL    WS-Top5-Cx  >  5.                                  
081700     GO  TO  AA900-Exit.                                                  
081800*                                                                         
081900*    SELECTION OF THE FIVE HIGHEST PER-SKILL POSTING COUNTS OUT           
082000*    OF THE 145-CELL WSJMTAX-ORDER ARRAY - NO SORT VERB NEEDED            
082100*    FOR A TOP-5 OF 145, SAME "WALK AND REMEMBER THE BEST" IDIOM          
082200*    AS THE CHECK-DIGIT ADDITION LOOP IN MAPS09.                          
082300*                                                                         
082400 AA910-Build-Top5.                                                        
082500     MOVE  ZERO  TO  WS-Top5-Best-Val.                                    
082600     MOVE  ZERO  TO  WS-Top5-Best-Ix.                                     
082700     PERFORM  AA911-Test-One-Skill-Cell  THRU  AA911-Exit                 
082800              VARYING  WS-Tx  FROM  1  BY  1                              
082900              UNTIL    WS-Tx  >  WS-Tax-Entries.                          
083000     IF  WS-Top5-Best-Ix  =  ZERO                                         
083100         GO  TO  AA910-Exit.                                              
083200     MOVE  WS-Tax-Seed-Name (WS-Top5-Best-Ix)                             
083300                              TO  Jst-Top5-Name (WS-Top5-Cx).             
083400     MOVE  WS-Top5-Best-Val   TO  Jst-Top5-Count (WS-Top5-Cx).            
083500     MOVE  "Y"  TO  WS-Skill-Top5-Used (WS-Top5-Best-Ix).                 
083600 AA910-Exit.                                                              
083700     EXIT.                                                                
083800*                                                                         
083900 AA911-Test-One-Skill-Cell.                                               
084000     IF  WS-Skill-Top5-Used (WS-Tx)  =  "Y"                               
084100         GO  TO  AA911-Exit.                                              
084200     IF  WS-Skill-Posting-Count (WS-Tx)  >  WS-Top5-Best-Val              
084300         MOVE  WS-Skill-Posting-Count (WS-Tx)  TO  WS-Top5-Best-Val       
084400         MOVE  WS-Tx                           TO  WS-Top5-Best-Ix.       
084500 AA911-Exit.                                                              
084600     EXIT.                                                                
084700*                                                                         
084800 AA920-Print-One-Top5.                                                    
084900     IF  Jst-Top5-Name (WS-Top5-Cx)  =  SPACES                            
085000         GO  TO  AA920-Exit.                                              
085100     MOVE  SPACES  TO  WS-RL-Text.                                        
085200     STRING  "  "                          DELIMITED  BY  SIZE            
085300             Jst-Top5-Name (WS-Top5-Cx)      DELIMITED  BY  SIZE          
085400             ": "                           DELIMITED  BY  SIZE           
085500             Jst-Top5-Count (WS-Top5-Cx)     DELIMITED  BY  SIZE          
085600             " postings"                    DELIMITED  BY  SIZE           
085700             INTO  WS-RL-Text.                                            
085800     DISPLAY  WS-Report-Line.                                             
085900 AA920-Exit.                                                              
086000     EXIT.                                                                
086100*                                                                         
086200 AA900-Exit.                                                              
086300     EXIT.                                                                
