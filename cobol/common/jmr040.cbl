000100*                                                                         
000200*                                                                         
000300*    JOB-CATEGORY DERIVATION RULE MODULE (R4)                             
000400*    CALLED FROM JM020 ONCE PER POSTING                                   
000500*                                                                         
000600* 17/01/26 JRC - CREATED.                                                 
000700*                                                                         
000800 IDENTIFICATION          DIVISION.                                        
000900*========================================                                 
001000*                                                                         
001100 PROGRAM-ID.             JMR040.                                          
001200*                                                                         
001300 AUTHOR.                 J R CONNELL.                                     
001400*                                                                         
001500 INSTALLATION.           DATA SERVICES DIVISION.                          
001600*                                                                         
001700 DATE-WRITTEN.           17/01/1988.                                      
001800*                                                                         
001900 DATE-COMPILED.                                                           
002000*                                                                         
002100 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002200*                                                                         
002300*--------------------------------------------------------                 
002400*    CHANGE LOG                                                           
002500*--------------------------------------------------------                 
002600* 17/01/88 JRC 880117-01  INITIAL WRITE-UP - SEVEN CATEGORIES,            
002700*                         FIRST MATCH IN FIXED ORDER WINS.                
002800* 25/04/89 JRC 890425-02  ADDED "REPORTING ANALYST" AND "PRODUCT          
002900*                         ANALYST" TO DATA ANALYST AFTER THE              
003000*                         APRIL TITLE-AUDIT CAME BACK SHORT.              
003100* 13/12/91 JRC 911213-01  ADDED THE WHOLE ML ENGINEER CATEGORY -          
003200*                         PREVIOUSLY THOSE TITLES FELL THROUGH            
003300*                         TO DATA ENGINEER, WHICH ANALYTICS SAID          
003400*                         WAS THE WRONG BUCKET.                           
003500* 09/06/93 JRC 930609-03  ADDED DATA MANAGER AS THE SEVENTH AND           
003600*                         LAST CATEGORY, TESTED AFTER BI ANALYST.         
003700* 07/11/94 PDW 941107-04  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003800*                         NO CHANGE REQUIRED.                             
003900* 23/02/99 PDW 990223-08  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
004000* 03/08/26 JRC 260803-06  AA020 THRU AA080 WERE INSPECTING AGAINST        
004100*                         THE FULL 30-BYTE TABLE ENTRY INCLUDING ITS      
004200*                         TRAILING SPACES, SO A KEYWORD ONLY MATCHED      
004300*                         WHEN FOLLOWED BY BLANKS TO THE END OF THE       
004400*                         FIELD - "DATA ANALYST II" NEVER SET "DATA       
004500*                         ANALYST".  NOW MEASURES EACH ENTRY'S OWN        
004600*                         SIGNIFICANT LENGTH FIRST, SAME AS THE FIX       
004700*                         ALREADY IN JMR050 FOR THE SKILL SCAN.           
004800*                                                                         
004900 ENVIRONMENT             DIVISION.                                        
005000*========================================                                 
005100     COPY "jmenv.cob".                                                    
005200 INPUT-OUTPUT            SECTION.                                         
005300*                                                                         
005400 DATA                    DIVISION.                                        
005500*========================================                                 
005600 WORKING-STORAGE         SECTION.                                         
005700*                                                                         
005800 COPY "jmdate.cob".                                                       
005900*                                                                         
006000 01  WS-Case-Fold-Tables.                                                 
006100     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
006200         "abcdefghijklmnopqrstuvwxyz".                                    
006300     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
006400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
006500     03  FILLER                  PIC X(8).                                
006600*                                                                         
006700 01  WS-R4-Work-Area.                                                     
006800     03  WS-R4-Title-Upper        PIC X(60).                              
006900     03  WS-R4-Tally              PIC 9(3)   COMP.                        
007000     03  WS-R4-Cat-Found          PIC X.                                  
007100         88  WS-R4-Cat-Is-Set     VALUE "Y".                              
007200     03  WS-R4-Kx                 PIC 99     COMP.                        
007300     03  WS-R4-Scan-Word          PIC X(30).                              
007400     03  WS-R4-Word-Len           PIC 99     COMP.                        
007500     03  WS-R4-Wx                 PIC 99     COMP.                        
007600     03  FILLER                   PIC X(5).                               
007700*                                                                         
007800*    R4 KEYWORD TABLES - ONE OCCURS TABLE PER CATEGORY, TESTED            
007900*    IN THE FIXED ORDER GIVEN BY THE ANALYTICS SPECIFICATION.             
008000*                                                                         
008100 01  WS-R4-Data-Analyst-Words.                                            
008200     03  FILLER  PIC X(30)  VALUE "DATA ANALYST                  ".       
008300     03  FILLER  PIC X(30)  VALUE "BUSINESS ANALYST              ".       
008400     03  FILLER  PIC X(30)  VALUE "ANALYTICS ANALYST             ".       
008500     03  FILLER  PIC X(30)  VALUE "MARKETING ANALYST             ".       
008600     03  FILLER  PIC X(30)  VALUE "FINANCIAL ANALYST             ".       
008700     03  FILLER  PIC X(30)  VALUE "PRODUCT ANALYST               ".       
008800     03  FILLER  PIC X(30)  VALUE "REPORTING ANALYST             ".       
008900     03  FILLER  PIC X(30)  VALUE "INSIGHTS ANALYST              ".       
009000 01  WS-R4-Data-Analyst-Table REDEFINES WS-R4-Data-Analyst-Words.         
009100     03  WS-R4-Data-Analyst-Word  PIC X(30)  OCCURS 8.                    
009200 77  WS-R4-Data-Analyst-Entries  PIC 99  COMP  VALUE 8.                   
009300*                                                                         
009400 01  WS-R4-Data-Scientist-Words.                                          
009500     03  FILLER  PIC X(30)  VALUE "DATA SCIENTIST                ".       
009600     03  FILLER  PIC X(30)  VALUE "MACHINE LEARNING SCIENTIST    ".       
009700     03  FILLER  PIC X(30)  VALUE "RESEARCH SCIENTIST            ".       
009800     03  FILLER  PIC X(30)  VALUE "APPLIED SCIENTIST             ".       
009900     03  FILLER  PIC X(30)  VALUE "QUANTITATIVE ANALYST          ".       
010000     03  FILLER  PIC X(30)  VALUE "STATISTICIAN                  ".       
010100 01  WS-R4-Data-Scientist-Table REDEFINES WS-R4-Data-Scientist-Words.     
010200     03  WS-R4-Data-Scientist-Word  PIC X(30)  OCCURS 6.                  
010300 77  WS-R4-Data-Scientist-Entries  PIC 99  COMP  VALUE 6.                 
010400*                                                                         
010500 01  WS-R4-Data-Engineer-Words.                                           
010600     03  FILLER  PIC X(30)  VALUE "DATA ENGINEER                 ".       
010700     03  FILLER  PIC X(30)  VALUE "ETL DEVELOPER                 ".       
010800     03  FILLER  PIC X(30)  VALUE "BIG DATA ENGINEER             ".       
010900     03  FILLER  PIC X(30)  VALUE "PLATFORM ENGINEER             ".       
011000     03  FILLER  PIC X(30)  VALUE "PIPELINE ENGINEER             ".       
011100     03  FILLER  PIC X(30)  VALUE "DATA WAREHOUSE ENGINEER       ".       
011200 01  WS-R4-Data-Engineer-Table REDEFINES WS-R4-Data-Engineer-Words.       
011300     03  WS-R4-Data-Engineer-Word  PIC X(30)  OCCURS 6.                   
011400 77  WS-R4-Data-Engineer-Entries  PIC 99  COMP  VALUE 6.                  
011500*                                                                         
011600 01  WS-R4-Analytics-Eng-Words.                                           
011700     03  FILLER  PIC X(30)  VALUE "ANALYTICS ENGINEER            ".       
011800     03  FILLER  PIC X(30)  VALUE "BI ENGINEER                   ".       
011900     03  FILLER  PIC X(30)  VALUE "DATA ANALYTICS ENGINEER       ".       
012000 01  WS-R4-Analytics-Eng-Table REDEFINES WS-R4-Analytics-Eng-Words.       
012100     03  WS-R4-Analytics-Eng-Word  PIC X(30)  OCCURS 3.                   
012200 77  WS-R4-Analytics-Eng-Entries  PIC 99  COMP  VALUE 3.                  
012300*                                                                         
012400 01  WS-R4-BI-Analyst-Words.                                              
012500     03  FILLER  PIC X(30)  VALUE "BI ANALYST                    ".       
012600     03  FILLER  PIC X(30)  VALUE "BUSINESS INTELLIGENCE ANALYST ".       
012700     03  FILLER  PIC X(30)  VALUE "BI DEVELOPER                  ".       
012800     03  FILLER  PIC X(30)  VALUE "TABLEAU DEVELOPER             ".       
012900     03  FILLER  PIC X(30)  VALUE "POWER BI DEVELOPER            ".       
013000     03  FILLER  PIC X(30)  VALUE "LOOKER ANALYST                ".       
013100 01  WS-R4-BI-Analyst-Table REDEFINES WS-R4-BI-Analyst-Words.             
013200     03  WS-R4-BI-Analyst-Word  PIC X(30)  OCCURS 6.                      
013300 77  WS-R4-BI-Analyst-Entries  PIC 99  COMP  VALUE 6.                     
013400*                                                                         
013500 01  WS-R4-ML-Engineer-Words.                                             
013600     03  FILLER  PIC X(30)  VALUE "MACHINE LEARNING ENGINEER     ".       
013700     03  FILLER  PIC X(30)  VALUE "ML ENGINEER                   ".       
013800     03  FILLER  PIC X(30)  VALUE "MLOPS ENGINEER                ".       
013900     03  FILLER  PIC X(30)  VALUE "AI ENGINEER                   ".       
014000     03  FILLER  PIC X(30)  VALUE "DEEP LEARNING ENGINEER        ".       
014100 01  WS-R4-ML-Engineer-Table REDEFINES WS-R4-ML-Engineer-Words.           
014200     03  WS-R4-ML-Engineer-Word  PIC X(30)  OCCURS 5.                     
014300 77  WS-R4-ML-Engineer-Entries  PIC 99  COMP  VALUE 5.                    
014400*                                                                         
014500 01  WS-R4-Data-Manager-Words.                                            
014600     03  FILLER  PIC X(30)  VALUE "DATA MANAGER                  ".       
014700     03  FILLER  PIC X(30)  VALUE "ANALYTICS MANAGER             ".       
014800     03  FILLER  PIC X(30)  VALUE "DATA SCIENCE MANAGER          ".       
014900     03  FILLER  PIC X(30)  VALUE "BI MANAGER                    ".       
015000     03  FILLER  PIC X(30)  VALUE "DIRECTOR OF                   ".       
015100     03  FILLER  PIC X(30)  VALUE "HEAD OF DATA                  ".       
015200     03  FILLER  PIC X(30)  VALUE "CHIEF DATA OFFICER            ".       
015300     03  FILLER  PIC X(30)  VALUE "VP OF DATA                    ".       
015400     03  FILLER  PIC X(30)  VALUE "VP DATA                       ".       
015500 01  WS-R4-Data-Manager-Table REDEFINES WS-R4-Data-Manager-Words.         
015600     03  WS-R4-Data-Manager-Word  PIC X(30)  OCCURS 9.                    
015700 77  WS-R4-Data-Manager-Entries  PIC 99  COMP  VALUE 9.                   
015800*                                                                         
015900 LINKAGE                 SECTION.                                         
016000*                                                                         
016100 01  JM-R4-Category-Linkage.                                              
016200     03  Jr4-Job-Title             PIC X(60).                             
016300     03  Jr4-Job-Category          PIC X(20).                             
016400     03  FILLER                   PIC X(8).                               
016500*                                                                         
016600 PROCEDURE               DIVISION  USING  JM-R4-Category-Linkage.         
016700*========================================================                 
016800*                                                                         
016900 AA010-Derive-Category.                                                   
017000     MOVE  "Other"  TO  Jr4-Job-Category.                                 
017100     MOVE  "N"       TO  WS-R4-Cat-Found.                                 
017200*                                                                         
017300     IF  Jr4-Job-Title  =  SPACES                                         
017400         GO  TO  AA010-Exit.                                              
017500*                                                                         
017600     MOVE  Jr4-Job-Title  TO  WS-R4-Title-Upper.                          
017700     INSPECT  WS-R4-Title-Upper                                           
017800              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
017900*                                                                         
018000     PERFORM  AA020-Test-Data-Analyst  THRU  AA020-Exit                   
018100              VARYING  WS-R4-Kx  FROM  1  BY  1                           
018200              UNTIL  WS-R4-Kx  >  WS-R4-Data-Analyst-Entries              
018300              OR     WS-R4-Cat-Is-Set.                                    
018400     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
018500*                                                                         
018600     PERFORM  AA030-Test-Data-Scientist  THRU  AA030-Exit                 
018700              VARYING  WS-R4-Kx  FROM  1  BY  1                           
018800              UNTIL  WS-R4-Kx  >  WS-R4-Data-Scientist-Entries            
018900              OR     WS-R4-Cat-Is-Set.                                    
019000     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
019100*                                                                         
019200     PERFORM  AA040-Test-Data-Engineer  THRU  AA040-Exit                  
019300              VARYING  WS-R4-Kx  FROM  1  BY  1                           
019400              UNTIL  WS-R4-Kx  >  WS-R4-Data-Engineer-Entries             
019500              OR     WS-R4-Cat-Is-Set.                                    
019600     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
019700*                                                                         
019800     PERFORM  AA050-Test-Analytics-Eng  THRU  AA050-Exit                  
019900              VARYING  WS-R4-Kx  FROM  1  BY  1                           
020000              UNTIL  WS-R4-Kx  >  WS-R4-Analytics-Eng-Entries             
020100              OR     WS-R4-Cat-Is-Set.                                    
020200     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
020300*                                                                         
020400     PERFORM  AA060-Test-BI-Analyst  THRU  AA060-Exit                     
020500              VARYING  WS-R4-Kx  FROM  1  BY  1                           
020600              UNTIL  WS-R4-Kx  >  WS-R4-BI-Analyst-Entries                
020700              OR     WS-R4-Cat-Is-Set.                                    
020800     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
020900*                                                                         
021000     PERFORM  AA070-Test-ML-Engineer  THRU  AA070-Exit                    
021100              VARYING  WS-R4-Kx  FROM  1  BY  1                           
021200              UNTIL  WS-R4-Kx  >  WS-R4-ML-Engineer-Entries               
021300              OR     WS-R4-Cat-Is-Set.                                    
021400     IF  WS-R4-Cat-Is-Set  GO  TO  AA010-Exit.                            
021500*                                                                         
021600     PERFORM  AA080-Test-Data-Manager  THRU  AA080-Exit                   
021700              VARYING  WS-R4-Kx  FROM  1  BY  1                           
021800              UNTIL  WS-R4-Kx  >  WS-R4-Data-Manager-Entries              
021900              OR     WS-R4-Cat-Is-Set.                                    
022000*                                                                         
022100 AA010-Exit.                                                              
022200     GOBACK.                                                              
022300*                                                                         
022400 AA020-Test-Data-Analyst.                                                 
022500     IF  WS-R4-Data-Analyst-Word (WS-R4-Kx)  =  SPACES                    
022600         GO  TO  AA020-Exit.                                              
022700     MOVE  WS-R4-Data-Analyst-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.       
022800     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
022900     IF  WS-R4-Word-Len  =  ZERO                                          
023000         GO  TO  AA020-Exit.                                              
023100     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
023200              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
023300     IF  WS-R4-Tally  >  ZERO                                             
023400         MOVE  "Data Analyst"  TO  Jr4-Job-Category                       
023500         MOVE  "Y"              TO  WS-R4-Cat-Found.                      
023600 AA020-Exit.                                                              
023700     EXIT.                                                                
023800*                                                                         
023900 AA030-Test-Data-Scientist.                                               
024000     IF  WS-R4-Data-Scientist-Word (WS-R4-Kx)  =  SPACES                  
024100         GO  TO  AA030-Exit.                                              
024200     MOVE  WS-R4-Data-Scientist-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.     
024300     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
024400     IF  WS-R4-Word-Len  =  ZERO                                          
024500         GO  TO  AA030-Exit.                                              
024600     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
024700              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
024800     IF  WS-R4-Tally  >  ZERO                                             
024900         MOVE  "Data Scientist"  TO  Jr4-Job-Category                     
025000         MOVE  "Y"                TO  WS-R4-Cat-Found.                    
025100 AA030-Exit.                                                              
025200     EXIT.                                                                
025300*                                                                         
025400 AA040-Test-Data-Engineer.                                                
025500     IF  WS-R4-Data-Engineer-Word (WS-R4-Kx)  =  SPACES                   
025600         GO  TO  AA040-Exit.                                              
025700     MOVE  WS-R4-Data-Engineer-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.      
025800     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
025900     IF  WS-R4-Word-Len  =  ZERO                                          
026000         GO  TO  AA040-Exit.                                              
026100     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
026200              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
026300     IF  WS-R4-Tally  >  ZERO                                             
026400         MOVE  "Data Engineer"  TO  Jr4-Job-Category                      
026500         MOVE  "Y"               TO  WS-R4-Cat-Found.                     
026600 AA040-Exit.                                                              
026700     EXIT.                                                                
026800*                                                                         
026900 AA050-Test-Analytics-Eng.                                                
027000     IF  WS-R4-Analytics-Eng-Word (WS-R4-Kx)  =  SPACES                   
027100         GO  TO  AA050-Exit.                                              
027200     MOVE  WS-R4-Analytics-Eng-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.      
027300     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
027400     IF  WS-R4-Word-Len  =  ZERO                                          
027500         GO  TO  AA050-Exit.                                              
027600     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
027700              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
027800     IF  WS-R4-Tally  >  ZERO                                             
027900         MOVE  "Analytics Engineer"  TO  Jr4-Job-Category                 
028000         MOVE  "Y"                    TO  WS-R4-Cat-Found.                
028100 AA050-Exit.                                                              
028200     EXIT.                                                                
028300*                                                                         
028400 AA060-Test-BI-Analyst.                                                   
028500     IF  WS-R4-BI-Analyst-Word (WS-R4-Kx)  =  SPACES                      
028600         GO  TO  AA060-Exit.                                              
028700     MOVE  WS-R4-BI-Analyst-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.         
028800     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
028900     IF  WS-R4-Word-Len  =  ZERO                                          
029000         GO  TO  AA060-Exit.                                              
029100     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
029200              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
029300     IF  WS-R4-Tally  >  ZERO                                             
029400         MOVE  "BI Analyst"  TO  Jr4-Job-Category                         
029500         MOVE  "Y"            TO  WS-R4-Cat-Found.                        
029600 AA060-Exit.                                                              
029700     EXIT.                                                                
029800*                                                                         
029900 AA070-Test-ML-Engineer.                                                  
030000     IF  WS-R4-ML-Engineer-Word (WS-R4-Kx)  =  SPACES                     
030100         GO  TO  AA070-Exit.                                              
030200     MOVE  WS-R4-ML-Engineer-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.        
030300     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
030400     IF  WS-R4-Word-Len  =  ZERO                                          
030500         GO  TO  AA070-Exit.                                              
030600     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
030700              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
030800     IF  WS-R4-Tally  >  ZERO                                             
030900         MOVE  "ML Engineer"  TO  Jr4-Job-Category                        
031000         MOVE  "Y"             TO  WS-R4-Cat-Found.                       
031100 AA070-Exit.                                                              
031200     EXIT.                                                                
031300*                                                                         
031400 AA080-Test-Data-Manager.                                                 
031500     IF  WS-R4-Data-Manager-Word (WS-R4-Kx)  =  SPACES                    
031600         GO  TO  AA080-Exit.                                              
031700     MOVE  WS-R4-Data-Manager-Word (WS-R4-Kx)  TO  WS-R4-Scan-Word.       
031800     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
031900     IF  WS-R4-Word-Len  =  ZERO                                          
032000         GO  TO  AA080-Exit.                                              
032100     INSPECT  WS-R4-Title-Upper  TALLYING  WS-R4-Tally                    
032200              FOR  ALL  WS-R4-Scan-Word (1:WS-R4-Word-Len).               
032300     IF  WS-R4-Tally  >  ZERO                                             
032400         MOVE  "Data Manager"  TO  Jr4-Job-Category                       
032500         MOVE  "Y"              TO  WS-R4-Cat-Found.                      
032600 AA080-Exit.                                                              
032700     EXIT.                                                                
032800*                                                                         
032900 AA015-Measure-Word.                                                      
033000*    HOW MANY OF WS-R4-SCAN-WORD'S 30 BYTES ARE SIGNIFICANT - SHARED      
033100*    BY ALL SEVEN CATEGORY TESTS ABOVE SO THE KEYWORD MATCH NEVER         
033200*    RELIES ON TRAILING-SPACE PADDING TO FILL THE TABLE-ENTRY WIDTH.      
033300     MOVE  ZERO  TO  WS-R4-Word-Len.                                      
033400     PERFORM  AA016-Measure-One-Pos  THRU  AA016-Exit                     
033500              VARYING  WS-R4-Wx  FROM  30  BY  -1                         
033600              UNTIL    WS-R4-Wx  <  1                                     
033700              OR       WS-R4-Word-Len  NOT =  ZERO.                       
033800 AA015-Exit.                                                              
033900     EXIT.                                                                
034000*                                                                         
034100 AA016-Measure-One-Pos.                                                   
034200     IF  WS-R4-Scan-Word (WS-R4-Wx:1)  NOT =  SPACE                       
034300         MOVE  WS-R4-Wx  TO  WS-R4-Word-Len.                              
034400 AA016-Exit.                                                              
034500     EXIT.                                                                
