000100*                                                                         
000200*                                                                         
000300*    SKILL EXTRACTION RULE MODULE (R5)                                    
000400*    CALLED FROM JM020 ONCE PER POSTING, BOTH PASSES                      
000500*    RETURNS ONE Y/N FLAG PER TAXONOMY ENTRY IN WSJMTAX                   
000600*                                                                         
000700* 18/01/26 JRC - CREATED.                                                 
000800* 25/01/26 JRC - CHANGED THE MATCH TEST FROM A PLAIN INSPECT              
000900*                TALLYING TO THE FULL BOUNDARY-CHECKED SCAN               
001000*                BELOW AFTER "SQL" WAS MATCHING INSIDE "MYSQL"            
001100*                ON THE FIRST TEST BATCH.                                 
001200*                                                                         
001300 IDENTIFICATION          DIVISION.                                        
001400*========================================                                 
001500*                                                                         
001600 PROGRAM-ID.             JMR050.                                          
001700*                                                                         
001800 AUTHOR.                 J R CONNELL.                                     
001900*                                                                         
002000 INSTALLATION.           DATA SERVICES DIVISION.                          
002100*                                                                         
002200 DATE-WRITTEN.           18/01/1988.                                      
002300*                                                                         
002400 DATE-COMPILED.                                                           
002500*                                                                         
002600 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002700*                                                                         
002800*--------------------------------------------------------                 
002900*    CHANGE LOG                                                           
003000*--------------------------------------------------------                 
003100* 18/01/88 JRC 880118-01  INITIAL WRITE-UP AGAINST THE 145-ROW            
003200*                         TAXONOMY TABLE COPIED FROM WSJMTAX.             
003300* 14/03/90 JRC 900314-02  BOUNDARY CHECK ADDED BOTH SIDES OF THE          
003400*                         MATCH SO "ML" DOES NOT FIRE INSIDE              
003500*                         "HTML" OR "R" INSIDE "HR".                      
003600* 29/08/93 JRC 930829-01  WIDENED THE SCAN LOOP LIMIT CHECK AFTER         
003700*                         A SKILL NAME THE EXACT LENGTH OF THE            
003800*                         REMAINING TEXT WAS BEING SKIPPED.               
003900* 07/11/94 PDW 941107-05  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
004000*                         NO CHANGE REQUIRED.                             
004100* 23/02/99 PDW 990223-09  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
004200*                                                                         
004300 ENVIRONMENT             DIVISION.                                        
004400*========================================                                 
004500     COPY "jmenv.cob".                                                    
004600 INPUT-OUTPUT            SECTION.                                         
004700*                                                                         
004800 DATA                    DIVISION.                                        
004900*========================================                                 
005000 WORKING-STORAGE         SECTION.                                         
005100*                                                                         
005200 COPY "jmdate.cob".                                                       
005300*                                                                         
005400 01  WS-Case-Fold-Tables.                                                 
005500     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
005600         "abcdefghijklmnopqrstuvwxyz".                                    
005700     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
005800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
005900     03  FILLER                  PIC X(8).                                
006000*                                                                         
006100 COPY "wsjmtax.cob".                                                      
006200*                                                                         
006300 01  WS-R5-Work-Area.                                                     
006400     03  WS-R5-Desc-Upper         PIC X(500).                             
006500     03  WS-R5-Name-Work          PIC X(20).                              
006600     03  WS-R5-Name-Len           PIC 99      COMP.                       
006700     03  WS-R5-Scan-Limit         PIC 9(3)    COMP.                       
006800     03  WS-R5-Kx                 PIC 999     COMP.                       
006900     03  WS-R5-Lx                 PIC 99      COMP.                       
007000     03  WS-R5-Pos                PIC 9(3)    COMP.                       
007100     03  WS-R5-Before-Pos         PIC 9(3)    COMP.                       
007200     03  WS-R5-After-Pos          PIC 9(3)    COMP.                       
007300     03  WS-R5-Before-Char        PIC X.                                  
007400     03  WS-R5-After-Char         PIC X.                                  
007500     03  WS-R5-Before-OK          PIC X.                                  
007600     03  WS-R5-After-OK           PIC X.                                  
007700     03  WS-R5-Match-This         PIC X.                                  
007800         88  WS-R5-Matched        VALUE "Y".                              
007900     03  FILLER                   PIC X(5).                               
008000*                                                                         
008100 LINKAGE                 SECTION.                                         
008200*                                                                         
008300 01  JM-R5-Skill-Linkage.                                                 
008400     03  Jr5-Job-Description      PIC X(500).                             
008500     03  Jr5-Match-Count          PIC 999     COMP.                       
008600     03  Jr5-Match-Flag           PIC X   OCCURS 145.                     
008700     03  FILLER                   PIC X(6).                               
008800*                                                                         
008900 PROCEDURE               DIVISION  USING  JM-R5-Skill-Linkage.            
009000*========================================================                 
009100*                                                                         
009200 AA010-Extract-Skills.                                                    
009300     MOVE  ZERO  TO  Jr5-Match-Count.                                     
009400     PERFORM  AA015-Clear-One-Flag  THRU  AA015-Exit                      
009500              VARYING  WS-R5-Kx  FROM  1  BY  1                           
009600              UNTIL    WS-R5-Kx  >  WS-Tax-Entries.                       
009700*                                                                         
009800*    R5 - BLANK DESCRIPTION GIVES THE EMPTY SET.                          
009900     IF  Jr5-Job-Description  =  SPACES                                   
010000         GO  TO  AA010-Exit.                                              
010100*                                                                         
010200     MOVE  Jr5-Job-Description  TO  WS-R5-Desc-Upper.                     
010300     INSPECT  WS-R5-Desc-Upper                                            
010400              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
010500*                                                                         
010600     PERFORM  AA020-Test-One-Skill  THRU  AA020-Exit                      
010700              VARYING  WS-R5-Kx  FROM  1  BY  1                           
010800              UNTIL    WS-R5-Kx  >  WS-Tax-Entries.                       
010900*                                                                         
011000 AA010-Exit.                                                              
011100     GOBACK.                                                              
011200*                                                                         
011300 AA015-Clear-One-Flag.                                                    
011400     MOVE  "N"  TO  Jr5-Match-Flag (WS-R5-Kx).                            
011500 AA015-Exit.                                                              
011600     EXIT.                                                                
011700*                                                                         
011800 AA020-Test-One-Skill.                                                    
011900*    UPPER-CASE A WORKING COPY OF THIS TAXONOMY ROW'S SKILL NAME          
012000*    AND WORK OUT HOW MANY OF ITS 20 BYTES ARE SIGNIFICANT.               
012100     MOVE  WS-Tax-Seed-Name (WS-R5-Kx)  TO  WS-R5-Name-Work.              
012200     INSPECT  WS-R5-Name-Work                                             
012300              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
012400     MOVE  ZERO  TO  WS-R5-Name-Len.                                      
012500     PERFORM  AA021-Measure-Name  THRU  AA021-Exit                        
012600              VARYING  WS-R5-Lx  FROM  20  BY  -1                         
012700              UNTIL    WS-R5-Lx  <  1                                     
012800              OR       WS-R5-Name-Len  NOT =  ZERO.                       
012900     IF  WS-R5-Name-Len  =  ZERO                                          
013000         GO  TO  AA020-Exit.                                              
013100*                                                                         
013200     MOVE  "N"  TO  WS-R5-Match-This.                                     
013300     COMPUTE  WS-R5-Scan-Limit  =  500 - WS-R5-Name-Len + 1.              
013400     PERFORM  AA022-Scan-One-Position  THRU  AA022-Exit                   
013500              VARYING  WS-R5-Pos  FROM  1  BY  1                          
013600              UNTIL    WS-R5-Pos  >  WS-R5-Scan-Limit                     
013700              OR       WS-R5-Matched.                                     
013800*                                                                         
013900     IF  WS-R5-Matched                                                    
014000         MOVE  "Y"  TO  Jr5-Match-Flag (WS-R5-Kx)                         
014100         ADD  1  TO  Jr5-Match-Count.                                     
014200 AA020-Exit.                                                              
014300     EXIT.                                                                
014400*                                                                         
014500 AA021-Measure-Name.                                                      
014600     IF  WS-R5-Name-Work (WS-R5-Lx:1)  NOT =  SPACE                       
014700         MOVE  WS-R5-Lx  TO  WS-R5-Name-Len.                              
014800 AA021-Exit.                                                              
014900     EXIT.                                                                
015000*                                                                         
015100 AA022-Scan-One-Position.                                                 
015200     IF  WS-R5-Desc-Upper (WS-R5-Pos:WS-R5-Name-Len)                      
015300                NOT =  WS-R5-Name-Work (1:WS-R5-Name-Len)                 
015400         GO  TO  AA022-Exit.                                              
015500*                                                                         
015600*    WHOLE-WORD CHECK - THE CHARACTER JUST BEFORE AND JUST AFTER          
015700*    THE MATCH MUST BE NON-ALPHANUMERIC, OR THE MATCH IS AT ONE           
015800*    OF THE TWO EDGES OF THE DESCRIPTION TEXT.                            
015900     MOVE  "Y"  TO  WS-R5-Before-OK  WS-R5-After-OK.                      
016000     IF  WS-R5-Pos  >  1                                                  
016100         COMPUTE  WS-R5-Before-Pos  =  WS-R5-Pos - 1                      
016200         MOVE  WS-R5-Desc-Upper (WS-R5-Before-Pos:1)                      
016300                                       TO  WS-R5-Before-Char              
016400         IF  (WS-R5-Before-Char  >=  "A"  AND  WS-R5-Before-Char <= "Z")  
016500         OR  (WS-R5-Before-Char  >=  "0"  AND  WS-R5-Before-Char <= "9")  
016600             MOVE  "N"  TO  WS-R5-Before-OK.                              
016700*                                                                         
016800     COMPUTE  WS-R5-After-Pos  =  WS-R5-Pos + WS-R5-Name-Len.             
016900     IF  WS-R5-After-Pos  <=  500                                         
017000         MOVE  WS-R5-Desc-Upper (WS-R5-After-Pos:1)                       
017100                                       TO  WS-R5-After-Char               
017200         IF  (WS-R5-After-Char  >=  "A"  AND  WS-R5-After-Char <= "Z")    
017300         OR  (WS-R5-After-Char  >=  "0"  AND  WS-R5-After-Char <= "9")    
017400             MOVE  "N"  TO  WS-R5-After-OK.                               
017500*                                                                         
017600     IF  WS-R5-Before-OK  =  "Y"                                          
017700     AND WS-R5-After-OK   =  "Y"                                          
017800         MOVE  "Y"  TO  WS-R5-Match-This.                                 
017900 AA022-Exit.                                                              
018000     EXIT.                                                                
