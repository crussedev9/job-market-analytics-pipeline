000100*                                                                         
000200*                                                                         
000300*    SALARY ANNUALIZATION RULE MODULE (R1)                                
000400*    CALLED FROM JM020 ONCE PER POSTING                                   
000500*                                                                         
000600* 14/01/26 JRC - CREATED.                                                 
000700* 21/01/26 JRC - SWAPPED THE DIVIDE-BY-PERIOD LOGIC FOR A                 
000800*                COMPUTE AFTER THE HOURLY CASE CAME BACK WRONG            
000900*                ON A REVIEW RECORD WITH PAY-LOW ZERO-FILLED.             
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200*========================================                                 
001300*                                                                         
001400 PROGRAM-ID.             JMR010.                                          
001500*                                                                         
001600 AUTHOR.                 J R CONNELL.                                     
001700*                                                                         
001800 INSTALLATION.           DATA SERVICES DIVISION.                          
001900*                                                                         
002000 DATE-WRITTEN.           14/01/1988.                                      
002100*                                                                         
002200 DATE-COMPILED.                                                           
002300*                                                                         
002400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002500*                                                                         
002600*--------------------------------------------------------                 
002700*    CHANGE LOG                                                           
002800*--------------------------------------------------------                 
002900* 14/01/88 JRC 880114-01  INITIAL WRITE-UP OF THE SALARY RULE             
003000*                         AS SPECIFIED BY THE ANALYTICS GROUP.            
003100* 02/06/88 JRC 880602-04  CORRECTED THE MONTHLY MULTIPLIER - WAS          
003200*                         USING 13 INSTEAD OF 12 PERIODS.                 
003300* 19/03/91 JRC 910319-02  ADDED CURRENCY OUTPUT FIELD, ALWAYS USD         
003400*                         FOR THIS FEED BUT LINKAGE NOW CARRIES IT.       
003500* 07/11/94 PDW 941107-01  REVIEWED FOR Y2K - NO DATE FIELDS IN THIS       
003600*                         MODULE, NO CHANGE REQUIRED.                     
003700* 23/02/99 PDW 990223-05  Y2K CERTIFICATION SWEEP - CONFIRMED NO          
003800*                         TWO-DIGIT YEAR ARITHMETIC IN THIS MODULE.       
003900* 11/09/03 LMK 030911-02  ADDED THE RETURN-CODE FIELD TO LINKAGE SO       
004000*                         JM020 CAN DISTINGUISH PARSED FROM               
004100*                         UNPARSED WITHOUT RE-TESTING THE AMOUNTS.        
004200* 10/08/26 JRC 260810-03  ADDED A BYTE-TABLE REDEFINES OVER               
004300*                         WS-R1-PERIOD-UPPER, SAME ALTERNATE-VIEW         
004400*                         HABIT THE OTHER RULE MODULES USE ON THEIR       
004500*                         KEYWORD TABLES.                                 
004600*                                                                         
004700 ENVIRONMENT             DIVISION.                                        
004800*========================================                                 
004900     COPY "jmenv.cob".                                                    
005000 INPUT-OUTPUT            SECTION.                                         
005100*                                                                         
005200 DATA                    DIVISION.                                        
005300*========================================                                 
005400 WORKING-STORAGE         SECTION.                                         
005500*                                                                         
005600 COPY "jmdate.cob".                                                       
005700*                                                                         
005800 01  WS-R1-Work-Area.                                                     
005900     03  WS-R1-Period-Upper      PIC X(20).                               
006000     03  WS-R1-Period-Table  REDEFINES  WS-R1-Period-Upper.               
006100         05  WS-R1-Period-Byte   PIC X   OCCURS 20.                       
006200     03  WS-R1-Hour-Tally        PIC 9(3)    COMP.                        
006300     03  WS-R1-Month-Tally       PIC 9(3)    COMP.                        
006400     03  FILLER                  PIC X(5).                                
006500*                                                                         
006600 01  WS-Case-Fold-Tables.                                                 
006700     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
006800         "abcdefghijklmnopqrstuvwxyz".                                    
006900     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
007000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
007100     03  FILLER                  PIC X(8).                                
007200*                                                                         
007300 LINKAGE                 SECTION.                                         
007400*                                                                         
007500 01  JM-R1-Salary-Linkage.                                                
007600     03  Jr1-Salary-Low          PIC 9(7)V99  COMP-3.                     
007700     03  Jr1-Salary-High         PIC 9(7)V99  COMP-3.                     
007800     03  Jr1-Pay-Low             PIC 9(7)V99  COMP-3.                     
007900     03  Jr1-Pay-High            PIC 9(7)V99  COMP-3.                     
008000     03  Jr1-Pay-Period          PIC X(20).                               
008100     03  Jr1-Salary-Min          PIC 9(7)V99  COMP-3.                     
008200     03  Jr1-Salary-Max          PIC 9(7)V99  COMP-3.                     
008300     03  Jr1-Salary-Currency     PIC X(3).                                
008400     03  Jr1-Salary-Parsed       PIC X.                                   
008500     03  FILLER                  PIC X(4).                                
008600*                                                                         
008700 PROCEDURE               DIVISION  USING  JM-R1-Salary-Linkage.           
008800*========================================================                 
008900*                                                                         
009000 AA010-Annualize-Salary.                                                  
009100*    R1 STEP 1/2 - DIRECT ANNUAL AMOUNTS TAKE PRIORITY OVER               
009200*    THE PAY-PERIOD AMOUNTS WHEN BOTH ARE ON THE RECORD.                  
009300     IF  Jr1-Salary-Low  >  ZERO                                          
009400     AND Jr1-Salary-High >  ZERO                                          
009500         MOVE  Jr1-Salary-Low   TO  Jr1-Salary-Min                        
009600         MOVE  Jr1-Salary-High  TO  Jr1-Salary-Max                        
009700         MOVE  "Y"              TO  Jr1-Salary-Parsed                     
009800     ELSE                                                                 
009900         IF  Jr1-Pay-Low  >  ZERO                                         
010000         AND Jr1-Pay-High >  ZERO                                         
010100             PERFORM  AA020-Convert-By-Period  THRU  AA020-Exit           
010200             MOVE  "Y"          TO  Jr1-Salary-Parsed                     
010300         ELSE                                                             
010400             MOVE  ZERO         TO  Jr1-Salary-Min  Jr1-Salary-Max        
010500             MOVE  "N"          TO  Jr1-Salary-Parsed.                    
010600*                                                                         
010700     MOVE  "USD"  TO  Jr1-Salary-Currency.                                
010800     GOBACK.                                                              
010900*                                                                         
011000 AA020-Convert-By-Period.                                                 
011100*    R1 STEP 2/2 - HOURLY PAY IS x2080 (40 HR WEEK x 52 WEEKS),           
011200*    MONTHLY PAY IS x12, ANYTHING ELSE PASSES THROUGH UNCHANGED.          
011300     MOVE  Jr1-Pay-Period  TO  WS-R1-Period-Upper.                        
011400     INSPECT  WS-R1-Period-Upper                                          
011500              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
011600     INSPECT  WS-R1-Period-Upper                                          
011700              TALLYING  WS-R1-Hour-Tally  FOR  ALL  "HOUR".               
011800     IF  WS-R1-Hour-Tally  >  ZERO                                        
011900         COMPUTE  Jr1-Salary-Min  =  Jr1-Pay-Low  *  2080                 
012000         COMPUTE  Jr1-Salary-Max  =  Jr1-Pay-High * 2080                  
012100         GO  TO  AA020-Exit.                                              
012200*                                                                         
012300     INSPECT  WS-R1-Period-Upper                                          
012400              TALLYING  WS-R1-Month-Tally  FOR  ALL  "MONTH".             
012500     IF  WS-R1-Month-Tally  >  ZERO                                       
012600         COMPUTE  Jr1-Salary-Min  =  Jr1-Pay-Low  *  12                   
012700         COMPUTE  Jr1-Salary-Max  =  Jr1-Pay-High * 12                    
012800         GO  TO  AA020-Exit.                                              
012900*                                                                         
013000     MOVE  Jr1-Pay-Low   TO  Jr1-Salary-Min.                              
013100     MOVE  Jr1-Pay-High  TO  Jr1-Salary-Max.                              
013200 AA020-Exit.                                                              
013300     EXIT.                                                                
