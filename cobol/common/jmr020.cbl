000100*                                                                         
000200*                                                                         
000300*    LOCATION PARSING RULE MODULE (R2)                                    
000400*    CALLED FROM JM020 ONCE PER POSTING                                   
000500*                                                                         
000600* 15/01/26 JRC - CREATED.                                                 
000700* 22/01/26 JRC - EXPANDED THE REMOTE KEYWORD TABLE AFTER THE              
000800*                ANALYTICS GROUP SENT BACK A LIST OF MISSED               
000900*                POSTINGS FROM THE FIRST TEST RUN.                        
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200*========================================                                 
001300*                                                                         
001400 PROGRAM-ID.             JMR020.                                          
001500*                                                                         
001600 AUTHOR.                 J R CONNELL.                                     
001700*                                                                         
001800 INSTALLATION.           DATA SERVICES DIVISION.                          
001900*                                                                         
002000 DATE-WRITTEN.           15/01/1988.                                      
002100*                                                                         
002200 DATE-COMPILED.                                                           
002300*                                                                         
002400 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002500*                                                                         
002600*--------------------------------------------------------                 
002700*    CHANGE LOG                                                           
002800*--------------------------------------------------------                 
002900* 15/01/88 JRC 880115-01  INITIAL WRITE-UP - REMOTE KEYWORD TEST          
003000*                         PLUS COMMA-SPLIT ON THE LOCATION TEXT.          
003100* 04/07/89 JRC 890704-03  ADDED THE SECOND-COMMA-TO-END RULE FOR          
003200*                         STATE SO "CITY, ST, USA" STYLE TEXT             
003300*                         SPLITS THE SAME AS "CITY, ST".                  
003400* 30/08/92 JRC 920830-01  TRIM ON BOTH SIDES OF EACH COMMA PIECE -        
003500*                         SOME FEEDS PAD WITH LEADING SPACES.             
003600* 11/09/94 PDW 940911-02  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003700*                         NO CHANGE REQUIRED.                             
003800* 23/02/99 PDW 990223-06  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
003900* 14/05/04 LMK 040514-01  ADDED THE EXTRA REMOTE PHRASES (WORK FROM       
004000*                         HOME, HOME-BASED, FULLY REMOTE, 100%            
004100*                         REMOTE) REQUESTED BY ANALYTICS.                 
004200* 03/08/26 JRC 260803-04  AA020 WAS INSPECTING AGAINST THE FULL           
004300*                         20-BYTE TABLE ENTRY INCLUDING ITS TRAILING      
004400*                         SPACES, SO A KEYWORD ONLY MATCHED WHEN IT       
004500*                         WAS FOLLOWED BY ENOUGH BLANKS TO FILL OUT       
004600*                         THE FIELD - "REMOTE, USA" NEVER SET THE         
004700*                         FLAG.  NOW MEASURES EACH ENTRY'S OWN            
004800*                         SIGNIFICANT LENGTH FIRST, SAME AS THE FIX       
004900*                         ALREADY IN JMR050 FOR THE SKILL SCAN.           
005000* 03/08/26 JRC 260803-10  ADDED JR2-JOB-IS-REMOTE AS A CONDITION-NAME     
005100*                         ON JR2-IS-REMOTE AND SWITCHED THE AA010         
005200*                         TEST OVER TO IT INSTEAD OF THE BARE "Y"         
005300*                         LITERAL COMPARE.                                
005400* 10/08/26 JRC 260810-01  AA040 WAS MOVING THE COMMA-TO-COMMA STATE       
005500*                         SUBSTRING STRAIGHT INTO THE 2-BYTE JR2-STATE    
005600*                         FIELD.  "CITY, ST" FORMAT LEAVES A LEADING      
005700*                         SPACE ON THAT SUBSTRING, SO THE NARROW MOVE     
005800*                         KEPT THE SPACE AND THE FIRST LETTER AND         
005900*                         DROPPED THE SECOND - "NY" CAME OUT "N ", AND    
006000*                         NO STATE EVER MATCHED THE REGION RULE IN        
006100*                         JM020.  NOW LANDS THE SUBSTRING IN A WORKING    
006200*                         FIELD WIDE ENOUGH TO TRIM FIRST, THEN MOVES     
006300*                         ONLY THE 2 SIGNIFICANT BYTES INTO JR2-STATE.    
006400*                                                                         
006500 ENVIRONMENT             DIVISION.                                        
006600*========================================                                 
006700     COPY "jmenv.cob".                                                    
006800 INPUT-OUTPUT            SECTION.                                         
006900*                                                                         
007000 DATA                    DIVISION.                                        
007100*========================================                                 
007200 WORKING-STORAGE         SECTION.                                         
007300*                                                                         
007400 COPY "jmdate.cob".                                                       
007500*                                                                         
007600 01  WS-Case-Fold-Tables.                                                 
007700     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
007800         "abcdefghijklmnopqrstuvwxyz".                                    
007900     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
008000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
008100     03  FILLER                  PIC X(8).                                
008200*                                                                         
008300 01  WS-R2-Work-Area.                                                     
008400     03  WS-R2-Location-Upper    PIC X(80).                               
008500     03  WS-R2-Tally             PIC 9(3)    COMP.                        
008600     03  WS-R2-Comma-1-Pos       PIC 9(3)    COMP.                        
008700     03  WS-R2-Comma-2-Pos       PIC 9(3)    COMP.                        
008800     03  WS-R2-Sub-Ix            PIC 9(3)    COMP.                        
008900     03  WS-R2-Keyword-Ix        PIC 9(3)    COMP  INDEXED BY WS-R2-Kx.   
009000     03  WS-R2-Word-Len          PIC 99      COMP.                        
009100     03  WS-R2-Wx                PIC 99      COMP.                        
009200     03  WS-R2-State-Work         PIC X(10).                              
009300     03  FILLER                  PIC X(5).                                
009400*                                                                         
009500*    R2 REMOTE-KEYWORD TABLE - IF ANY ROW IS FOUND AS A                   
009600*    SUBSTRING OF THE UPPER-CASED LOCATION TEXT, THE POSTING              
009700*    IS FLAGGED REMOTE.  ORDER DOES NOT MATTER FOR THIS RULE.             
009800*                                                                         
009900 01  WS-R2-Remote-Words.                                                  
010000     03  FILLER  PIC X(20)  VALUE "REMOTE              ".                 
010100     03  FILLER  PIC X(20)  VALUE "WORK FROM HOME      ".                 
010200     03  FILLER  PIC X(20)  VALUE "WFH                 ".                 
010300     03  FILLER  PIC X(20)  VALUE "TELECOMMUTE         ".                 
010400     03  FILLER  PIC X(20)  VALUE "VIRTUAL             ".                 
010500     03  FILLER  PIC X(20)  VALUE "ANYWHERE            ".                 
010600     03  FILLER  PIC X(20)  VALUE "DISTRIBUTED         ".                 
010700     03  FILLER  PIC X(20)  VALUE "WORK-FROM-HOME      ".                 
010800     03  FILLER  PIC X(20)  VALUE "HOME-BASED          ".                 
010900     03  FILLER  PIC X(20)  VALUE "REMOTE POSITION     ".                 
011000     03  FILLER  PIC X(20)  VALUE "REMOTE OPPORTUNITY  ".                 
011100     03  FILLER  PIC X(20)  VALUE "FULLY REMOTE        ".                 
011200     03  FILLER  PIC X(20)  VALUE "100% REMOTE         ".                 
011300 01  WS-R2-Remote-Table REDEFINES WS-R2-Remote-Words.                     
011400     03  WS-R2-Remote-Word  PIC X(20)  OCCURS 13.                         
011500*                                                                         
011600 77  WS-R2-Remote-Entries     PIC 99  COMP  VALUE 13.                     
011700*                                                                         
011800 LINKAGE                 SECTION.                                         
011900*                                                                         
012000 01  JM-R2-Location-Linkage.                                              
012100     03  Jr2-Location-Text       PIC X(80).                               
012200     03  Jr2-City                PIC X(30).                               
012300     03  Jr2-State               PIC X(2).                                
012400     03  Jr2-Country             PIC X(20).                               
012500     03  Jr2-Is-Remote           PIC X.                                   
012600         88  Jr2-Job-Is-Remote       VALUE "Y".                           
012700     03  FILLER                  PIC X(7).                                
012800*                                                                         
012900 PROCEDURE               DIVISION  USING  JM-R2-Location-Linkage.         
013000*========================================================                 
013100*                                                                         
013200 AA010-Parse-Location.                                                    
013300     MOVE  SPACES  TO  Jr2-City  Jr2-State.                               
013400     MOVE  "USA"   TO  Jr2-Country.                                       
013500     MOVE  "N"     TO  Jr2-Is-Remote.                                     
013600*                                                                         
013700*    R2 STEP 1 - BLANK LOCATION GIVES ALL-BLANK CITY/STATE.               
013800     IF  Jr2-Location-Text  =  SPACES                                     
013900         GO  TO  AA010-Exit.                                              
014000*                                                                         
014100     MOVE  Jr2-Location-Text  TO  WS-R2-Location-Upper.                   
014200     INSPECT  WS-R2-Location-Upper                                        
014300              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
014400*                                                                         
014500*    R2 STEP 2 - REMOTE KEYWORD TEST BEATS THE COMMA SPLIT.               
014600     PERFORM  AA020-Test-Remote-Words  THRU  AA020-Exit                   
014700              VARYING  WS-R2-Kx  FROM  1  BY  1                           
014800              UNTIL    WS-R2-Kx  >  WS-R2-Remote-Entries.                 
014900     IF  Jr2-Job-Is-Remote                                                
015000         GO  TO  AA010-Exit.                                              
015100*                                                                         
015200*    R2 STEP 3/4 - SPLIT ON THE FIRST COMMA, THEN THE SECOND.             
015300     MOVE  ZERO  TO  WS-R2-Comma-1-Pos  WS-R2-Comma-2-Pos.                
015400     INSPECT  Jr2-Location-Text  TALLYING  WS-R2-Tally                    
015500              FOR  ALL  ",".                                              
015600     IF  WS-R2-Tally  =  ZERO                                             
015700         MOVE  Jr2-Location-Text      TO  Jr2-City                        
015800         PERFORM  AA041-Trim-City  THRU  AA041-Exit                       
015900         GO  TO  AA010-Exit.                                              
016000*                                                                         
016100     PERFORM  AA030-Find-Commas  THRU  AA030-Exit.                        
016200     PERFORM  AA040-Split-City-State  THRU  AA040-Exit.                   
016300*                                                                         
016400 AA010-Exit.                                                              
016500     GOBACK.                                                              
016600*                                                                         
016700 AA020-Test-Remote-Words.                                                 
016800*    MEASURE THIS ENTRY'S SIGNIFICANT LENGTH FIRST - INSPECT ... FOR      
016900*    ALL MATCHES THE WHOLE OPERAND LENGTH, SO TESTING AGAINST THE         
017000*    FULL 20-BYTE, SPACE-PADDED TABLE ENTRY ONLY EVER FIRES WHEN THE      
017100*    KEYWORD IS FOLLOWED BY BLANKS TO THE END OF THE FIELD.               
017200     IF  WS-R2-Remote-Word (WS-R2-Kx)  =  SPACES                          
017300         GO  TO  AA020-Exit.                                              
017400     MOVE  ZERO  TO  WS-R2-Word-Len.                                      
017500     PERFORM  AA021-Measure-Word  THRU  AA021-Exit                        
017600              VARYING  WS-R2-Wx  FROM  20  BY  -1                         
017700              UNTIL    WS-R2-Wx  <  1                                     
017800              OR       WS-R2-Word-Len  NOT =  ZERO.                       
017900     IF  WS-R2-Word-Len  =  ZERO                                          
018000         GO  TO  AA020-Exit.                                              
018100     INSPECT  WS-R2-Location-Upper                                        
018200              TALLYING  WS-R2-Tally                                       
018300              FOR  ALL  WS-R2-Remote-Word (WS-R2-Kx) (1:WS-R2-Word-Len).  
018400     IF  WS-R2-Tally  >  ZERO                                             
018500         MOVE  "Remote"  TO  Jr2-City                                     
018600         MOVE  SPACES    TO  Jr2-State                                    
018700         MOVE  "Y"        TO  Jr2-Is-Remote.                              
018800 AA020-Exit.                                                              
018900     EXIT.                                                                
019000*                                                                         
019100 AA021-Measure-Word.                                                      
019200     IF  WS-R2-Remote-Word (WS-R2-Kx) (WS-R2-Wx:1)  NOT =  SPACE          
019300         MOVE  WS-R2-Wx  TO  WS-R2-Word-Len.                              
019400 AA021-Exit.                                                              
019500     EXIT.                                                                
019600*                                                                         
019700 AA030-Find-Commas.                                                       
019800*    LOCATE THE FIRST COMMA, THEN LOOK FOR A SECOND ONE AFTER IT.         
019900     MOVE  ZERO  TO  WS-R2-Sub-Ix.                                        
020000     PERFORM  AA031-Scan-First  THRU  AA031-Exit                          
020100              VARYING  WS-R2-Sub-Ix  FROM  1  BY  1                       
020200              UNTIL    WS-R2-Sub-Ix  >  80                                
020300              OR       WS-R2-Comma-1-Pos  NOT =  ZERO.                    
020400     IF  WS-R2-Comma-1-Pos  =  ZERO                                       
020500         GO  TO  AA030-Exit.                                              
020600     PERFORM  AA032-Scan-Second  THRU  AA032-Exit                         
020700              VARYING  WS-R2-Sub-Ix                                       
020800                  FROM  WS-R2-Comma-1-Pos + 1  BY  1                      
020900              UNTIL    WS-R2-Sub-Ix  >  80                                
021000              OR       WS-R2-Comma-2-Pos  NOT =  ZERO.                    
021100 AA030-Exit.                                                              
021200     EXIT.                                                                
021300*                                                                         
021400 AA031-Scan-First.                                                        
021500     IF  Jr2-Location-Text (WS-R2-Sub-Ix:1)  =  ","                       
021600         MOVE  WS-R2-Sub-Ix  TO  WS-R2-Comma-1-Pos.                       
021700 AA031-Exit.                                                              
021800     EXIT.                                                                
021900*                                                                         
022000 AA032-Scan-Second.                                                       
022100     IF  Jr2-Location-Text (WS-R2-Sub-Ix:1)  =  ","                       
022200         MOVE  WS-R2-Sub-Ix  TO  WS-R2-Comma-2-Pos.                       
022300 AA032-Exit.                                                              
022400     EXIT.                                                                
022500*                                                                         
022600 AA040-Split-City-State.                                                  
022700*    CITY IS EVERYTHING BEFORE THE FIRST COMMA, TRIMMED.                  
022800     IF  WS-R2-Comma-1-Pos  >  1                                          
022900         MOVE  Jr2-Location-Text (1: WS-R2-Comma-1-Pos - 1)               
023000                                      TO  Jr2-City.                       
023100     PERFORM  AA041-Trim-City  THRU  AA041-Exit.                          
023200*                                                                         
023300*    STATE IS BETWEEN THE FIRST AND SECOND COMMA, OR TO END - PULLED      
023400*    INTO A WORKING FIELD WIDE ENOUGH FOR THE LEADING SPACE THAT          
023500*    FOLLOWS THE COMMA, SO THE TRIM RUNS BEFORE THE NARROW 2-BYTE         
023600*    JR2-STATE RECEIVES ITS SIGNIFICANT CHARACTERS (260810 FIX).          
023700     MOVE  SPACES  TO  WS-R2-State-Work.                                  
023800     IF  WS-R2-Comma-2-Pos  >  ZERO                                       
023900         MOVE  Jr2-Location-Text                                          
024000                 (WS-R2-Comma-1-Pos + 1:                                  
024100                  WS-R2-Comma-2-Pos - WS-R2-Comma-1-Pos - 1)              
024200                                      TO  WS-R2-State-Work                
024300     ELSE                                                                 
024400         MOVE  Jr2-Location-Text                                          
024500                 (WS-R2-Comma-1-Pos + 1: 80 - WS-R2-Comma-1-Pos)          
024600                                      TO  WS-R2-State-Work.               
024700     PERFORM  AA042-Trim-State  THRU  AA042-Exit.                         
024800     MOVE  WS-R2-State-Work (1:2)  TO  Jr2-State.                         
024900 AA040-Exit.                                                              
025000     EXIT.                                                                
025100*                                                                         
025200 AA041-Trim-City.                                                         
025300*    LEADING-SPACE TRIM - SHIFT LEFT UNTIL NON-BLANK OR EMPTY.            
025400     IF  Jr2-City (1:1)  NOT =  SPACE                                     
025500     OR  Jr2-City        =  SPACES                                        
025600         GO  TO  AA041-Exit.                                              
025700     MOVE  Jr2-City (2:29)  TO  Jr2-City (1:29).                          
025800     MOVE  SPACE            TO  Jr2-City (30:1).                          
025900     GO  TO  AA041-Trim-City.                                             
026000 AA041-Exit.                                                              
026100     EXIT.                                                                
026200*                                                                         
026300 AA042-Trim-State.                                                        
026400*    LEADING-SPACE TRIM ON THE WORKING FIELD, NOT ON JR2-STATE            
026500*    ITSELF - SHIFT LEFT UNTIL NON-BLANK OR EMPTY, THE SAME AS            
026600*    AA041-TRIM-CITY DOES FOR THE CITY FIELD.                             
026700     IF  WS-R2-State-Work (1:1)  NOT =  SPACE                             
026800     OR  WS-R2-State-Work        =  SPACES                                
026900         GO  TO  AA042-Exit.                                              
027000     MOVE  WS-R2-State-Work (2:9)  TO  WS-R2-State-Work (1:9).            
027100     MOVE  SPACE                   TO  WS-R2-State-Work (10:1).           
027200     GO  TO  AA042-Trim-State.                                            
027300 AA042-Exit.                                                              
027400     EXIT.                                                                
