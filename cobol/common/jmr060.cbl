000100*                                                                         
000200*                                                                         
000300*    COMPANY-SIZE STANDARDIZATION RULE MODULE (R6)                        
000400*    CALLED FROM JM020 ONCE PER POSTING                                   
000500*                                                                         
000600* 19/01/26 JRC - CREATED.                                                 
000700*                                                                         
000800 IDENTIFICATION          DIVISION.                                        
000900*========================================                                 
001000*                                                                         
001100 PROGRAM-ID.             JMR060.                                          
001200*                                                                         
001300 AUTHOR.                 J R CONNELL.                                     
001400*                                                                         
001500 INSTALLATION.           DATA SERVICES DIVISION.                          
001600*                                                                         
001700 DATE-WRITTEN.           19/01/1988.                                      
001800*                                                                         
001900 DATE-COMPILED.                                                           
002000*                                                                         
002100 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002200*                                                                         
002300*--------------------------------------------------------                 
002400*    CHANGE LOG                                                           
002500*--------------------------------------------------------                 
002600* 19/01/88 JRC 880119-01  INITIAL WRITE-UP - SEVEN BRACKETS PLUS          
002700*                         THE UNKNOWN/PASS-THROUGH DEFAULT.               
002800* 06/05/90 JRC 900506-02  ADDED THE "-1" SENTINEL AS A SYNONYM            
002900*                         FOR UNKNOWN AFTER THE FEED STARTED              
003000*                         SENDING IT FOR MISSING SURVEY ANSWERS.          
003100* 07/11/94 PDW 941107-06  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003200*                         NO CHANGE REQUIRED.                             
003300* 23/02/99 PDW 990223-10  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
003400*                                                                         
003500 ENVIRONMENT             DIVISION.                                        
003600*========================================                                 
003700     COPY "jmenv.cob".                                                    
003800 INPUT-OUTPUT            SECTION.                                         
003900*                                                                         
004000 DATA                    DIVISION.                                        
004100*========================================                                 
004200 WORKING-STORAGE         SECTION.                                         
004300*                                                                         
004400 COPY "jmdate.cob".                                                       
004500*                                                                         
004600 01  WS-Case-Fold-Tables.                                                 
004700     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
004800         "abcdefghijklmnopqrstuvwxyz".                                    
004900     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
005000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
005100     03  FILLER                  PIC X(8).                                
005200*                                                                         
005300 01  WS-R6-Work-Area.                                                     
005400     03  WS-R6-Size-Trimmed       PIC X(30).                              
005500     03  WS-R6-Size-Upper         PIC X(30).                              
005600     03  WS-R6-Kx                 PIC 99      COMP.                       
005700     03  FILLER                   PIC X(8).                               
005800*                                                                         
005900*    R6 MAPPING TABLE - INPUT TEXT ON THE LEFT, STANDARD                  
006000*    BRACKET ON THE RIGHT.  FIRST EXACT MATCH WINS; NO MATCH              
006100*    PASSES THE TRIMMED TEXT THROUGH UNCHANGED.                           
006200*                                                                         
006300 01  WS-R6-Map-Inputs.                                                    
006400     03  FILLER  PIC X(30)  VALUE "1 TO 50 EMPLOYEES             ".       
006500     03  FILLER  PIC X(30)  VALUE "51 TO 200 EMPLOYEES           ".       
006600     03  FILLER  PIC X(30)  VALUE "201 TO 500 EMPLOYEES          ".       
006700     03  FILLER  PIC X(30)  VALUE "501 TO 1000 EMPLOYEES         ".       
006800     03  FILLER  PIC X(30)  VALUE "1001 TO 5000 EMPLOYEES        ".       
006900     03  FILLER  PIC X(30)  VALUE "5001 TO 10000 EMPLOYEES       ".       
007000     03  FILLER  PIC X(30)  VALUE "10000+ EMPLOYEES              ".       
007100     03  FILLER  PIC X(30)  VALUE "UNKNOWN / NON-APPLICABLE      ".       
007200 01  WS-R6-Map-In-Table REDEFINES WS-R6-Map-Inputs.                       
007300     03  WS-R6-Map-In  PIC X(30)  OCCURS 8.                               
007400*                                                                         
007500 01  WS-R6-Map-Outputs.                                                   
007600     03  FILLER  PIC X(10)  VALUE "1-50      ".                           
007700     03  FILLER  PIC X(10)  VALUE "51-200    ".                           
007800     03  FILLER  PIC X(10)  VALUE "201-500   ".                           
007900     03  FILLER  PIC X(10)  VALUE "501-1000  ".                           
008000     03  FILLER  PIC X(10)  VALUE "1001-5000 ".                           
008100     03  FILLER  PIC X(10)  VALUE "5001-10000".                           
008200     03  FILLER  PIC X(10)  VALUE "10000+    ".                           
008300     03  FILLER  PIC X(10)  VALUE "Unknown   ".                           
008400 01  WS-R6-Map-Out-Table REDEFINES WS-R6-Map-Outputs.                     
008500     03  WS-R6-Map-Out  PIC X(10)  OCCURS 8.                              
008600*                                                                         
008700 77  WS-R6-Map-Entries          PIC 9  COMP  VALUE 8.                     
008800*                                                                         
008900 LINKAGE                 SECTION.                                         
009000*                                                                         
009100 01  JM-R6-Company-Size-Linkage.                                          
009200     03  Jr6-Company-Size-Raw      PIC X(30).                             
009300     03  Jr6-Company-Size-Std      PIC X(12).                             
009400     03  FILLER                    PIC X(8).                              
009500*                                                                         
009600 PROCEDURE               DIVISION  USING  JM-R6-Company-Size-Linkage.     
009700*========================================================                 
009800*                                                                         
009900 AA010-Standardize-Size.                                                  
010000     MOVE  Jr6-Company-Size-Raw  TO  WS-R6-Size-Trimmed.                  
010100     PERFORM  AA011-Trim-Size  THRU  AA011-Exit.                          
010200     MOVE  WS-R6-Size-Trimmed  TO  WS-R6-Size-Upper.                      
010300     INSPECT  WS-R6-Size-Upper                                            
010400              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
010500*                                                                         
010600*    R6 - BLANK, "-1" OR "UNKNOWN" IS UNKNOWN OUTRIGHT.                   
010700     IF  WS-R6-Size-Upper  =  SPACES                                      
010800     OR  WS-R6-Size-Upper  =  "-1"                                        
010900     OR  WS-R6-Size-Upper  =  "UNKNOWN"                                   
011000         MOVE  "Unknown"  TO  Jr6-Company-Size-Std                        
011100         GO  TO  AA010-Exit.                                              
011200*                                                                         
011300     MOVE  WS-R6-Size-Trimmed  TO  Jr6-Company-Size-Std.                  
011400     PERFORM  AA020-Test-One-Bracket  THRU  AA020-Exit                    
011500              VARYING  WS-R6-Kx  FROM  1  BY  1                           
011600              UNTIL    WS-R6-Kx  >  WS-R6-Map-Entries.                    
011700*                                                                         
011800 AA010-Exit.                                                              
011900     GOBACK.                                                              
012000*                                                                         
012100 AA011-Trim-Size.                                                         
012200*    LEADING-SPACE TRIM, THEN UPPER-CASE FOR THE BRACKET TEST.            
012300     IF  WS-R6-Size-Trimmed (1:1)  NOT =  SPACE                           
012400     OR  WS-R6-Size-Trimmed        =  SPACES                              
012500         GO  TO  AA011-Exit.                                              
012600     MOVE  WS-R6-Size-Trimmed (2:29)  TO  WS-R6-Size-Trimmed (1:29).      
012700     MOVE  SPACE                      TO  WS-R6-Size-Trimmed (30:1).      
012800     GO  TO  AA011-Trim-Size.                                             
012900 AA011-Exit.                                                              
013000     EXIT.                                                                
013100*                                                                         
013200 AA020-Test-One-Bracket.                                                  
013300     IF  WS-R6-Size-Upper  =  WS-R6-Map-In (WS-R6-Kx)                     
013400         MOVE  WS-R6-Map-Out (WS-R6-Kx)  TO  Jr6-Company-Size-Std.        
013500 AA020-Exit.                                                              
013600     EXIT.                                                                
