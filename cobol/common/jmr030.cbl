000100*                                                                         
000200*                                                                         
000300*    SENIORITY-LEVEL DERIVATION RULE MODULE (R3)                          
000400*    CALLED FROM JM020 ONCE PER POSTING                                   
000500*                                                                         
000600* 16/01/26 JRC - CREATED.                                                 
000700*                                                                         
000800 IDENTIFICATION          DIVISION.                                        
000900*========================================                                 
001000*                                                                         
001100 PROGRAM-ID.             JMR030.                                          
001200*                                                                         
001300 AUTHOR.                 J R CONNELL.                                     
001400*                                                                         
001500 INSTALLATION.           DATA SERVICES DIVISION.                          
001600*                                                                         
001700 DATE-WRITTEN.           16/01/1988.                                      
001800*                                                                         
001900 DATE-COMPILED.                                                           
002000*                                                                         
002100 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
002200*                                                                         
002300*--------------------------------------------------------                 
002400*    CHANGE LOG                                                           
002500*--------------------------------------------------------                 
002600* 16/01/88 JRC 880116-01  INITIAL WRITE-UP - FOUR LEVELS, FIRST           
002700*                         MATCH IN FIXED ORDER WINS.                      
002800* 11/02/89 JRC 890211-02  ADDED THE SPACE-PADDED ROMAN NUMERAL            
002900*                         TESTS ("II"/"III") AFTER "SENIOR II"            
003000*                         TITLES WERE FALLING THROUGH TO MID-LEVEL.       
003100* 19/09/92 JRC 920919-01  ADDED "HEAD OF", "VP" AND "CHIEF" TO            
003200*                         THE MANAGEMENT KEYWORD TABLE.                   
003300* 07/11/94 PDW 941107-03  Y2K REVIEW - NO DATE FIELDS HANDLED HERE,       
003400*                         NO CHANGE REQUIRED.                             
003500* 23/02/99 PDW 990223-07  Y2K CERTIFICATION SWEEP - CONFIRMED CLEAN.      
003600* 02/03/05 LMK 050302-01  ADDED "CDO" TO MANAGEMENT AFTER THE CHIEF       
003700*                         DATA OFFICER TITLES STARTED SHOWING UP          
003800*                         UNCATEGORIZED IN THE MONTHLY REVIEW.            
003900* 03/08/26 JRC 260803-05  AA020/030/040/050 WERE INSPECTING AGAINST       
004000*                         THE FULL 16-BYTE TABLE ENTRY INCLUDING ITS      
004100*                         TRAILING SPACES, SO A KEYWORD ONLY MATCHED      
004200*                         WHEN FOLLOWED BY BLANKS TO THE END OF THE       
004300*                         FIELD - "SENIOR DATA ANALYST" NEVER SET         
004400*                         "SENIOR" AND FELL THROUGH TO MID-LEVEL.         
004500*                         NOW MEASURES EACH ENTRY'S OWN SIGNIFICANT       
004600*                         LENGTH FIRST, SAME AS THE FIX ALREADY IN        
004700*                         JMR050 FOR THE SKILL SCAN.                      
004800* 10/08/26 JRC 260810-02  THAT SAME TRAILING-SPACE STRIP WAS ALSO         
004900*                         APPLIED TO THE " I "/" II "/" III " ENTRIES,    
005000*                         WHICH STRIPPED THE BOUNDARY SPACE THOSE         
005100*                         THREE NEED ON BOTH SIDES - "IT MANAGER" AND     
005200*                         "INFRASTRUCTURE ENGINEER" WERE MATCHING         
005300*                         " I" AND GETTING CALLED JUNIOR BEFORE SENIOR    
005400*                         OR MANAGEMENT WERE EVER TESTED.  AA015 NOW      
005500*                         PUTS THE TRAILING SPACE BACK ON ANY ENTRY       
005600*                         THAT LEADS WITH ONE, SINCE A LEADING SPACE      
005700*                         IS HOW THESE TABLES MARK A ROMAN NUMERAL.       
005800*                                                                         
005900 ENVIRONMENT             DIVISION.                                        
006000*========================================                                 
006100     COPY "jmenv.cob".                                                    
006200 INPUT-OUTPUT            SECTION.                                         
006300*                                                                         
006400 DATA                    DIVISION.                                        
006500*========================================                                 
006600 WORKING-STORAGE         SECTION.                                         
006700*                                                                         
006800 COPY "jmdate.cob".                                                       
006900*                                                                         
007000 01  WS-Case-Fold-Tables.                                                 
007100     03  WS-Lower-Case-Alpha     PIC X(26)   VALUE                        
007200         "abcdefghijklmnopqrstuvwxyz".                                    
007300     03  WS-Upper-Case-Alpha     PIC X(26)   VALUE                        
007400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
007500     03  FILLER                  PIC X(8).                                
007600*                                                                         
007700 01  WS-R3-Work-Area.                                                     
007800     03  WS-R3-Title-Upper        PIC X(62).                              
007900     03  WS-R3-Title-Padded       PIC X(62).                              
008000     03  WS-R3-Tally              PIC 9(3)   COMP.                        
008100     03  WS-R3-Level-Found        PIC X.                                  
008200         88  WS-R3-Level-Is-Set   VALUE "Y".                              
008300     03  WS-R3-Kx                 PIC 99     COMP.                        
008400     03  WS-R3-Scan-Word          PIC X(16).                              
008500     03  WS-R3-Word-Len           PIC 99     COMP.                        
008600     03  WS-R3-Wx                 PIC 99     COMP.                        
008700     03  FILLER                   PIC X(5).                               
008800*                                                                         
008900*    R3 KEYWORD TABLES - ONE OCCURS TABLE PER LEVEL, TESTED IN            
009000*    THE FIXED ORDER JUNIOR / MID / SENIOR / MANAGEMENT.  A               
009100*    BLANK ENTRY MARKS THE UNUSED TAIL OF A TABLE.                        
009200*                                                                         
009300 01  WS-R3-Junior-Words.                                                  
009400     03  FILLER  PIC X(16)  VALUE "JUNIOR          ".                     
009500     03  FILLER  PIC X(16)  VALUE "JR              ".                     
009600     03  FILLER  PIC X(16)  VALUE "JR.             ".                     
009700     03  FILLER  PIC X(16)  VALUE "ENTRY-LEVEL     ".                     
009800     03  FILLER  PIC X(16)  VALUE "ASSOCIATE       ".                     
009900     03  FILLER  PIC X(16)  VALUE " I              ".                     
010000     03  FILLER  PIC X(16)  VALUE "INTERN          ".                     
010100     03  FILLER  PIC X(16)  VALUE "ENTRY LEVEL     ".                     
010200     03  FILLER  PIC X(16)  VALUE "ENTRY           ".                     
010300 01  WS-R3-Junior-Table REDEFINES WS-R3-Junior-Words.                     
010400     03  WS-R3-Junior-Word  PIC X(16)  OCCURS 9.                          
010500 77  WS-R3-Junior-Entries      PIC 99  COMP  VALUE 9.                     
010600*                                                                         
010700 01  WS-R3-Mid-Words.                                                     
010800     03  FILLER  PIC X(16)  VALUE " II             ".                     
010900     03  FILLER  PIC X(16)  VALUE "MID-LEVEL       ".                     
011000     03  FILLER  PIC X(16)  VALUE "MID LEVEL       ".                     
011100     03  FILLER  PIC X(16)  VALUE "INTERMEDIATE    ".                     
011200 01  WS-R3-Mid-Table REDEFINES WS-R3-Mid-Words.                           
011300     03  WS-R3-Mid-Word  PIC X(16)  OCCURS 4.                             
011400 77  WS-R3-Mid-Entries         PIC 99  COMP  VALUE 4.                     
011500*                                                                         
011600 01  WS-R3-Senior-Words.                                                  
011700     03  FILLER  PIC X(16)  VALUE "SENIOR          ".                     
011800     03  FILLER  PIC X(16)  VALUE "SR              ".                     
011900     03  FILLER  PIC X(16)  VALUE "SR.             ".                     
012000     03  FILLER  PIC X(16)  VALUE " III            ".                     
012100     03  FILLER  PIC X(16)  VALUE "LEAD            ".                     
012200     03  FILLER  PIC X(16)  VALUE "PRINCIPAL       ".                     
012300     03  FILLER  PIC X(16)  VALUE "STAFF           ".                     
012400     03  FILLER  PIC X(16)  VALUE "EXPERT          ".                     
012500 01  WS-R3-Senior-Table REDEFINES WS-R3-Senior-Words.                     
012600     03  WS-R3-Senior-Word  PIC X(16)  OCCURS 8.                          
012700 77  WS-R3-Senior-Entries      PIC 99  COMP  VALUE 8.                     
012800*                                                                         
012900 01  WS-R3-Mgmt-Words.                                                    
013000     03  FILLER  PIC X(16)  VALUE "MANAGER         ".                     
013100     03  FILLER  PIC X(16)  VALUE "DIRECTOR        ".                     
013200     03  FILLER  PIC X(16)  VALUE "HEAD OF         ".                     
013300     03  FILLER  PIC X(16)  VALUE "VP              ".                     
013400     03  FILLER  PIC X(16)  VALUE "VICE PRESIDENT  ".                     
013500     03  FILLER  PIC X(16)  VALUE "CHIEF           ".                     
013600     03  FILLER  PIC X(16)  VALUE "CTO             ".                     
013700     03  FILLER  PIC X(16)  VALUE "CDO             ".                     
013800     03  FILLER  PIC X(16)  VALUE "EXECUTIVE       ".                     
013900 01  WS-R3-Mgmt-Table REDEFINES WS-R3-Mgmt-Words.                         
014000     03  WS-R3-Mgmt-Word  PIC X(16)  OCCURS 9.                            
014100 77  WS-R3-Mgmt-Entries        PIC 99  COMP  VALUE 9.                     
014200*                                                                         
014300 LINKAGE                 SECTION.                                         
014400*                                                                         
014500 01  JM-R3-Seniority-Linkage.                                             
014600     03  Jr3-Job-Title            PIC X(60).                              
014700     03  Jr3-Seniority-Level      PIC X(12).                              
014800     03  FILLER                  PIC X(8).                                
014900*                                                                         
015000 PROCEDURE               DIVISION  USING  JM-R3-Seniority-Linkage.        
015100*========================================================                 
015200*                                                                         
015300 AA010-Derive-Seniority.                                                  
015400     MOVE  "Mid-level"  TO  Jr3-Seniority-Level.                          
015500     MOVE  "N"          TO  WS-R3-Level-Found.                            
015600*                                                                         
015700     IF  Jr3-Job-Title  =  SPACES                                         
015800         GO  TO  AA010-Exit.                                              
015900*                                                                         
016000*    PAD THE TITLE WITH A LEADING AND TRAILING SPACE SO THE               
016100*    " I "/" II "/" III " ROMAN-NUMERAL TESTS CAN MATCH AT                
016200*    EITHER END OF THE TEXT, THEN UPPER-CASE IT.                          
016300     MOVE  SPACES  TO  WS-R3-Title-Padded.                                
016400     MOVE  Jr3-Job-Title  TO  WS-R3-Title-Padded (2:60).                  
016500     MOVE  WS-R3-Title-Padded  TO  WS-R3-Title-Upper.                     
016600     INSPECT  WS-R3-Title-Upper                                           
016700              CONVERTING  WS-Lower-Case-Alpha  TO  WS-Upper-Case-Alpha.   
016800*                                                                         
016900     PERFORM  AA020-Test-Junior  THRU  AA020-Exit                         
017000              VARYING  WS-R3-Kx  FROM  1  BY  1                           
017100              UNTIL    WS-R3-Kx  >  WS-R3-Junior-Entries                  
017200              OR       WS-R3-Level-Is-Set.                                
017300     IF  WS-R3-Level-Is-Set                                               
017400         GO  TO  AA010-Exit.                                              
017500*                                                                         
017600     PERFORM  AA030-Test-Mid  THRU  AA030-Exit                            
017700              VARYING  WS-R3-Kx  FROM  1  BY  1                           
017800              UNTIL    WS-R3-Kx  >  WS-R3-Mid-Entries                     
017900              OR       WS-R3-Level-Is-Set.                                
018000     IF  WS-R3-Level-Is-Set                                               
018100         GO  TO  AA010-Exit.                                              
018200*                                                                         
018300     PERFORM  AA040-Test-Senior  THRU  AA040-Exit                         
018400              VARYING  WS-R3-Kx  FROM  1  BY  1                           
018500              UNTIL    WS-R3-Kx  >  WS-R3-Senior-Entries                  
018600              OR       WS-R3-Level-Is-Set.                                
018700     IF  WS-R3-Level-Is-Set                                               
018800         GO  TO  AA010-Exit.                                              
018900*                                                                         
019000     PERFORM  AA050-Test-Mgmt  THRU  AA050-Exit                           
019100              VARYING  WS-R3-Kx  FROM  1  BY  1                           
019200              UNTIL    WS-R3-Kx  >  WS-R3-Mgmt-Entries                    
019300              OR       WS-R3-Level-Is-Set.                                
019400*                                                                         
019500 AA010-Exit.                                                              
019600     GOBACK.                                                              
019700*                                                                         
019800 AA020-Test-Junior.                                                       
019900     IF  WS-R3-Junior-Word (WS-R3-Kx)  =  SPACES                          
020000         GO  TO  AA020-Exit.                                              
020100     MOVE  WS-R3-Junior-Word (WS-R3-Kx)  TO  WS-R3-Scan-Word.             
020200     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
020300     IF  WS-R3-Word-Len  =  ZERO                                          
020400         GO  TO  AA020-Exit.                                              
020500     INSPECT  WS-R3-Title-Upper  TALLYING  WS-R3-Tally                    
020600              FOR  ALL  WS-R3-Scan-Word (1:WS-R3-Word-Len).               
020700     IF  WS-R3-Tally  >  ZERO                                             
020800         MOVE  "Junior"  TO  Jr3-Seniority-Level                          
020900         MOVE  "Y"        TO  WS-R3-Level-Found.                          
021000 AA020-Exit.                                                              
021100     EXIT.                                                                
021200*                                                                         
021300 AA030-Test-Mid.                                                          
021400     IF  WS-R3-Mid-Word (WS-R3-Kx)  =  SPACES                             
021500         GO  TO  AA030-Exit.                                              
021600     MOVE  WS-R3-Mid-Word (WS-R3-Kx)  TO  WS-R3-Scan-Word.                
021700     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
021800     IF  WS-R3-Word-Len  =  ZERO                                          
021900         GO  TO  AA030-Exit.                                              
022000     INSPECT  WS-R3-Title-Upper  TALLYING  WS-R3-Tally                    
022100              FOR  ALL  WS-R3-Scan-Word (1:WS-R3-Word-Len).               
022200     IF  WS-R3-Tally  >  ZERO                                             
022300         MOVE  "Mid-level"  TO  Jr3-Seniority-Level                       
022400         MOVE  "Y"           TO  WS-R3-Level-Found.                       
022500 AA030-Exit.                                                              
022600     EXIT.                                                                
022700*                                                                         
022800 AA040-Test-Senior.                                                       
022900     IF  WS-R3-Senior-Word (WS-R3-Kx)  =  SPACES                          
023000         GO  TO  AA040-Exit.                                              
023100     MOVE  WS-R3-Senior-Word (WS-R3-Kx)  TO  WS-R3-Scan-Word.             
023200     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
023300     IF  WS-R3-Word-Len  =  ZERO                                          
023400         GO  TO  AA040-Exit.                                              
023500     INSPECT  WS-R3-Title-Upper  TALLYING  WS-R3-Tally                    
023600              FOR  ALL  WS-R3-Scan-Word (1:WS-R3-Word-Len).               
023700     IF  WS-R3-Tally  >  ZERO                                             
023800         MOVE  "Senior"  TO  Jr3-Seniority-Level                          
023900         MOVE  "Y"        TO  WS-R3-Level-Found.                          
024000 AA040-Exit.                                                              
024100     EXIT.                                                                
024200*                                                                         
024300 AA050-Test-Mgmt.                                                         
024400     IF  WS-R3-Mgmt-Word (WS-R3-Kx)  =  SPACES                            
024500         GO  TO  AA050-Exit.                                              
024600     MOVE  WS-R3-Mgmt-Word (WS-R3-Kx)  TO  WS-R3-Scan-Word.               
024700     PERFORM  AA015-Measure-Word  THRU  AA015-Exit.                       
024800     IF  WS-R3-Word-Len  =  ZERO                                          
024900         GO  TO  AA050-Exit.                                              
025000     INSPECT  WS-R3-Title-Upper  TALLYING  WS-R3-Tally                    
025100              FOR  ALL  WS-R3-Scan-Word (1:WS-R3-Word-Len).               
025200     IF  WS-R3-Tally  >  ZERO                                             
025300         MOVE  "Management"  TO  Jr3-Seniority-Level                      
025400         MOVE  "Y"            TO  WS-R3-Level-Found.                      
025500 AA050-Exit.                                                              
025600     EXIT.                                                                
025700*                                                                         
025800 AA015-Measure-Word.                                                      
025900*    HOW MANY OF WS-R3-SCAN-WORD'S 16 BYTES ARE SIGNIFICANT - SHARED      
026000*    BY ALL FOUR LEVEL TESTS BELOW SO THE KEYWORD MATCH NEVER RELIES      
026100*    ON TRAILING-SPACE PADDING TO FILL THE FULL TABLE-ENTRY WIDTH.        
026200     MOVE  ZERO  TO  WS-R3-Word-Len.                                      
026300     PERFORM  AA016-Measure-One-Pos  THRU  AA016-Exit                     
026400              VARYING  WS-R3-Wx  FROM  16  BY  -1                         
026500              UNTIL    WS-R3-Wx  <  1                                     
026600              OR       WS-R3-Word-Len  NOT =  ZERO.                       
026700*                                                                         
026800*    A LEADING SPACE ON THE TABLE ENTRY IS HOW " I "/" II "/" III "       
026900*    ARE MARKED AS ROMAN NUMERALS THAT NEED A BOUNDARY SPACE ON BOTH      
027000*    SIDES, NOT JUST THE LEFT - PUT THE TRAILING ONE BACK SINCE THE       
027100*    STRIP ABOVE TAKES IT OFF THE SAME AS ANY OTHER PADDING.              
027200     IF  WS-R3-Scan-Word (1:1)  =  SPACE                                  
027300     AND WS-R3-Word-Len  >  ZERO                                          
027400         ADD  1  TO  WS-R3-Word-Len.                                      
027500 AA015-Exit.                                                              
027600     EXIT.                                                                
027700*                                                                         
027800 AA016-Measure-One-Pos.                                                   
027900     IF  WS-R3-Scan-Word (WS-R3-Wx:1)  NOT =  SPACE                       
028000         MOVE  WS-R3-Wx  TO  WS-R3-Word-Len.                              
028100 AA016-Exit.                                                              
028200     EXIT.                                                                
