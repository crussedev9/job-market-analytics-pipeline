000100*************************************************************             
000200*                                                            *            
000300*   Standard Run-Date Block - Job Market Analytics           *            
000400*      Copied into WORKING-STORAGE of every program so       *            
000500*      report banners print the run date the same way        *            
000600*      the payroll side does (see PYRGSTR WS-Date-Formats)    *           
000700*************************************************************             
000800* 14/01/26 jrc - Created.                                                 
000900* 02/02/26 jrc - Added WS-Swap so USA swap logic matches the              
001000*                payroll convention exactly.                              
001100*                                                                         
001200 01  WS-Run-Date.                                                         
001300     03  WS-Swap             PIC 99.                                      
001400     03  WS-Date             PIC X(10)  VALUE "99/99/9999".               
001500     03  WS-UK  REDEFINES WS-Date.                                        
001600         05  WS-Days         PIC 99.                                      
001700         05  FILLER          PIC X.                                       
001800         05  WS-Month        PIC 99.                                      
001900         05  FILLER          PIC X.                                       
002000         05  WS-Year         PIC 9(4).                                    
002100     03  WS-USA REDEFINES WS-Date.                                        
002200         05  WS-USA-Month    PIC 99.                                      
002300         05  FILLER          PIC X.                                       
002400         05  WS-USA-Days     PIC 99.                                      
002500         05  FILLER          PIC X.                                       
002600         05  WS-USA-Year     PIC 9(4).                                    
002700     03  WS-Intl REDEFINES WS-Date.                                       
002800         05  WS-Intl-Year    PIC 9(4).                                    
002900         05  FILLER          PIC X.                                       
003000         05  WS-Intl-Month   PIC 99.                                      
003100         05  FILLER          PIC X.                                       
003200         05  WS-Intl-Days    PIC 99.                                      
