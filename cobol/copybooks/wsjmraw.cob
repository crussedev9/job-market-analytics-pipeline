000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Raw Job Posting   *                              
000400*           File                           *                              
000500*     Sequential, no key - read in order   *                              
000600********************************************                              
000700*  File size approx 960 bytes.                                            
000800*                                                                         
000900* Same layout used for job_postings_raw (input, as scraped)               
001000* and job_postings_raw_combined (JM010's validated copy) -                
001100* the copy step does not change a single byte of this record.             
001200*                                                                         
001300* 05/01/26 jrc - Created.                                                 
001400* 19/01/26 jrc - Widened Jmr-Job-Description to x(500) to match           
001500*                the scrape truncation limit agreed with the              
001600*                analytics team.                                          
001700*                                                                         
001800 01  JM-Raw-Posting-Record.                                               
001900     03  Jmr-Job-Id-External    PIC 9(10)       COMP.                     
002000     03  Jmr-Job-Title          PIC X(60).                                
002100     03  Jmr-Company-Name       PIC X(40).                                
002200     03  Jmr-Location           PIC X(40).                                
002300     03  Jmr-Salary-Low         PIC 9(7)V99      COMP-3.                  
002400     03  Jmr-Salary-High        PIC 9(7)V99      COMP-3.                  
002500     03  Jmr-Pay-Low            PIC 9(7)V99      COMP-3.                  
002600     03  Jmr-Pay-High           PIC 9(7)V99      COMP-3.                  
002700     03  Jmr-Pay-Period         PIC X(10).                                
002800     03  Jmr-Company-Size       PIC X(30).                                
002900     03  Jmr-Company-Rating     PIC 9V9          COMP-3.                  
003000     03  Jmr-Industry           PIC X(30).                                
003100     03  Jmr-Sector             PIC X(30).                                
003200     03  Jmr-Ownership-Type     PIC X(30).                                
003300     03  Jmr-Revenue            PIC X(30).                                
003400     03  Jmr-Easy-Apply         PIC X.                                    
003500     03  Jmr-Job-Description    PIC X(500).                               
003600     03  FILLER                 PIC X(20).                                
003700*                                                                         
