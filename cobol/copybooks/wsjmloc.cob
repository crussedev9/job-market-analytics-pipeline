000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Dim-Location File *                              
000400*     Key (logical) is City + State +      *                              
000500*     Country + Is-Remote                  *                              
000600********************************************                              
000700*  File size approx 85 bytes.                                             
000800*                                                                         
000900* 07/01/26 jrc - Created.                                                 
001000* 16/01/26 jrc - Added Jdl-Region after R2/dim_location                   
001100*                review - Northeast vs Other banding.                     
001200* 03/08/26 jrc - Added condition-names on Jdl-Is-Remote and               
001300*                Jdl-Region so callers stop testing these                 
001400*                against a bare literal.                                  
001500*                                                                         
001600 01  JM-Dim-Location-Record.                                              
001700     03  Jdl-Location-Id        PIC 9(5)        COMP.                     
001800     03  Jdl-City               PIC X(30).                                
001900     03  Jdl-State              PIC XX.                                   
002000     03  Jdl-Country            PIC X(20).                                
002100     03  Jdl-Is-Remote          PIC X.                                    
002200         88  Jdl-Is-Remote-Job      VALUE "Y".                            
002300     03  Jdl-Region             PIC X(12).                                
002400         88  Jdl-Is-Northeast       VALUE "Northeast".                    
002500         88  Jdl-Is-Other-Region    VALUE "Other".                        
002600     03  FILLER                 PIC X(10).                                
002700*                                                                         
