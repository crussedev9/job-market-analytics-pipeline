000100********************************************                              
000200*  SELECT For JM-Fact-File                                                
000300*  job_postings_cleaned (fact) - U2 output / U3 input                     
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Fact-File ASSIGN TO "JMFCT01"                                  
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Fct-Status.                                        
001100*                                                                         
