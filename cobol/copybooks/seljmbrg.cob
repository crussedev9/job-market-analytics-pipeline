000100********************************************                              
000200*  SELECT For JM-Bridge-File                                              
000300*  bridge_posting_skill - U2 output / U3 input                            
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Bridge-File ASSIGN TO "JMBRG01"                                
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Brg-Status.                                        
001100*                                                                         
