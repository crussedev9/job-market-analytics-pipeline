000100********************************************                              
000200*                                          *                              
000300*  Skill Taxonomy Table - Job Market       *                              
000400*    Analytics (R5)                       *                               
000500*                                          *                              
000600*  145 distinct skill names, held pre-     *                              
000700*  sorted ascending by name so Dim-Skill   *                              
000800*  keys come out in alphabetical order     *                              
000900*  just by walking this table in order -   *                              
001000*  see R7. Where a skill name appeared     *                              
001100*  under more than one category in the     *                              
001200*  analyst's list (Snowflake), the first   *                              
001300*  category in the R5 category order wins  *                              
001400*  and only that one entry is carried here.*                              
001500********************************************                              
001600*                                                                         
001700* 11/01/26 jrc - Created from the analyst's keyword list.                 
001800* 18/01/26 jrc - Folded the duplicate Snowflake entry into                
001900*                the Databases category per the R5 tie-break              
002000*                rule - do NOT add it back under Cloud                    
002100*                Platforms, that was the whole point.                     
002200*                                                                         
002300 01  WS-Tax-Seed-Data       PIC X(6090) VALUE                             
002400         "A/B Testing         Statistics            "                     
002500-"Agile               Other Skills          "                             
002600-"Airflow             Data Engineering      "                             
002700-"Alteryx             Analytics Tools       "                             
002800-"Amplitude           Analytics Tools       "                             
002900-"API                 Other Skills          "                             
003000-"AutoML              Machine Learning      "                             
003100-"AWS                 Cloud Platforms       "                             
003200-"Azure               Cloud Platforms       "                             
003300-"Bash                Other Skills          "                             
003400-"Bayesian            Statistics            "                             
003500-"Beam                Data Engineering      "                             
003600-"Big Data            Big Data              "                             
003700-"BigQuery            Databases             "                             
003800-"Bitbucket           Version Control       "                             
003900-"Bokeh               Data Visualization    "                             
004000-"C#                  Programming Languages "                             
004100-"C++                 Programming Languages "                             
004200-"Cassandra           Databases             "                             
004300-"Chart.js            Data Visualization    "                             
004400-"Chartio             BI Tools              "                             
004500-"CI/CD               Other Skills          "                             
004600-"Cognos              BI Tools              "                             
004700-"D3.js               Data Visualization    "                             
004800-"Dash                Data Visualization    "                             
004900-"Data Lake           Big Data              "                             
005000-"Data Pipeline       Big Data              "                             
005100-"Data Warehouse      Big Data              "                             
005200-"Databricks          Cloud Platforms       "                             
005300-"dbt                 Data Engineering      "                             
005400-"Deep Learning       Machine Learning      "                             
005500-"DigitalOcean        Cloud Platforms       "                             
005600-"Docker              Other Skills          "                             
005700-"Domo                BI Tools              "                             
005800-"DynamoDB            Databases             "                             
005900-"Elasticsearch       Databases             "                             
006000-"ELT                 Big Data              "                             
006100-"ETL                 Big Data              "                             
006200-"Excel               Analytics Tools       "                             
006300-"Experimental Design Statistics            "                             
006400-"Fivetran            Data Engineering      "                             
006500-"Flink               Data Engineering      "                             
006600-"Forecasting         Statistics            "                             
006700-"GCP                 Cloud Platforms       "                             
006800-"ggplot2             Data Visualization    "                             
006900-"Git                 Version Control       "                             
007000-"GitHub              Version Control       "                             
007100-"GitLab              Version Control       "                             
007200-"Go                  Programming Languages "                             
007300-"Google Analytics    Analytics Tools       "                             
007400-"Google Cloud        Cloud Platforms       "                             
007500-"Google Sheets       Analytics Tools       "                             
007600-"H2O                 Machine Learning      "                             
007700-"Hadoop              Data Engineering      "                             
007800-"Heroku              Cloud Platforms       "                             
007900-"Highcharts          Data Visualization    "                             
008000-"Hive                Data Engineering      "                             
008100-"Hypothesis Testing  Statistics            "                             
008200-"IBM Cloud           Cloud Platforms       "                             
008300-"Informatica         Data Engineering      "                             
008400-"Java                Programming Languages "                             
008500-"JavaScript          Programming Languages "                             
008600-"Jenkins             Other Skills          "                             
008700-"Julia               Programming Languages "                             
008800-"Jupyter             Analytics Tools       "                             
008900-"Kafka               Data Engineering      "                             
009000-"Keras               Machine Learning      "                             
009100-"Knime               Analytics Tools       "                             
009200-"Kubeflow            Machine Learning      "                             
009300-"Kubernetes          Other Skills          "                             
009400-"LightGBM            Machine Learning      "                             
009500-"Linux               Other Skills          "                             
009600-"Looker              BI Tools              "                             
009700-"Luigi               Data Engineering      "                             
009800-"Machine Learning    Machine Learning      "                             
009900-"MariaDB             Databases             "                             
010000-"Matillion           Data Engineering      "                             
010100-"MATLAB              Programming Languages "                             
010200-"Matplotlib          Data Visualization    "                             
010300-"Metabase            BI Tools              "                             
010400-"MicroStrategy       BI Tools              "                             
010500-"Mixpanel            Analytics Tools       "                             
010600-"ML                  Machine Learning      "                             
010700-"MLflow              Machine Learning      "                             
010800-"Mode Analytics      BI Tools              "                             
010900-"MongoDB             Databases             "                             
011000-"MySQL               Databases             "                             
011100-"Neo4j               Databases             "                             
011200-"Neural Network      Machine Learning      "                             
011300-"NiFi                Data Engineering      "                             
011400-"NoSQL               Other Skills          "                             
011500-"OBIEE               BI Tools              "                             
011600-"Oracle              Databases             "                             
011700-"Oracle Cloud        Cloud Platforms       "                             
011800-"Perl                Programming Languages "                             
011900-"PHP                 Programming Languages "                             
012000-"Plotly              Data Visualization    "                             
012100-"PostgreSQL          Databases             "                             
012200-"Power BI            BI Tools              "                             
012300-"Predictive Modeling Statistics            "                             
012400-"Prefect             Data Engineering      "                             
012500-"Presto              Data Engineering      "                             
012600-"Python              Programming Languages "                             
012700-"PyTorch             Machine Learning      "                             
012800-"Qlik Sense          BI Tools              "                             
012900-"QlikView            BI Tools              "                             
013000-"R                   Programming Languages "                             
013100-"Random Forest       Machine Learning      "                             
013200-"RapidMiner          Analytics Tools       "                             
013300-"Redis               Databases             "                             
013400-"Redshift            Databases             "                             
013500-"Regression          Statistics            "                             
013600-"REST                Other Skills          "                             
013700-"RStudio             Analytics Tools       "                             
013800-"Ruby                Programming Languages "                             
013900-"Rust                Programming Languages "                             
014000-"SageMaker           Machine Learning      "                             
014100-"SAP BusinessObjects BI Tools              "                             
014200-"SAS                 Programming Languages "                             
014300-"Scala               Programming Languages "                             
014400-"Scikit-learn        Machine Learning      "                             
014500-"Scrum               Other Skills          "                             
014600-"Seaborn             Data Visualization    "                             
014700-"Segment             Analytics Tools       "                             
014800-"Shiny               Data Visualization    "                             
014900-"Sisense             BI Tools              "                             
015000-"Snowflake           Databases             "                             
015100-"Spark               Data Engineering      "                             
015200-"SPSS                Analytics Tools       "                             
015300-"SQL                 Programming Languages "                             
015400-"SQL Server          Databases             "                             
015500-"SQLite              Databases             "                             
015600-"Stata               Analytics Tools       "                             
015700-"Statistical         Statistics            "                             
015800-"Statistics          Statistics            "                             
015900-"Stitch              Data Engineering      "                             
016000-"Streamlit           Data Visualization    "                             
016100-"SVN                 Version Control       "                             
016200-"Tableau             BI Tools              "                             
016300-"Talend              Data Engineering      "                             
016400-"TensorFlow          Machine Learning      "                             
016500-"Teradata            Databases             "                             
016600-"Time Series         Statistics            "                             
016700-"VBA                 Programming Languages "                             
016800-"XGBoost             Machine Learning      ".                            
016900*                                                                         
017000 01  WS-Tax-Seed-Table REDEFINES WS-Tax-Seed-Data.                        
017100     03  WS-Tax-Seed-Row                    OCCURS 145.                   
017200         05  WS-Tax-Seed-Name    PIC X(20).                               
017300         05  WS-Tax-Seed-Cat     PIC X(22).                               
017400*                                                                         
017500 77  WS-Tax-Entries              PIC 999   COMP  VALUE 145.               
017600*                                                                         
