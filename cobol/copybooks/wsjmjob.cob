000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Dim-Job File      *                              
000400*     Key (logical, not a file key) is     *                              
000500*     Job-Title + Job-Category + Seniority *                              
000600********************************************                              
000700*  File size approx 100 bytes.                                            
000800*                                                                         
000900* 07/01/26 jrc - Created.                                                 
001000*                                                                         
001100 01  JM-Dim-Job-Record.                                                   
001200     03  Jdj-Job-Id             PIC 9(5)        COMP.                     
001300     03  Jdj-Job-Title          PIC X(60).                                
001400     03  Jdj-Job-Category       PIC X(20).                                
001500     03  Jdj-Seniority-Level    PIC X(12).                                
001600     03  FILLER                 PIC X(6).                                 
001700*                                                                         
