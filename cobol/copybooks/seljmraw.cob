000100********************************************                              
000200*  SELECT For JM-Raw-File                                                 
000300*  job_postings_raw - U1 input, as scraped                                
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Raw-File ASSIGN TO "JMRAW01"                                   
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Raw-Status.                                        
001100*                                                                         
