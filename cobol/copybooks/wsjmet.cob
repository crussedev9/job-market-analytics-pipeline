000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Dim-Employment-   *                              
000400*    Type File - always exactly 3 rows     *                              
000500********************************************                              
000600*  File size approx 21 bytes.                                             
000700*                                                                         
000800* 08/01/26 jrc - Created.                                                 
000900* 08/01/26 jrc - Added the static seed table below so JM020               
001000*                does not have to hard-code the 3 rows again              
001100*                in its own working-storage - one place to                
001200*                change the wording if marketing renames a                
001300*                work arrangement on us again.                            
001400*                                                                         
001500 01  JM-Dim-Employment-Type-Record.                                       
001600     03  Jde-Employment-Type-Id PIC 9           COMP.                     
001700     03  Jde-Employment-Type    PIC X(12).                                
001800     03  Jde-Work-Arrangement   PIC X(8).                                 
001900     03  FILLER                 PIC X(9).                                 
002000*                                                                         
002100* Seed data for the 3 fixed rows, held as one literal and                 
002200* redefined as a table, same trick as maps09's Alpha/Ar1.                 
002300*                                                                         
002400 01  WS-Et-Seed-Data            PIC X(63)  VALUE                          
002500         "1Full-time   On-site 2Contract    Remote  3Internship  "        
002600-"Hybrid  ".                                                              
002700 01  WS-Et-Seed-Table REDEFINES WS-Et-Seed-Data.                          
002800     03  WS-Et-Seed-Row                     OCCURS 3.                     
002900         05  WS-Et-Seed-Id       PIC 9.                                   
003000         05  WS-Et-Seed-Type     PIC X(12).                               
003100         05  WS-Et-Seed-Arrgt    PIC X(8).                                
003200*                                                                         
