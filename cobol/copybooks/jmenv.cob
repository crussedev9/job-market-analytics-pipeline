000100*************************************************************             
000200*                                                            *            
000300*   Standard Environment Fragment - Job Market Analytics     *            
000400*       Copied into every program's ENVIRONMENT DIVISION     *            
000500*            (house standard, see PYnnn for precedent)       *            
000600*************************************************************             
000700* 14/01/26 jrc - Created, lifted from the payroll envdiv.cob              
000800*                pattern for the new analytics sub-system.                
000900*                                                                         
001000 CONFIGURATION SECTION.                                                   
001100 SPECIAL-NAMES.                                                           
001200     C01 IS TOP-OF-FORM                                                   
001300     CLASS JM-UPPER-ALPHA IS "A" THRU "Z"                                 
001400     CLASS JM-LOWER-ALPHA IS "a" THRU "z"                                 
001500     UPSI-0 IS JM-SW-DEBUG-RUN.                                           
