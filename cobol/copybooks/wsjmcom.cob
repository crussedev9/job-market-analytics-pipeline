000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Dim-Company File  *                              
000400*     Key (logical) is Company-Name,       *                              
000500*     first occurrence supplies attributes *                              
000600********************************************                              
000700*  File size approx 207 bytes.                                            
000800*                                                                         
000900* 07/01/26 jrc - Created.                                                 
001000* 15/01/26 jrc - Confirmed Company-Rating stays 9V9 per the               
001100*                scrape - not a percentage, a star rating.                
001200*                                                                         
001300 01  JM-Dim-Company-Record.                                               
001400     03  Jdc-Company-Id         PIC 9(5)        COMP.                     
001500     03  Jdc-Company-Name       PIC X(40).                                
001600     03  Jdc-Company-Rating     PIC 9V9         COMP-3.                   
001700     03  Jdc-Company-Size-Std   PIC X(12).                                
001800     03  Jdc-Ownership-Type     PIC X(30).                                
001900     03  Jdc-Industry           PIC X(30).                                
002000     03  Jdc-Sector             PIC X(30).                                
002100     03  Jdc-Revenue            PIC X(30).                                
002200     03  FILLER                 PIC X(5).                                 
002300*                                                                         
