000100********************************************                              
000200*  SELECT For JM-Stg-Job-File                                             
000300*  stg_dim_job - U3 output                                                
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Stg-Job-File ASSIGN TO "STGJOB1"                               
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Stg-Job-Status.                                    
001100*                                                                         
