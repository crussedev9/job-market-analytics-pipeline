000100********************************************                              
000200*  SELECT For JM-Stg-Employment-Type-File                                 
000300*  stg_dim_employment_type - U3 output                                    
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Stg-Employment-Type-File ASSIGN TO "STGET01"                   
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Stg-Et-Status.                                     
001100*                                                                         
