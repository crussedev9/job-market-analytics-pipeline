000100********************************************                              
000200*  SELECT For JM-Dim-Location-File                                        
000300*  dim_location - U2 output / U3 input                                    
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600* 10/08/26 jrc - Pointed FILE STATUS at WS-Loc-Status - the name          
000700*                both calling programs actually declare.                  
000800*                                                                         
000900 SELECT JM-Dim-Location-File ASSIGN TO "JMDLOC1"                          
001000     ORGANIZATION IS SEQUENTIAL                                           
001100     ACCESS MODE IS SEQUENTIAL                                            
001200     FILE STATUS IS WS-Loc-Status.                                        
001300*                                                                         
