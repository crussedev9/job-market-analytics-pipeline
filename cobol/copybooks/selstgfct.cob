000100********************************************                              
000200*  SELECT For JM-Stg-Fact-File                                            
000300*  stg_job_postings_cleaned - U3 output                                   
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Stg-Fact-File ASSIGN TO "STGFCT1"                              
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Stg-Fct-Status.                                    
001100*                                                                         
