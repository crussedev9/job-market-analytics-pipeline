000100********************************************                              
000200*                                          *                              
000300*  Run Statistics / Control Totals (R8)    *                              
000400*    Accumulated through JM020, printed    *                              
000500*    by its cleaning summary and echoed    *                              
000600*    in part by JM030's staging summary.   *                              
000700********************************************                              
000800*                                                                         
000900* 12/01/26 jrc - Created.                                                 
001000* 20/01/26 jrc - Added the top-5 skill table after the first              
001100*                cleaning summary review came back wanting                
001200*                more than just a raw skill count.                        
001300*                                                                         
001400 01  WS-Jm-Stats.                                                         
001500     03  Jst-Total-Postings      PIC 9(7)        COMP.                    
001600     03  Jst-Salary-Parsed-Cnt   PIC 9(7)        COMP.                    
001700     03  Jst-Remote-Cnt          PIC 9(7)        COMP.                    
001800     03  Jst-Unique-Companies    PIC 9(5)        COMP.                    
001900     03  Jst-Unique-Skills       PIC 9(4)        COMP.                    
002000     03  Jst-Total-Skill-Matches PIC 9(9)        COMP.                    
002100     03  Jst-Salary-Parsed-Pct   PIC 999V9       COMP-3.                  
002200     03  Jst-Remote-Pct          PIC 999V9       COMP-3.                  
002300     03  Jst-Avg-Skills-Per-Job  PIC 99V9        COMP-3.                  
002400     03  Jst-Top5.                                                        
002500         05  Jst-Top5-Entry                  OCCURS 5.                    
002600             07  Jst-Top5-Name    PIC X(20).                              
002700             07  Jst-Top5-Count   PIC 9(7)    COMP.                       
002800     03  FILLER                  PIC X(8).                                
002900*                                                                         
