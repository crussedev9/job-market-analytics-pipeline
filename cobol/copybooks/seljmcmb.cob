000100********************************************                              
000200*  SELECT For JM-Combined-File                                            
000300*  job_postings_raw_combined - U1 output / U2 input                       
000400********************************************                              
000500* 13/01/26 jrc - Created.                                                 
000600*                                                                         
000700 SELECT JM-Combined-File ASSIGN TO "JMCMB01"                              
000800     ORGANIZATION IS SEQUENTIAL                                           
000900     ACCESS MODE IS SEQUENTIAL                                            
001000     FILE STATUS IS WS-Cmb-Status.                                        
001100*                                                                         
