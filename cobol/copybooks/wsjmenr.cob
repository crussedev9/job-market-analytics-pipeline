000100********************************************                              
000200*                                          *                              
000300*  Working Record For Cleaned/Enriched     *                              
000400*    Job Posting (JM020 working storage    *                              
000500*    only - never written as a file as-is) *                              
000600********************************************                              
000700*                                                                         
000800* Carries every field of JM-Raw-Posting-Record plus the                   
000900* fields JM020 derives from it per rules R1-R6. Kept as a                 
001000* flat copy of the raw fields rather than a nested COPY so                
001100* this block stands alone when traced in a dump, same as                  
001200* the payroll side keeps Chk- and Emp- fields separate even               
001300* where they overlap.                                                     
001400*                                                                         
001500* 06/01/26 jrc - Created.                                                 
001600* 21/01/26 jrc - Added Jme-Skill-Count after the skill                    
001700*                extraction rule (R5) was firmed up.                      
001800* 03/08/26 jrc - Added condition-names on Jme-Salary-Parsed               
001900*                and Jme-Is-Remote in place of the bare "Y"               
002000*                tests in JM020.                                          
002100*                                                                         
002200 01  JM-Enriched-Posting-Record.                                          
002300     03  Jme-Posting-Id         PIC 9(7)        COMP.                     
002400     03  Jme-Job-Id-External    PIC 9(10)       COMP.                     
002500     03  Jme-Job-Title          PIC X(60).                                
002600     03  Jme-Company-Name       PIC X(40).                                
002700     03  Jme-Location           PIC X(40).                                
002800     03  Jme-Salary-Low         PIC 9(7)V99      COMP-3.                  
002900     03  Jme-Salary-High        PIC 9(7)V99      COMP-3.                  
003000     03  Jme-Pay-Low            PIC 9(7)V99      COMP-3.                  
003100     03  Jme-Pay-High           PIC 9(7)V99      COMP-3.                  
003200     03  Jme-Pay-Period         PIC X(10).                                
003300     03  Jme-Company-Size       PIC X(30).                                
003400     03  Jme-Company-Rating     PIC 9V9          COMP-3.                  
003500     03  Jme-Industry           PIC X(30).                                
003600     03  Jme-Sector             PIC X(30).                                
003700     03  Jme-Ownership-Type     PIC X(30).                                
003800     03  Jme-Revenue            PIC X(30).                                
003900     03  Jme-Easy-Apply         PIC X.                                    
004000     03  Jme-Job-Description    PIC X(500).                               
004100     03  Jme-Salary-Min         PIC 9(7)V99      COMP-3.                  
004200     03  Jme-Salary-Max         PIC 9(7)V99      COMP-3.                  
004300     03  Jme-Salary-Parsed      PIC X.                                    
004400         88  Jme-Salary-Was-Parsed  VALUE "Y".                            
004500     03  Jme-Salary-Currency    PIC X(3).                                 
004600     03  Jme-City               PIC X(30).                                
004700     03  Jme-State              PIC XX.                                   
004800     03  Jme-Country            PIC X(20).                                
004900     03  Jme-Is-Remote          PIC X.                                    
005000         88  Jme-Is-Remote-Job      VALUE "Y".                            
005100     03  Jme-Seniority-Level    PIC X(12).                                
005200     03  Jme-Job-Category       PIC X(20).                                
005300     03  Jme-Company-Size-Std   PIC X(12).                                
005400     03  Jme-Skill-Count        PIC 9(3)        COMP.                     
005500     03  FILLER                 PIC X(20).                                
005600*                                                                         
