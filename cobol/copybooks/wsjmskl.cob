000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Dim-Skill File    *                              
000400*     Key (logical) is Skill-Name,         *                              
000500*     Skill-Id assigned in alpha order     *                              
000600********************************************                              
000700*  File size approx 51 bytes.                                             
000800*                                                                         
000900* 09/01/26 jrc - Created.                                                 
001000*                                                                         
001100 01  JM-Dim-Skill-Record.                                                 
001200     03  Jds-Skill-Id           PIC 9(4)        COMP.                     
001300     03  Jds-Skill-Name         PIC X(20).                                
001400     03  Jds-Skill-Category     PIC X(22).                                
001500     03  FILLER                 PIC X(5).                                 
001600*                                                                         
