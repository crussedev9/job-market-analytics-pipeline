000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Fact-Posting File *                              
000400*     (job_postings_cleaned) - posting-id  *                              
000500*     order, carries FKs to every dim      *                              
000600********************************************                              
000700*  File size approx 42 bytes.                                             
000800*                                                                         
000900* 10/01/26 jrc - Created.                                                 
001000* 17/01/26 jrc - Confirmed Jdf-Employment-Type-Id is always 1             
001100*                for this dataset - no signal for the other               
001200*                two rows of dim_employment_type, per R2 notes            
001300*                from the scrape review meeting.                          
001400*                                                                         
001500 01  JM-Fact-Posting-Record.                                              
001600     03  Jdf-Posting-Id         PIC 9(7)        COMP.                     
001700     03  Jdf-Job-Id             PIC 9(5)        COMP.                     
001800     03  Jdf-Company-Id         PIC 9(5)        COMP.                     
001900     03  Jdf-Location-Id        PIC 9(5)        COMP.                     
002000     03  Jdf-Salary-Min         PIC 9(7)V99      COMP-3.                  
002100     03  Jdf-Salary-Max         PIC 9(7)V99      COMP-3.                  
002200     03  Jdf-Salary-Currency    PIC X(3).                                 
002300     03  Jdf-Employment-Type-Id PIC 9           COMP.                     
002400     03  Jdf-Easy-Apply         PIC X.                                    
002500     03  FILLER                 PIC X(10).                                
002600*                                                                         
