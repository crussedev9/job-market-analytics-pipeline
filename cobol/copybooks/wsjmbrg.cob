000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Bridge-Posting-   *                              
000400*    Skill File - posting-id major order   *                              
000500********************************************                              
000600*  File size approx 17 bytes.                                             
000700*                                                                         
000800* 09/01/26 jrc - Created.                                                 
000900*                                                                         
001000 01  JM-Bridge-Posting-Skill-Record.                                      
001100     03  Jbp-Posting-Id         PIC 9(7)        COMP.                     
001200     03  Jbp-Skill-Id           PIC 9(4)        COMP.                     
001300     03  FILLER                 PIC X(6).                                 
001400*                                                                         
